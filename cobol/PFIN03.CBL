000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    PFIN03.                                             
000300       AUTHOR.        D P KOWALSKI.                                       
000400       INSTALLATION.  MIDSTATE TRUST CO - INFO SYSTEMS DIV.               
000500       DATE-WRITTEN.  11/09/1987.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.                  
000800*                                                                         
000900***************************************************                       
001000*  PFIN03 - PERSONAL FINANCE - PLANNING REPORT     *                      
001100*  (BUDGET VS ACTUAL).  PRINTS A SUBCATEGORY-LEVEL *                      
001200*  PLAN REPORT WITH CATEGORY CONTROL BREAKS AND A  *                      
001300*  FINANCIAL SUMMARY BLOCK FOR THE TARGET MONTH.   *                      
001400***************************************************                       
001500*                                                                         
001600*    CHANGE LOG                                                           
001700*    ----------                                                           
001800*    11/09/87  DPK  0201  ORIGINAL CODING AND TEST.                       
001900*    04/18/88  DPK  0214  CATEGORY SUBTOTAL LINES                         
002000*              ADDED PER CONTROLLER REQUEST.                              
002100*    01/22/90  RJM  0240  INITIAL-BALANCE FORMULA                         
002200*              CORRECTED TO USE PAYMENT-DATE YEAR,                        
002300*              NOT BOOKING-DATE YEAR.                                     
002400*    10/03/91  LTW  0266  PROJECTED BALANCE CHAIN                         
002500*              NOW CARRIES FORWARD MONTH BY MONTH                         
002600*              INSTEAD OF A FLAT JANUARY BASELINE.                        
002700*    05/14/94  LTW  0301  ITEM-MODE BUDGETS NOW                           
002800*              RECOMPUTED FROM BUDITEM AT REPORT                          
002900*              TIME PER ACCOUNTING REQUEST 94-019.                        
003000*    02/17/98  CGB  0330  YEAR 2000 REVIEW - ALL                          
003100*              DATE FIELDS CONFIRMED 4-DIGIT YEAR.                        
003200*    09/09/99  WJH  0338  Y2K FINAL SIGN-OFF.                             
003300*                                                                         
003400*    04/19/04  LTW  0177  ADDED 9900-FILE-ERROR TRAP AND A                
003500*              STATUS CHECK AFTER EVERY OPEN PER                          
003600*              THE SAME AUDIT FINDING COVERED IN                          
003700*              PFIN01/PFIN02.                                             
003800       ENVIRONMENT DIVISION.                                              
003900       CONFIGURATION SECTION.                                             
004000       SPECIAL-NAMES.                                                     
004100           C01 IS TOP-OF-FORM                                             
004200           UPSI-0 ON STATUS IS RERUN-REQUESTED                            
004300                  OFF STATUS IS NORMAL-RUN.                               
004400       INPUT-OUTPUT SECTION.                                              
004500       FILE-CONTROL.                                                      
004600           SELECT PLANCTL-FILE ASSIGN TO "PLANCTL"                        
004700               ORGANIZATION IS LINE SEQUENTIAL                            
004800               FILE STATUS IS FS-PC.                                      
004900           SELECT CATEGORY-FILE ASSIGN TO "CATEGORY"                      
005000               ORGANIZATION IS LINE SEQUENTIAL                            
005100               FILE STATUS IS FS-CAT.                                     
005200           SELECT SUBCAT-FILE  ASSIGN TO "SUBCAT"                         
005300               ORGANIZATION IS LINE SEQUENTIAL                            
005400               FILE STATUS IS FS-SUB.                                     
005500           SELECT BUDGET-FILE  ASSIGN TO "BUDGET"                         
005600               ORGANIZATION IS LINE SEQUENTIAL                            
005700               FILE STATUS IS FS-BG.                                      
005800           SELECT BUDITEM-FILE ASSIGN TO "BUDITEM"                        
005900               ORGANIZATION IS LINE SEQUENTIAL                            
006000               FILE STATUS IS FS-BI.                                      
006100           SELECT ACCOUNT-FILE ASSIGN TO "ACCOUNT"                        
006200               ORGANIZATION IS LINE SEQUENTIAL                            
006300               FILE STATUS IS FS-ACC.                                     
006400           SELECT TRANREC-FILE ASSIGN TO "TRANREC"                        
006500               ORGANIZATION IS LINE SEQUENTIAL                            
006600               FILE STATUS IS FS-TR.                                      
006700           SELECT RPTOUT-FILE  ASSIGN TO "RPTOUT"                         
006800               ORGANIZATION IS LINE SEQUENTIAL                            
006900               FILE STATUS IS FS-RPT.                                     
007000                                                                          
007100       DATA DIVISION.                                                     
007200       FILE SECTION.                                                      
007300       FD  PLANCTL-FILE                                                   
007400           LABEL RECORD STANDARD.                                         
007500       01  PC-RECORD.                                                     
007600           05 PC-YEAR               PIC 9(4).                             
007700           05 PC-MONTH               PIC 9(2).                            
007800           05 FILLER                  PIC X(4).                           
007900                                                                          
008000       FD  CATEGORY-FILE                                                  
008100           LABEL RECORD STANDARD.                                         
008200       01  CAT-RECORD.                                                    
008300           05 CAT-ID                 PIC 9(5).                            
008400           05 CAT-NAME                PIC X(30).                          
008500           05 CAT-IS-INCOME            PIC X.                             
008600                                                                          
008700       FD  SUBCAT-FILE                                                    
008800           LABEL RECORD STANDARD.                                         
008900       01  SUB-RECORD.                                                    
009000           05 SUB-ID                 PIC 9(5).                            
009100           05 SUB-CAT-ID              PIC 9(5).                           
009200           05 SUB-NAME                 PIC X(30).                         
009300                                                                          
009400       FD  BUDGET-FILE                                                    
009500           LABEL RECORD STANDARD.                                         
009600       01  BG-RECORD.                                                     
009700           05 BG-SUB-ID              PIC 9(5).                            
009800           05 BG-YEAR                 PIC 9(4).                           
009900           05 BG-MONTH                 PIC 9(2).                          
010000           05 BG-AMOUNT                 PIC S9(12)V99.                    
010100           05 BG-USE-ITEMS               PIC X.                           
010200                                                                          
010300       FD  BUDITEM-FILE                                                   
010400           LABEL RECORD STANDARD.                                         
010500       01  BI-RECORD.                                                     
010600           05 BI-SUB-ID              PIC 9(5).                            
010700           05 BI-YEAR                 PIC 9(4).                           
010800           05 BI-MONTH                 PIC 9(2).                          
010900           05 BI-ORDER                   PIC 9(3).                        
011000           05 BI-DESC                     PIC X(30).                      
011100           05 BI-AMOUNT                     PIC S9(12)V99.                
011200           05 FILLER                         PIC X.                       
011300                                                                          
011400       FD  ACCOUNT-FILE                                                   
011500           LABEL RECORD STANDARD.                                         
011600       01  ACC-RECORD.                                                    
011700           05 ACC-ID                 PIC 9(5).                            
011800           05 ACC-NAME                PIC X(30).                          
011900           05 ACC-BALANCE              PIC S9(12)V99.                     
012000                                                                          
012100       FD  TRANREC-FILE                                                   
012200           LABEL RECORD STANDARD.                                         
012300       01  TR-RECORD.                                                     
012400           05 TR-ID                PIC 9(7).                              
012500           05 TR-ACC-ID             PIC 9(5).                             
012600           05 TR-SUB-ID             PIC 9(5).                             
012700           05 TR-DATE               PIC 9(8).                             
012800           05 TR-PAY-DATE           PIC 9(8).                             
012900           05 TR-AMOUNT             PIC S9(12)V99.                        
013000           05 TR-TYPE               PIC X(2).                             
013100           05 TR-DESC               PIC X(40).                            
013200           05 TR-CC-ID              PIC 9(5).                             
013300           05 TR-IS-PAID            PIC X.                                
013400           05 TR-IS-INSTALLMENT     PIC X.                                
013500           05 TR-INST-GROUP         PIC 9(5).                             
013600           05 TR-INST-SEQ           PIC 9(2).                             
013700           05 TR-INST-TOTAL         PIC 9(2).                             
013800           05 TR-OWNER-TAG          PIC X(3).                             
013900                                                                          
014000       FD  RPTOUT-FILE                                                    
014100           LABEL RECORD STANDARD.                                         
014200       01  RPT-LINE.                                                      
014300           05 RPT-TEXT                 PIC X(130).                        
014400           05 FILLER                   PIC X(2).                          
014500                                                                          
014600       WORKING-STORAGE SECTION.                                           
014700       77  FS-PC                   PIC X(2).                              
014800       77  FS-CAT                  PIC X(2).                              
014900       77  FS-SUB                  PIC X(2).                              
015000       77  FS-BG                   PIC X(2).                              
015100       77  FS-BI                   PIC X(2).                              
015200       77  FS-ACC                  PIC X(2).                              
015300       77  FS-TR                   PIC X(2).                              
015400       77  FS-RPT                  PIC X(2).                              
015500                                                                          
015600       01  WA-CHECK-DATE            PIC 9(8).                             
015700       01  WA-CHECK-PARTS REDEFINES WA-CHECK-DATE.                        
015800           05 WA-CK-YEAR            PIC 9(4).                             
015900           05 WA-CK-MONTH           PIC 9(2).                             
016000           05 WA-CK-DAY             PIC 9(2).                             
016100                                                                          
016200       01  WA-TARGET-YEAR            PIC 9(4).                            
016300       01  WA-TARGET-MONTH           PIC 9(2).                            
016400                                                                          
016500       01  WA-CATEGORY-TABLE.                                             
016600           05 WA-CAT-ENTRY OCCURS 200 TIMES                               
016700              ASCENDING KEY IS WA-CAT-ID                                  
016800              INDEXED BY CAT-IDX.                                         
016900              10 WA-CAT-ID          PIC 9(5).                             
017000              10 WA-CAT-NAME        PIC X(30).                            
017100              10 WA-CAT-IS-INCOME   PIC X.                                
017200           05 FILLER             PIC X(1).                                
017300       01  WA-CATEGORY-COUNT        PIC 9(4) COMP VALUE ZERO.             
017400                                                                          
017500       01  WA-SUBCAT-TABLE.                                               
017600           05 WA-SC-ENTRY OCCURS 3000 TIMES                               
017700              ASCENDING KEY IS WA-SC-ID                                   
017800              INDEXED BY SC-IDX.                                          
017900              10 WA-SC-ID            PIC 9(5).                            
018000              10 WA-SC-CAT-ID         PIC 9(5).                           
018100              10 WA-SC-NAME            PIC X(30).                         
018200           05 FILLER              PIC X(1).                               
018300       01  WA-SUBCAT-COUNT          PIC 9(4) COMP VALUE ZERO.             
018400                                                                          
018500       01  WA-BUDGET-TABLE.                                               
018600           05 WA-BG-ENTRY OCCURS 10000 TIMES                              
018700              INDEXED BY BG-IDX.                                          
018800              10 WA-BG-SUB-ID        PIC 9(5).                            
018900              10 WA-BG-YEAR           PIC 9(4).                           
019000              10 WA-BG-MONTH           PIC 9(2).                          
019100              10 WA-BG-AMOUNT           PIC S9(12)V99.                    
019200                                                                          
019300              10 WA-BG-USE-ITEMS         PIC X.                           
019400           05 FILLER               PIC X(1).                              
019500       01  WA-BUDGET-COUNT          PIC 9(4) COMP VALUE ZERO.             
019600                                                                          
019700       01  WA-BUDITEM-TABLE.                                              
019800           05 WA-BI-ENTRY OCCURS 20000 TIMES                              
019900              INDEXED BY BI-IDX.                                          
020000              10 WA-BI-SUB-ID        PIC 9(5).                            
020100              10 WA-BI-YEAR           PIC 9(4).                           
020200              10 WA-BI-MONTH           PIC 9(2).                          
020300              10 WA-BI-AMOUNT           PIC S9(12)V99.                    
020400                                                                          
020500           05 FILLER               PIC X(1).                              
020600       01  WA-BUDITEM-COUNT         PIC 9(4) COMP VALUE ZERO.             
020700                                                                          
020800*    TRANSACTION TABLE - ONLY THE FIELDS NEEDED                           
020900*    FOR PLANNING TOTALS ARE KEPT.                                        
021000       01  WA-TRAN-TABLE.                                                 
021100           05 WA-TR-ENTRY OCCURS 20000 TIMES                              
021200              INDEXED BY TRAN-IDX.                                        
021300              10 WA-TR-SUB-ID        PIC 9(5).                            
021400              10 WA-TR-PAY-DATE       PIC 9(8).                           
021500              10 WA-TR-AMOUNT          PIC S9(12)V99.                     
021600                                                                          
021700              10 WA-TR-TYPE             PIC X(2).                         
021800              10 WA-TR-IS-PAID          PIC X.                            
021900           05 FILLER                PIC X(1).                             
022000       01  WA-TRAN-COUNT            PIC 9(5) COMP VALUE ZERO.             
022100                                                                          
022200       01  WA-TOTAL-ACCT-BAL         PIC S9(12)V99.                       
022300                                                                          
022400*    LOOKUP SCRATCH FOR THE BUDGET-AMOUNT HELPER.                         
022500       01  WA-GB-SUB-ID              PIC 9(5).                            
022600       01  WA-GB-YEAR                PIC 9(4).                            
022700       01  WA-GB-MONTH               PIC 9(2).                            
022800       01  WA-GB-AMOUNT              PIC S9(12)V99.                       
022900       01  WA-GB-FOUND               PIC X.                               
023000           88 WA-GB-WAS-FOUND                   VALUE "Y".                
023100                                                                          
023200*    SPENT-AMOUNT HELPER SCRATCH.                                         
023300       01  WA-SP-SUB-ID              PIC 9(5).                            
023400       01  WA-SP-YEAR                PIC 9(4).                            
023500       01  WA-SP-MONTH               PIC 9(2).                            
023600       01  WA-SP-AMOUNT              PIC S9(12)V99.                       
023700                                                                          
023800*    DETAIL / CONTROL-BREAK WORK FIELDS.                                  
023900       01  WA-CUR-CAT-INCOME-FLAG    PIC X.                               
024000           88 WA-CUR-CAT-IS-INCOME              VALUE "Y".                
024100       01  WA-DETAIL-BUDGET          PIC S9(12)V99.                       
024200       01  WA-DETAIL-SPENT           PIC S9(12)V99.                       
024300       01  WA-DETAIL-DIFF            PIC S9(12)V99.                       
024400       01  WA-DETAIL-PCT             PIC S9(5)V99.                        
024500       01  WA-PCT-VALID              PIC X.                               
024600           88 WA-PCT-IS-VALID                   VALUE "Y".                
024700                                                                          
024800       01  WA-CAT-BUD-TOT            PIC S9(12)V99.                       
024900       01  WA-CAT-SPENT-TOT          PIC S9(12)V99.                       
025000       01  WA-CAT-DIFF-TOT           PIC S9(12)V99.                       
025100                                                                          
025200       01  WA-INCOME-BUD-TOT         PIC S9(12)V99.                       
025300       01  WA-INCOME-SPENT-TOT       PIC S9(12)V99.                       
025400       01  WA-EXPENSE-BUD-TOT        PIC S9(12)V99.                       
025500       01  WA-EXPENSE-SPENT-TOT      PIC S9(12)V99.                       
025600       01  WA-GRAND-BUD-TOT          PIC S9(12)V99.                       
025700       01  WA-GRAND-SPENT-TOT        PIC S9(12)V99.                       
025800                                                                          
025900       01  WA-CHAIN-MONTH            PIC 9(2) COMP.                       
026000       01  WA-MONTH-INC-BUD          PIC S9(12)V99.                       
026100       01  WA-MONTH-EXP-BUD          PIC S9(12)V99.                       
026200       01  WA-PRIOR-DIFF-SUM         PIC S9(12)V99.                       
026300       01  WA-CUR-INC-BUD            PIC S9(12)V99.                       
026400       01  WA-CUR-EXP-BUD            PIC S9(12)V99.                       
026500       01  WA-INITIAL-BALANCE        PIC S9(12)V99.                       
026600       01  WA-PREVIOUS-PROJECTED     PIC S9(12)V99.                       
026700       01  WA-PROJECTED-BALANCE      PIC S9(12)V99.                       
026800       01  WA-YEAR-PAID-INCOME       PIC S9(12)V99.                       
026900       01  WA-YEAR-PAID-EXPENSE      PIC S9(12)V99.                       
027000       01  WA-MONTH-INCOME           PIC S9(12)V99.                       
027100       01  WA-MONTH-EXPENSE          PIC S9(12)V99.                       
027200       01  WA-MONTH-DIFF             PIC S9(12)V99.                       
027300       01  WA-MONTH-BUD-DIFF         PIC S9(12)V99.                       
027400                                                                          
027500       01  RPT-DETAIL REDEFINES RPT-LINE.                                 
027600           05 FILLER                 PIC X(4).                            
027700           05 RD-SUB-NAME            PIC X(30).                           
027800           05 FILLER                 PIC X(2).                            
027900           05 RD-BUDGET              PIC Z(10)9.99-.                      
028000           05 FILLER                 PIC X(2).                            
028100           05 RD-SPENT               PIC Z(10)9.99-.                      
028200           05 FILLER                 PIC X(2).                            
028300           05 RD-DIFF                PIC Z(10)9.99-.                      
028400           05 FILLER                 PIC X(2).                            
028500           05 RD-PCT                 PIC Z(3)9.99-.                       
028600           05 FILLER                 PIC X(67).                           
028700                                                                          
028800       01  RPT-TOTAL REDEFINES RPT-LINE.                                  
028900           05 FILLER                 PIC X(2).                            
029000           05 RT-LABEL               PIC X(30).                           
029100           05 FILLER                 PIC X(4).                            
029200           05 RT-BUDGET              PIC Z(10)9.99-.                      
029300           05 FILLER                 PIC X(2).                            
029400           05 RT-SPENT               PIC Z(10)9.99-.                      
029500           05 FILLER                 PIC X(2).                            
029600           05 RT-DIFF                PIC Z(10)9.99-.                      
029700           05 FILLER                 PIC X(70).                           
029800                                                                          
029900       PROCEDURE DIVISION.                                                
030000                                                                          
030100*  MAINLINE.                                                              
030200       0000-MAINLINE.                                                     
030300           PERFORM 0100-INITIALIZE  THRU 0100-EXIT.                       
030400           PERFORM 1000-LOAD-TABLES THRU 1000-EXIT.                       
030500           OPEN OUTPUT RPTOUT-FILE.                                       
030600           IF FS-RPT NOT = "00"                                           
030700               GO TO 9900-FILE-ERROR                                      
030800           END-IF.                                                        
030900           MOVE SPACES TO RPT-LINE.                                       
031000           MOVE "PFIN03 - BUDGET VS ACTUAL PLANNING"                      
031100               TO RPT-TEXT.                                               
031200           WRITE RPT-LINE.                                                
031300           MOVE SPACES TO RPT-LINE.                                       
031400           WRITE RPT-LINE.                                                
031500           MOVE ZERO TO WA-INCOME-BUD-TOT WA-INCOME-SPENT-TOT.            
031600           MOVE ZERO TO WA-EXPENSE-BUD-TOT                                
031700               WA-EXPENSE-SPENT-TOT.                                      
031800           PERFORM 2500-CATEGORY-BREAK THRU 2500-EXIT                     
031900               VARYING CAT-IDX FROM 1 BY 1                                
032000               UNTIL CAT-IDX > WA-CATEGORY-COUNT.                         
032100           PERFORM 2600-PRINT-SECTION-TOTALS THRU 2600-EXIT.              
032200           PERFORM 2700-FINANCIAL-SUMMARY THRU 2700-EXIT.                 
032300           CLOSE RPTOUT-FILE.                                             
032400           PERFORM 9000-WRAP-UP THRU 9000-EXIT.                           
032500           STOP RUN.                                                      
032600                                                                          
032700*  INITIALIZE.                                                            
032800       0100-INITIALIZE.                                                   
032900           OPEN INPUT PLANCTL-FILE.                                       
033000           IF FS-PC NOT = "00"                                            
033100               GO TO 9900-FILE-ERROR                                      
033200           END-IF.                                                        
033300           READ PLANCTL-FILE.                                             
033400           MOVE PC-YEAR  TO WA-TARGET-YEAR.                               
033500           MOVE PC-MONTH TO WA-TARGET-MONTH.                              
033600           CLOSE PLANCTL-FILE.                                            
033700*  EXIT - END OF 0100-INITIALIZE RANGE.                                   
033800       0100-EXIT.                                                         
033900           EXIT.                                                          
034000                                                                          
034100*  LOAD TABLES.                                                           
034200       1000-LOAD-TABLES.                                                  
034300           PERFORM 1100-LOAD-CATEGORIES THRU 1100-EXIT.                   
034400           PERFORM 1200-LOAD-SUBCATS    THRU 1200-EXIT.                   
034500           PERFORM 1300-LOAD-BUDGETS    THRU 1300-EXIT.                   
034600           PERFORM 1350-LOAD-BUDITEMS   THRU 1350-EXIT.                   
034700           PERFORM 1400-LOAD-ACCOUNTS   THRU 1400-EXIT.                   
034800           PERFORM 1500-LOAD-TRANS      THRU 1500-EXIT.                   
034900*  EXIT - END OF 1000-LOAD-TABLES RANGE.                                  
035000       1000-EXIT.                                                         
035100           EXIT.                                                          
035200                                                                          
035300*  LOAD CATEGORIES.                                                       
035400       1100-LOAD-CATEGORIES.                                              
035500           OPEN INPUT CATEGORY-FILE.                                      
035600           IF FS-CAT NOT = "00"                                           
035700               GO TO 9900-FILE-ERROR                                      
035800           END-IF.                                                        
035900*  CAT LOOP.                                                              
036000       1110-CAT-LOOP.                                                     
036100           READ CATEGORY-FILE AT END GO TO 1190-CAT-DONE.                 
036200           ADD 1 TO WA-CATEGORY-COUNT.                                    
036300           SET CAT-IDX TO WA-CATEGORY-COUNT.                              
036400           MOVE CAT-ID         TO WA-CAT-ID(CAT-IDX).                     
036500           MOVE CAT-NAME       TO WA-CAT-NAME(CAT-IDX).                   
036600           MOVE CAT-IS-INCOME  TO WA-CAT-IS-INCOME(CAT-IDX).              
036700           GO TO 1110-CAT-LOOP.                                           
036800*  CAT DONE.                                                              
036900       1190-CAT-DONE.                                                     
037000           CLOSE CATEGORY-FILE.                                           
037100*  EXIT - END OF 1100-LOAD-CATEGORIES RANGE.                              
037200       1100-EXIT.                                                         
037300           EXIT.                                                          
037400                                                                          
037500*  LOAD SUBCATS.                                                          
037600       1200-LOAD-SUBCATS.                                                 
037700           OPEN INPUT SUBCAT-FILE.                                        
037800           IF FS-SUB NOT = "00"                                           
037900               GO TO 9900-FILE-ERROR                                      
038000           END-IF.                                                        
038100*  SUB LOOP.                                                              
038200       1210-SUB-LOOP.                                                     
038300           READ SUBCAT-FILE AT END GO TO 1290-SUB-DONE.                   
038400           ADD 1 TO WA-SUBCAT-COUNT.                                      
038500           SET SC-IDX TO WA-SUBCAT-COUNT.                                 
038600           MOVE SUB-ID     TO WA-SC-ID(SC-IDX).                           
038700           MOVE SUB-CAT-ID TO WA-SC-CAT-ID(SC-IDX).                       
038800           MOVE SUB-NAME   TO WA-SC-NAME(SC-IDX).                         
038900           GO TO 1210-SUB-LOOP.                                           
039000*  SUB DONE.                                                              
039100       1290-SUB-DONE.                                                     
039200           CLOSE SUBCAT-FILE.                                             
039300*  EXIT - END OF 1200-LOAD-SUBCATS RANGE.                                 
039400       1200-EXIT.                                                         
039500           EXIT.                                                          
039600                                                                          
039700*  LOAD BUDGETS.                                                          
039800       1300-LOAD-BUDGETS.                                                 
039900           OPEN INPUT BUDGET-FILE.                                        
040000           IF FS-BG NOT = "00"                                            
040100               GO TO 9900-FILE-ERROR                                      
040200           END-IF.                                                        
040300*  BG LOOP.                                                               
040400       1310-BG-LOOP.                                                      
040500           READ BUDGET-FILE AT END GO TO 1390-BG-DONE.                    
040600           ADD 1 TO WA-BUDGET-COUNT.                                      
040700           SET BG-IDX TO WA-BUDGET-COUNT.                                 
040800           MOVE BG-SUB-ID    TO WA-BG-SUB-ID(BG-IDX).                     
040900           MOVE BG-YEAR      TO WA-BG-YEAR(BG-IDX).                       
041000           MOVE BG-MONTH     TO WA-BG-MONTH(BG-IDX).                      
041100           MOVE BG-AMOUNT    TO WA-BG-AMOUNT(BG-IDX).                     
041200           MOVE BG-USE-ITEMS TO WA-BG-USE-ITEMS(BG-IDX).                  
041300           GO TO 1310-BG-LOOP.                                            
041400*  BG DONE.                                                               
041500       1390-BG-DONE.                                                      
041600           CLOSE BUDGET-FILE.                                             
041700*  EXIT - END OF 1300-LOAD-BUDGETS RANGE.                                 
041800       1300-EXIT.                                                         
041900           EXIT.                                                          
042000                                                                          
042100*  LOAD BUDITEMS.                                                         
042200       1350-LOAD-BUDITEMS.                                                
042300           OPEN INPUT BUDITEM-FILE.                                       
042400           IF FS-BI NOT = "00"                                            
042500               GO TO 9900-FILE-ERROR                                      
042600           END-IF.                                                        
042700*  BI LOOP.                                                               
042800       1360-BI-LOOP.                                                      
042900           READ BUDITEM-FILE AT END GO TO 1390-BI-DONE.                   
043000           ADD 1 TO WA-BUDITEM-COUNT.                                     
043100           SET BI-IDX TO WA-BUDITEM-COUNT.                                
043200           MOVE BI-SUB-ID TO WA-BI-SUB-ID(BI-IDX).                        
043300           MOVE BI-YEAR   TO WA-BI-YEAR(BI-IDX).                          
043400           MOVE BI-MONTH  TO WA-BI-MONTH(BI-IDX).                         
043500           MOVE BI-AMOUNT TO WA-BI-AMOUNT(BI-IDX).                        
043600           GO TO 1360-BI-LOOP.                                            
043700*  BI DONE.                                                               
043800       1390-BI-DONE.                                                      
043900           CLOSE BUDITEM-FILE.                                            
044000*  EXIT - END OF 1350-LOAD-BUDITEMS RANGE.                                
044100       1350-EXIT.                                                         
044200           EXIT.                                                          
044300                                                                          
044400*  LOAD ACCOUNTS.                                                         
044500       1400-LOAD-ACCOUNTS.                                                
044600           MOVE ZERO TO WA-TOTAL-ACCT-BAL.                                
044700           OPEN INPUT ACCOUNT-FILE.                                       
044800           IF FS-ACC NOT = "00"                                           
044900               GO TO 9900-FILE-ERROR                                      
045000           END-IF.                                                        
045100*  ACCT LOOP.                                                             
045200       1410-ACCT-LOOP.                                                    
045300           READ ACCOUNT-FILE AT END GO TO 1490-ACCT-DONE.                 
045400           ADD ACC-BALANCE TO WA-TOTAL-ACCT-BAL.                          
045500           GO TO 1410-ACCT-LOOP.                                          
045600*  ACCT DONE.                                                             
045700       1490-ACCT-DONE.                                                    
045800           CLOSE ACCOUNT-FILE.                                            
045900*  EXIT - END OF 1400-LOAD-ACCOUNTS RANGE.                                
046000       1400-EXIT.                                                         
046100           EXIT.                                                          
046200                                                                          
046300*  LOAD TRANS.                                                            
046400       1500-LOAD-TRANS.                                                   
046500           OPEN INPUT TRANREC-FILE.                                       
046600           IF FS-TR NOT = "00"                                            
046700               GO TO 9900-FILE-ERROR                                      
046800           END-IF.                                                        
046900*  TRAN LOOP.                                                             
047000       1510-TRAN-LOOP.                                                    
047100           READ TRANREC-FILE AT END GO TO 1590-TRAN-DONE.                 
047200           ADD 1 TO WA-TRAN-COUNT.                                        
047300           SET TRAN-IDX TO WA-TRAN-COUNT.                                 
047400           MOVE TR-SUB-ID   TO WA-TR-SUB-ID(TRAN-IDX).                    
047500           MOVE TR-PAY-DATE TO WA-TR-PAY-DATE(TRAN-IDX).                  
047600           MOVE TR-AMOUNT   TO WA-TR-AMOUNT(TRAN-IDX).                    
047700           MOVE TR-TYPE     TO WA-TR-TYPE(TRAN-IDX).                      
047800           MOVE TR-IS-PAID  TO WA-TR-IS-PAID(TRAN-IDX).                   
047900           GO TO 1510-TRAN-LOOP.                                          
048000*  TRAN DONE.                                                             
048100       1590-TRAN-DONE.                                                    
048200           CLOSE TRANREC-FILE.                                            
048300*  EXIT - END OF 1500-LOAD-TRANS RANGE.                                   
048400       1500-EXIT.                                                         
048500           EXIT.                                                          
048600                                                                          
048700*    U6-R1/R2 - ONE DETAIL LINE PLUS CATEGORY                             
048800*    SUBTOTAL CONTROL BREAK.                                              
048900       2500-CATEGORY-BREAK.                                               
049000           MOVE ZERO TO WA-CAT-BUD-TOT WA-CAT-SPENT-TOT.                  
049100           MOVE WA-CAT-IS-INCOME(CAT-IDX)                                 
049200               TO WA-CUR-CAT-INCOME-FLAG.                                 
049300           MOVE SPACES TO RPT-LINE.                                       
049400           MOVE WA-CAT-NAME(CAT-IDX) TO RD-SUB-NAME.                      
049500           WRITE RPT-LINE.                                                
049600           PERFORM 2520-PRINT-ONE-SUBCAT THRU 2520-EXIT                   
049700               VARYING SC-IDX FROM 1 BY 1                                 
049800               UNTIL SC-IDX > WA-SUBCAT-COUNT.                            
049900           MOVE SPACES TO RPT-LINE.                                       
050000           MOVE "  CATEGORY SUBTOTAL"  TO RT-LABEL.                       
050100           MOVE WA-CAT-BUD-TOT          TO RT-BUDGET.                     
050200           MOVE WA-CAT-SPENT-TOT         TO RT-SPENT.                     
050300           IF WA-CUR-CAT-IS-INCOME                                        
050400               COMPUTE WA-CAT-DIFF-TOT =                                  
050500                   WA-CAT-SPENT-TOT - WA-CAT-BUD-TOT                      
050600           ELSE                                                           
050700               COMPUTE WA-CAT-DIFF-TOT =                                  
050800                   WA-CAT-BUD-TOT - WA-CAT-SPENT-TOT                      
050900           END-IF.                                                        
051000           MOVE WA-CAT-DIFF-TOT TO RT-DIFF.                               
051100           WRITE RPT-LINE.                                                
051200           MOVE SPACES TO RPT-LINE.                                       
051300           WRITE RPT-LINE.                                                
051400           IF WA-CUR-CAT-IS-INCOME                                        
051500               ADD WA-CAT-BUD-TOT TO WA-INCOME-BUD-TOT                    
051600               ADD WA-CAT-SPENT-TOT TO WA-INCOME-SPENT-TOT                
051700           ELSE                                                           
051800               ADD WA-CAT-BUD-TOT TO WA-EXPENSE-BUD-TOT                   
051900               ADD WA-CAT-SPENT-TOT TO WA-EXPENSE-SPENT-TOT               
052000           END-IF.                                                        
052100*  EXIT - END OF 2500-CATEGORY-BREAK RANGE.                               
052200       2500-EXIT.                                                         
052300           EXIT.                                                          
052400                                                                          
052500*  PRINT ONE SUBCAT.                                                      
052600       2520-PRINT-ONE-SUBCAT.                                             
052700           IF WA-SC-CAT-ID(SC-IDX) NOT = WA-CAT-ID(CAT-IDX)               
052800               GO TO 2520-EXIT                                            
052900           END-IF.                                                        
053000           MOVE WA-SC-ID(SC-IDX)   TO WA-GB-SUB-ID.                       
053100           MOVE WA-TARGET-YEAR      TO WA-GB-YEAR.                        
053200           MOVE WA-TARGET-MONTH      TO WA-GB-MONTH.                      
053300           PERFORM 2050-GET-BUDGET-AMOUNT THRU 2050-EXIT.                 
053400           MOVE WA-GB-AMOUNT TO WA-DETAIL-BUDGET.                         
053500           MOVE WA-SC-ID(SC-IDX)   TO WA-SP-SUB-ID.                       
053600           MOVE WA-TARGET-YEAR      TO WA-SP-YEAR.                        
053700           MOVE WA-TARGET-MONTH      TO WA-SP-MONTH.                      
053800           PERFORM 2060-CALC-SPENT THRU 2060-EXIT.                        
053900           MOVE WA-SP-AMOUNT TO WA-DETAIL-SPENT.                          
054000           IF WA-CUR-CAT-IS-INCOME                                        
054100               COMPUTE WA-DETAIL-DIFF =                                   
054200                   WA-DETAIL-SPENT - WA-DETAIL-BUDGET                     
054300           ELSE                                                           
054400               COMPUTE WA-DETAIL-DIFF =                                   
054500                   WA-DETAIL-BUDGET - WA-DETAIL-SPENT                     
054600           END-IF.                                                        
054700           MOVE "N" TO WA-PCT-VALID.                                      
054800           IF WA-DETAIL-BUDGET > ZERO                                     
054900               COMPUTE WA-DETAIL-PCT ROUNDED =                            
055000                   WA-DETAIL-SPENT / WA-DETAIL-BUDGET * 100               
055100               MOVE "Y" TO WA-PCT-VALID                                   
055200           END-IF.                                                        
055300           MOVE SPACES TO RPT-LINE.                                       
055400           MOVE WA-SC-NAME(SC-IDX) TO RD-SUB-NAME.                        
055500           MOVE WA-DETAIL-BUDGET   TO RD-BUDGET.                          
055600           MOVE WA-DETAIL-SPENT    TO RD-SPENT.                           
055700           MOVE WA-DETAIL-DIFF     TO RD-DIFF.                            
055800           IF WA-PCT-IS-VALID                                             
055900               MOVE WA-DETAIL-PCT TO RD-PCT                               
056000           ELSE                                                           
056100               MOVE SPACES TO RD-PCT                                      
056200           END-IF.                                                        
056300           WRITE RPT-LINE.                                                
056400           ADD WA-DETAIL-BUDGET TO WA-CAT-BUD-TOT.                        
056500           ADD WA-DETAIL-SPENT  TO WA-CAT-SPENT-TOT.                      
056600*  EXIT - END OF 2520-PRINT-ONE-SUBCAT RANGE.                             
056700       2520-EXIT.                                                         
056800           EXIT.                                                          
056900                                                                          
057000*    U6-R6 - BUDGET-AMOUNT LOOKUP, RECOMPUTING                            
057100*    FROM LINE ITEMS WHEN THE BUDGET IS IN                                
057200*    ITEMS MODE.                                                          
057300       2050-GET-BUDGET-AMOUNT.                                            
057400           MOVE ZERO TO WA-GB-AMOUNT.                                     
057500           MOVE "N" TO WA-GB-FOUND.                                       
057600           SET BG-IDX TO 1.                                               
057700*  GB SCAN.                                                               
057800       2051-GB-SCAN.                                                      
057900           IF BG-IDX > WA-BUDGET-COUNT                                    
058000               GO TO 2050-EXIT                                            
058100           END-IF.                                                        
058200           IF WA-BG-SUB-ID(BG-IDX) = WA-GB-SUB-ID                         
058300              AND WA-BG-YEAR(BG-IDX) = WA-GB-YEAR                         
058400              AND WA-BG-MONTH(BG-IDX) = WA-GB-MONTH                       
058500               MOVE "Y" TO WA-GB-FOUND                                    
058600               IF WA-BG-USE-ITEMS(BG-IDX) = "Y"                           
058700                   PERFORM 2060-SUM-BUDITEMS THRU 2060X-EXIT              
058800               ELSE                                                       
058900                   MOVE WA-BG-AMOUNT(BG-IDX) TO WA-GB-AMOUNT              
059000               END-IF                                                     
059100               GO TO 2050-EXIT                                            
059200           END-IF.                                                        
059300           SET BG-IDX UP BY 1.                                            
059400           GO TO 2051-GB-SCAN.                                            
059500*  EXIT - END OF 2050-GET-BUDGET-AMOUNT RANGE.                            
059600       2050-EXIT.                                                         
059700           EXIT.                                                          
059800                                                                          
059900*  SUM BUDITEMS.                                                          
060000       2060-SUM-BUDITEMS.                                                 
060100           MOVE ZERO TO WA-GB-AMOUNT.                                     
060200           PERFORM 2065-SUM-ONE-ITEM THRU 2065-EXIT                       
060300               VARYING BI-IDX FROM 1 BY 1                                 
060400               UNTIL BI-IDX > WA-BUDITEM-COUNT.                           
060500       2060X-EXIT.                                                        
060600           EXIT.                                                          
060700                                                                          
060800*  SUM ONE ITEM.                                                          
060900       2065-SUM-ONE-ITEM.                                                 
061000           IF WA-BI-SUB-ID(BI-IDX) NOT = WA-GB-SUB-ID                     
061100               GO TO 2065-EXIT                                            
061200           END-IF.                                                        
061300           IF WA-BI-YEAR(BI-IDX) NOT = WA-GB-YEAR                         
061400               GO TO 2065-EXIT                                            
061500           END-IF.                                                        
061600           IF WA-BI-MONTH(BI-IDX) NOT = WA-GB-MONTH                       
061700               GO TO 2065-EXIT                                            
061800           END-IF.                                                        
061900           ADD WA-BI-AMOUNT(BI-IDX) TO WA-GB-AMOUNT.                      
062000*  EXIT - END OF 2065-SUM-ONE-ITEM RANGE.                                 
062100       2065-EXIT.                                                         
062200           EXIT.                                                          
062300                                                                          
062400*  CALC SPENT.                                                            
062500       2060-CALC-SPENT.                                                   
062600           MOVE ZERO TO WA-SP-AMOUNT.                                     
062700           PERFORM 2065-CALC-SPENT-ONE THRU 2065X-EXIT                    
062800               VARYING TRAN-IDX FROM 1 BY 1                               
062900               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
063000*  EXIT - END OF 2060-CALC-SPENT RANGE.                                   
063100       2060-EXIT.                                                         
063200           EXIT.                                                          
063300                                                                          
063400*  CALC SPENT ONE.                                                        
063500       2065-CALC-SPENT-ONE.                                               
063600           IF WA-TR-SUB-ID(TRAN-IDX) NOT = WA-SP-SUB-ID                   
063700               GO TO 2065X-EXIT                                           
063800           END-IF.                                                        
063900           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
064000           IF WA-CK-YEAR NOT = WA-SP-YEAR                                 
064100               GO TO 2065X-EXIT                                           
064200           END-IF.                                                        
064300           IF WA-CK-MONTH NOT = WA-SP-MONTH                               
064400               GO TO 2065X-EXIT                                           
064500           END-IF.                                                        
064600           ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-SP-AMOUNT.                    
064700       2065X-EXIT.                                                        
064800           EXIT.                                                          
064900                                                                          
065000*  PRINT SECTION TOTALS.                                                  
065100       2600-PRINT-SECTION-TOTALS.                                         
065200           MOVE SPACES TO RPT-LINE.                                       
065300           MOVE "INCOME SECTION TOTAL"  TO RT-LABEL.                      
065400           MOVE WA-INCOME-BUD-TOT        TO RT-BUDGET.                    
065500           MOVE WA-INCOME-SPENT-TOT       TO RT-SPENT.                    
065600           COMPUTE RT-DIFF =                                              
065700               WA-INCOME-SPENT-TOT - WA-INCOME-BUD-TOT.                   
065800           WRITE RPT-LINE.                                                
065900           MOVE SPACES TO RPT-LINE.                                       
066000           MOVE "EXPENSE SECTION TOTAL" TO RT-LABEL.                      
066100           MOVE WA-EXPENSE-BUD-TOT       TO RT-BUDGET.                    
066200           MOVE WA-EXPENSE-SPENT-TOT      TO RT-SPENT.                    
066300           COMPUTE RT-DIFF =                                              
066400               WA-EXPENSE-BUD-TOT - WA-EXPENSE-SPENT-TOT.                 
066500           WRITE RPT-LINE.                                                
066600           COMPUTE WA-GRAND-BUD-TOT =                                     
066700               WA-INCOME-BUD-TOT + WA-EXPENSE-BUD-TOT.                    
066800           COMPUTE WA-GRAND-SPENT-TOT =                                   
066900               WA-INCOME-SPENT-TOT + WA-EXPENSE-SPENT-TOT.                
067000           MOVE SPACES TO RPT-LINE.                                       
067100           MOVE "GRAND TOTAL"           TO RT-LABEL.                      
067200           MOVE WA-GRAND-BUD-TOT         TO RT-BUDGET.                    
067300           MOVE WA-GRAND-SPENT-TOT        TO RT-SPENT.                    
067400           WRITE RPT-LINE.                                                
067500           MOVE SPACES TO RPT-LINE.                                       
067600           WRITE RPT-LINE.                                                
067700*  EXIT - END OF 2600-PRINT-SECTION-TOTALS RANGE.                         
067800       2600-EXIT.                                                         
067900           EXIT.                                                          
068000                                                                          
068100*    U6-R3/R4/R5 - FINANCIAL SUMMARY BLOCK.                               
068200       2700-FINANCIAL-SUMMARY.                                            
068300           PERFORM 2720-SUM-YEAR-PAID THRU 2720-EXIT.                     
068400           COMPUTE WA-INITIAL-BALANCE =                                   
068500               WA-TOTAL-ACCT-BAL - WA-YEAR-PAID-INCOME                    
068600                   + WA-YEAR-PAID-EXPENSE.                                
068700           MOVE ZERO TO WA-PRIOR-DIFF-SUM.                                
068800           MOVE ZERO TO WA-CUR-INC-BUD WA-CUR-EXP-BUD.                    
068900           PERFORM 2730-ACCUM-MONTH-BUDGETS THRU 2730-EXIT                
069000               VARYING WA-CHAIN-MONTH FROM 1 BY 1                         
069100               UNTIL WA-CHAIN-MONTH > WA-TARGET-MONTH.                    
069200           COMPUTE WA-PREVIOUS-PROJECTED =                                
069300               WA-INITIAL-BALANCE + WA-PRIOR-DIFF-SUM.                    
069400           COMPUTE WA-PROJECTED-BALANCE =                                 
069500               WA-PREVIOUS-PROJECTED +                                    
069600                   (WA-CUR-INC-BUD - WA-CUR-EXP-BUD).                     
069700           MOVE ZERO TO WA-MONTH-INCOME WA-MONTH-EXPENSE.                 
069800           PERFORM 2745-SUM-MONTH-ONE THRU 2745-EXIT                      
069900               VARYING TRAN-IDX FROM 1 BY 1                               
070000               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
070100           COMPUTE WA-MONTH-DIFF =                                        
070200               WA-MONTH-INCOME - WA-MONTH-EXPENSE.                        
070300           COMPUTE WA-MONTH-BUD-DIFF =                                    
070400               WA-CUR-INC-BUD - WA-CUR-EXP-BUD.                           
070500           PERFORM 2750-PRINT-FIN-SUMMARY THRU 2750-EXIT.                 
070600*  EXIT - END OF 2700-FINANCIAL-SUMMARY RANGE.                            
070700       2700-EXIT.                                                         
070800           EXIT.                                                          
070900                                                                          
071000*  SUM YEAR PAID.                                                         
071100       2720-SUM-YEAR-PAID.                                                
071200           MOVE ZERO TO WA-YEAR-PAID-INCOME                               
071300               WA-YEAR-PAID-EXPENSE.                                      
071400           PERFORM 2725-SUM-ONE-YEAR-PAID THRU 2725-EXIT                  
071500               VARYING TRAN-IDX FROM 1 BY 1                               
071600               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
071700*  EXIT - END OF 2720-SUM-YEAR-PAID RANGE.                                
071800       2720-EXIT.                                                         
071900           EXIT.                                                          
072000                                                                          
072100*  SUM ONE YEAR PAID.                                                     
072200       2725-SUM-ONE-YEAR-PAID.                                            
072300           IF WA-TR-IS-PAID(TRAN-IDX) NOT = "Y"                           
072400               GO TO 2725-EXIT                                            
072500           END-IF.                                                        
072600           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
072700           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
072800               GO TO 2725-EXIT                                            
072900           END-IF.                                                        
073000           IF WA-TR-TYPE(TRAN-IDX) = "IN"                                 
073100               ADD WA-TR-AMOUNT(TRAN-IDX)                                 
073200                   TO WA-YEAR-PAID-INCOME                                 
073300           ELSE                                                           
073400               ADD WA-TR-AMOUNT(TRAN-IDX)                                 
073500                   TO WA-YEAR-PAID-EXPENSE                                
073600           END-IF.                                                        
073700*  EXIT - END OF 2725-SUM-ONE-YEAR-PAID RANGE.                            
073800       2725-EXIT.                                                         
073900           EXIT.                                                          
074000                                                                          
074100*  ACCUM MONTH BUDGETS.                                                   
074200       2730-ACCUM-MONTH-BUDGETS.                                          
074300           MOVE ZERO TO WA-MONTH-INC-BUD WA-MONTH-EXP-BUD.                
074400           PERFORM 2735-ACCUM-ONE-SUBCAT-BUD                              
074500               THRU 2735-EXIT                                             
074600               VARYING SC-IDX FROM 1 BY 1                                 
074700               UNTIL SC-IDX > WA-SUBCAT-COUNT.                            
074800           IF WA-CHAIN-MONTH < WA-TARGET-MONTH                            
074900               COMPUTE WA-PRIOR-DIFF-SUM =                                
075000                   WA-PRIOR-DIFF-SUM + WA-MONTH-INC-BUD                   
075100                       - WA-MONTH-EXP-BUD                                 
075200           ELSE                                                           
075300               MOVE WA-MONTH-INC-BUD TO WA-CUR-INC-BUD                    
075400               MOVE WA-MONTH-EXP-BUD TO WA-CUR-EXP-BUD                    
075500           END-IF.                                                        
075600*  EXIT - END OF 2730-ACCUM-MONTH-BUDGETS RANGE.                          
075700       2730-EXIT.                                                         
075800           EXIT.                                                          
075900                                                                          
076000*  ACCUM ONE SUBCAT BUD.                                                  
076100       2735-ACCUM-ONE-SUBCAT-BUD.                                         
076200           MOVE WA-SC-ID(SC-IDX)     TO WA-GB-SUB-ID.                     
076300           MOVE WA-TARGET-YEAR        TO WA-GB-YEAR.                      
076400           MOVE WA-CHAIN-MONTH          TO WA-GB-MONTH.                   
076500           PERFORM 2050-GET-BUDGET-AMOUNT THRU 2050-EXIT.                 
076600           SET CAT-IDX TO 1.                                              
076700           SEARCH ALL WA-CAT-ENTRY                                        
076800               AT END CONTINUE                                            
076900               WHEN WA-CAT-ID(CAT-IDX) =                                  
077000                       WA-SC-CAT-ID(SC-IDX)                               
077100                   IF WA-CAT-IS-INCOME(CAT-IDX) = "Y"                     
077200                       ADD WA-GB-AMOUNT TO WA-MONTH-INC-BUD               
077300                   ELSE                                                   
077400                       ADD WA-GB-AMOUNT TO WA-MONTH-EXP-BUD               
077500                   END-IF                                                 
077600           END-SEARCH.                                                    
077700*  EXIT - END OF 2735-ACCUM-ONE-SUBCAT-BUD RANGE.                         
077800       2735-EXIT.                                                         
077900           EXIT.                                                          
078000                                                                          
078100*  SUM MONTH ONE.                                                         
078200       2745-SUM-MONTH-ONE.                                                
078300           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
078400           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
078500               GO TO 2745-EXIT                                            
078600           END-IF.                                                        
078700           IF WA-CK-MONTH NOT = WA-TARGET-MONTH                           
078800               GO TO 2745-EXIT                                            
078900           END-IF.                                                        
079000           IF WA-TR-TYPE(TRAN-IDX) = "IN"                                 
079100               ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-MONTH-INCOME              
079200           ELSE                                                           
079300               ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-MONTH-EXPENSE             
079400           END-IF.                                                        
079500*  EXIT - END OF 2745-SUM-MONTH-ONE RANGE.                                
079600       2745-EXIT.                                                         
079700           EXIT.                                                          
079800                                                                          
079900*  PRINT FIN SUMMARY.                                                     
080000       2750-PRINT-FIN-SUMMARY.                                            
080100           MOVE SPACES TO RPT-LINE.                                       
080200           MOVE "FINANCIAL SUMMARY"   TO RT-LABEL.                        
080300           WRITE RPT-LINE.                                                
080400           MOVE SPACES TO RPT-LINE.                                       
080500           MOVE "  CURRENT BALANCE"    TO RT-LABEL.                       
080600           MOVE WA-TOTAL-ACCT-BAL       TO RT-BUDGET.                     
080700           WRITE RPT-LINE.                                                
080800           MOVE SPACES TO RPT-LINE.                                       
080900           MOVE "  MONTH INCOME"       TO RT-LABEL.                       
081000           MOVE WA-MONTH-INCOME          TO RT-BUDGET.                    
081100           WRITE RPT-LINE.                                                
081200           MOVE SPACES TO RPT-LINE.                                       
081300           MOVE "  MONTH EXPENSE"      TO RT-LABEL.                       
081400           MOVE WA-MONTH-EXPENSE         TO RT-BUDGET.                    
081500           WRITE RPT-LINE.                                                
081600           MOVE SPACES TO RPT-LINE.                                       
081700           MOVE "  INCOME LESS EXPENSE" TO RT-LABEL.                      
081800           MOVE WA-MONTH-DIFF              TO RT-BUDGET.                  
081900           WRITE RPT-LINE.                                                
082000           MOVE SPACES TO RPT-LINE.                                       
082100           MOVE "  BUDGET DIFFERENCE"  TO RT-LABEL.                       
082200           MOVE WA-MONTH-BUD-DIFF        TO RT-BUDGET.                    
082300           WRITE RPT-LINE.                                                
082400           MOVE SPACES TO RPT-LINE.                                       
082500           MOVE "  INITIAL BALANCE"    TO RT-LABEL.                       
082600           MOVE WA-INITIAL-BALANCE       TO RT-BUDGET.                    
082700           WRITE RPT-LINE.                                                
082800           MOVE SPACES TO RPT-LINE.                                       
082900           MOVE "  PROJECTED BALANCE"  TO RT-LABEL.                       
083000           MOVE WA-PROJECTED-BALANCE     TO RT-BUDGET.                    
083100           WRITE RPT-LINE.                                                
083200*  EXIT - END OF 2750-PRINT-FIN-SUMMARY RANGE.                            
083300       2750-EXIT.                                                         
083400           EXIT.                                                          
083500                                                                          
083600*  WRAP UP.                                                               
083700       9000-WRAP-UP.                                                      
083800           CONTINUE.                                                      
083900*  EXIT - END OF 9000-WRAP-UP RANGE.                                      
084000       9000-EXIT.                                                         
084100           EXIT.                                                          
084200                                                                          
084300                                                                          
084400*    FATAL I-O ERROR TRAP.  ANY OPEN THAT FAILS ABOVE                     
084500*    FALLS THROUGH TO HERE INSTEAD OF CONTINUING THE                      
084600*    RUN AGAINST A FILE THAT NEVER GOT OPENED.                            
084700       9900-FILE-ERROR.                                                   
084800           DISPLAY "PFIN03 - FILE OPEN ERROR - RUN ABORTED".              
084900           STOP RUN.                                                      
