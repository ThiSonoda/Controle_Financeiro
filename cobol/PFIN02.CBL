000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    PFIN02.                                             
000300       AUTHOR.        R J MCINTYRE.                                       
000400       INSTALLATION.  MIDSTATE TRUST CO - INFO SYSTEMS DIV.               
000500       DATE-WRITTEN.  05/02/1987.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.                  
000800*                                                                         
000900***************************************************                       
001000*  PFIN02 - PERSONAL FINANCE - INVOICE SETTLEMENT  *                      
001100*  AND SUMMARY.  SETTLES (OR REOPENS) ONE CARD     *                      
001200*  INVOICE PERIOD AT A TIME, PRORATES REFUND       *                      
001300*  CREDITS ACROSS THE FUNDING ACCOUNTS, AND PRINTS *                      
001400*  THE PER-CARD INVOICE SUMMARY.                   *                      
001500***************************************************                       
001600*                                                                         
001700*    CHANGE LOG                                                           
001800*    ----------                                                           
001900*    05/02/87  RJM  0102  ORIGINAL CODING AND TEST.                       
002000*    02/14/88  RJM  0119  REFUND PRORATION ADDED                          
002100*              PER ACCOUNTING REQUEST 88-004.                             
002200*    07/23/89  DPK  0188  REOPEN PATH CODED - PRIOR                       
002300*              RELEASE HAD PAY ONLY.                                      
002400*    03/01/92  LTW  0241  CARD SUMMARY NOW SORTED                         
002500*              BY CARD NAME FOR THE PRINTED REPORT.                       
002600*    08/30/95  CGB  0289  ALL-PAID FLAG RECOMPUTED                        
002700*              AFTER SETTLEMENT, NOT BEFORE.                              
002800*    02/17/98  CGB  0312  YEAR 2000 REVIEW - ALL                          
002900*              DATE FIELDS CONFIRMED 4-DIGIT YEAR.                        
003000*    09/09/99  WJH  0320  Y2K FINAL SIGN-OFF.                             
003100*    06/10/01  WJH  0333  PRORATION NOW USES FULL                         
003200*              PRECISION QUOTIENT BEFORE ROUNDING                         
003300*              PER ACCOUNTING REQUEST 01-071.                             
003400*                                                                         
003500*    04/19/04  DPK  0201  SAME FILE-STATUS GAP AUDIT FINDING              
003600*              AS PFIN01 - ADDED 9900-FILE-ERROR                          
003700*              TRAP AND A STATUS CHECK AFTER EVERY                        
003800*              OPEN IN THIS PROGRAM TOO.                                  
003900       ENVIRONMENT DIVISION.                                              
004000       CONFIGURATION SECTION.                                             
004100       SPECIAL-NAMES.                                                     
004200           C01 IS TOP-OF-FORM                                             
004300           UPSI-0 ON STATUS IS RERUN-REQUESTED                            
004400                  OFF STATUS IS NORMAL-RUN.                               
004500       INPUT-OUTPUT SECTION.                                              
004600       FILE-CONTROL.                                                      
004700           SELECT SETCTL-FILE  ASSIGN TO "SETCTL"                         
004800               ORGANIZATION IS LINE SEQUENTIAL                            
004900               FILE STATUS IS FS-SC.                                      
005000           SELECT TRANREC-FILE ASSIGN TO "TRANREC"                        
005100               ORGANIZATION IS LINE SEQUENTIAL                            
005200               FILE STATUS IS FS-TR.                                      
005300           SELECT TRANOUT-FILE ASSIGN TO "TRANNEW"                        
005400               ORGANIZATION IS LINE SEQUENTIAL                            
005500               FILE STATUS IS FS-TO.                                      
005600           SELECT ACCOUNT-FILE ASSIGN TO "ACCOUNT"                        
005700               ORGANIZATION IS LINE SEQUENTIAL                            
005800               FILE STATUS IS FS-ACC.                                     
005900           SELECT ACCOUT-FILE  ASSIGN TO "ACCOUNEW"                       
006000               ORGANIZATION IS LINE SEQUENTIAL                            
006100               FILE STATUS IS FS-ACO.                                     
006200           SELECT CRDCARD-FILE ASSIGN TO "CRDCARD"                        
006300               ORGANIZATION IS LINE SEQUENTIAL                            
006400               FILE STATUS IS FS-CC.                                      
006500           SELECT REFUND-FILE  ASSIGN TO "REFUND"                         
006600               ORGANIZATION IS LINE SEQUENTIAL                            
006700               FILE STATUS IS FS-RF.                                      
006800           SELECT RPTOUT-FILE  ASSIGN TO "RPTOUT"                         
006900               ORGANIZATION IS LINE SEQUENTIAL                            
007000               FILE STATUS IS FS-RPT.                                     
007100                                                                          
007200       DATA DIVISION.                                                     
007300       FILE SECTION.                                                      
007400       FD  SETCTL-FILE                                                    
007500           LABEL RECORD STANDARD.                                         
007600       01  SC-RECORD.                                                     
007700           05 SC-MODE              PIC X.                                 
007800           05 SC-YEAR               PIC 9(4).                             
007900           05 SC-MONTH              PIC 9(2).                             
008000           05 FILLER                PIC X(5).                             
008100                                                                          
008200       FD  TRANREC-FILE                                                   
008300           LABEL RECORD STANDARD.                                         
008400       01  TR-RECORD.                                                     
008500           05 TR-ID                PIC 9(7).                              
008600           05 TR-ACC-ID             PIC 9(5).                             
008700           05 TR-SUB-ID             PIC 9(5).                             
008800           05 TR-DATE               PIC 9(8).                             
008900           05 TR-PAY-DATE           PIC 9(8).                             
009000           05 TR-AMOUNT             PIC S9(12)V99.                        
009100           05 TR-TYPE               PIC X(2).                             
009200           05 TR-DESC               PIC X(40).                            
009300           05 TR-CC-ID              PIC 9(5).                             
009400           05 TR-IS-PAID            PIC X.                                
009500           05 TR-IS-INSTALLMENT     PIC X.                                
009600           05 TR-INST-GROUP         PIC 9(5).                             
009700           05 TR-INST-SEQ           PIC 9(2).                             
009800           05 TR-INST-TOTAL         PIC 9(2).                             
009900           05 TR-OWNER-TAG          PIC X(3).                             
010000                                                                          
010100       FD  TRANOUT-FILE                                                   
010200           LABEL RECORD STANDARD.                                         
010300       01  TO-RECORD                PIC X(108).                           
010400                                                                          
010500       FD  ACCOUNT-FILE                                                   
010600           LABEL RECORD STANDARD.                                         
010700       01  ACC-RECORD.                                                    
010800           05 ACC-ID                PIC 9(5).                             
010900           05 ACC-NAME              PIC X(30).                            
011000           05 ACC-BALANCE           PIC S9(12)V99.                        
011100                                                                          
011200       FD  ACCOUT-FILE                                                    
011300           LABEL RECORD STANDARD.                                         
011400       01  ACO-RECORD.                                                    
011500           05 ACO-ID                PIC 9(5).                             
011600           05 ACO-NAME              PIC X(30).                            
011700           05 ACO-BALANCE           PIC S9(12)V99.                        
011800           05 FILLER                PIC X(2).                             
011900                                                                          
012000       FD  CRDCARD-FILE                                                   
012100           LABEL RECORD STANDARD.                                         
012200       01  CC-RECORD.                                                     
012300           05 CC-ID                 PIC 9(5).                             
012400           05 CC-NAME                PIC X(30).                           
012500           05 CC-CLOSING-DAY         PIC 9(2).                            
012600           05 CC-DUE-DAY             PIC 9(2).                            
012700                                                                          
012800       FD  REFUND-FILE                                                    
012900           LABEL RECORD STANDARD.                                         
013000       01  RF-RECORD.                                                     
013100           05 RF-ID                  PIC 9(5).                            
013200           05 RF-CC-ID                PIC 9(5).                           
013300           05 RF-AMOUNT                PIC S9(12)V99.                     
013400           05 RF-INV-YEAR              PIC 9(4).                          
013500           05 RF-INV-MONTH             PIC 9(2).                          
013600           05 RF-DESC                  PIC X(30).                         
013700                                                                          
013800       FD  RPTOUT-FILE                                                    
013900           LABEL RECORD STANDARD.                                         
014000       01  RPT-LINE.                                                      
014100           05 RPT-TEXT                 PIC X(130).                        
014200           05 FILLER                   PIC X(2).                          
014300                                                                          
014400       WORKING-STORAGE SECTION.                                           
014500       77  FS-SC                   PIC X(2).                              
014600       77  FS-TR                   PIC X(2).                              
014700       77  FS-TO                   PIC X(2).                              
014800       77  FS-ACC                  PIC X(2).                              
014900       77  FS-ACO                  PIC X(2).                              
015000       77  FS-CC                   PIC X(2).                              
015100       77  FS-RF                   PIC X(2).                              
015200       77  FS-RPT                  PIC X(2).                              
015300                                                                          
015400       01  WA-CHECK-DATE            PIC 9(8).                             
015500       01  WA-CHECK-PARTS REDEFINES WA-CHECK-DATE.                        
015600           05 WA-CK-YEAR            PIC 9(4).                             
015700           05 WA-CK-MONTH           PIC 9(2).                             
015800           05 WA-CK-DAY             PIC 9(2).                             
015900                                                                          
016000       01  WA-MODE                  PIC X.                                
016100           88 WA-MODE-PAY                      VALUE "P".                 
016200           88 WA-MODE-REOPEN                   VALUE "R".                 
016300       01  WA-TARGET-YEAR           PIC 9(4).                             
016400       01  WA-TARGET-MONTH          PIC 9(2).                             
016500                                                                          
016600*    TRANSACTION TABLE - FULL TRANREC COPY, HELD IN                       
016700*    MEMORY SO THE MASTER CAN BE REWRITTEN IN                             
016800*    ORIGINAL SEQUENCE AFTER SETTLEMENT CHANGES.                          
016900       01  WA-TRAN-TABLE.                                                 
017000           05 WA-TRAN-ENTRY OCCURS 20000 TIMES                            
017100              INDEXED BY TRAN-IDX.                                        
017200              10 WA-TR-ID           PIC 9(7).                             
017300              10 WA-TR-ACC-ID        PIC 9(5).                            
017400              10 WA-TR-SUB-ID        PIC 9(5).                            
017500              10 WA-TR-DATE           PIC 9(8).                           
017600              10 WA-TR-PAY-DATE       PIC 9(8).                           
017700              10 WA-TR-AMOUNT          PIC S9(12)V99.                     
017800              10 WA-TR-TYPE             PIC X(2).                         
017900              10 WA-TR-DESC             PIC X(40).                        
018000              10 WA-TR-CC-ID            PIC 9(5).                         
018100              10 WA-TR-IS-PAID          PIC X.                            
018200              10 WA-TR-IS-INST          PIC X.                            
018300              10 WA-TR-INST-GROUP       PIC 9(5).                         
018400              10 WA-TR-INST-SEQ         PIC 9(2).                         
018500              10 WA-TR-INST-TOTAL       PIC 9(2).                         
018600              10 WA-TR-OWNER-TAG        PIC X(3).                         
018700           05 FILLER              PIC X(1).                               
018800       01  WA-TRAN-COUNT            PIC 9(5) COMP VALUE ZERO.             
018900                                                                          
019000       01  WA-ACCOUNT-TABLE.                                              
019100           05 WA-ACCT-ENTRY OCCURS 2000 TIMES                             
019200              ASCENDING KEY IS WA-ACCT-ID                                 
019300              INDEXED BY ACCT-IDX.                                        
019400              10 WA-ACCT-ID         PIC 9(5).                             
019500              10 WA-ACCT-NAME       PIC X(30).                            
019600              10 WA-ACCT-BAL        PIC S9(12)V99.                        
019700           05 FILLER              PIC X(1).                               
019800       01  WA-ACCOUNT-COUNT         PIC 9(4) COMP VALUE ZERO.             
019900                                                                          
020000       01  WA-CARD-TABLE.                                                 
020100           05 WA-CARD-ENTRY OCCURS 500 TIMES                              
020200              ASCENDING KEY IS WA-CARD-ID                                 
020300              INDEXED BY CARD-IDX.                                        
020400              10 WA-CARD-ID         PIC 9(5).                             
020500              10 WA-CARD-NAME       PIC X(30).                            
020600           05 FILLER              PIC X(1).                               
020700       01  WA-CARD-COUNT            PIC 9(4) COMP VALUE ZERO.             
020800                                                                          
020900       01  WA-REFUND-TABLE.                                               
021000           05 WA-REFUND-ENTRY OCCURS 4000 TIMES                           
021100              INDEXED BY RFND-IDX.                                        
021200              10 WA-RF-CC-ID        PIC 9(5).                             
021300              10 WA-RF-AMOUNT        PIC S9(12)V99.                       
021400              10 WA-RF-INV-YEAR       PIC 9(4).                           
021500              10 WA-RF-INV-MONTH      PIC 9(2).                           
021600           05 FILLER              PIC X(1).                               
021700       01  WA-REFUND-COUNT          PIC 9(4) COMP VALUE ZERO.             
021800                                                                          
021900*    PER CARD/ACCOUNT GROSS, ACCUMULATED DURING                           
022000*    THE SETTLEMENT PASS, FOR REFUND PRORATION.                           
022100       01  WA-CA-TABLE.                                                   
022200           05 WA-CA-ENTRY OCCURS 5000 TIMES                               
022300              INDEXED BY CA-IDX.                                          
022400              10 WA-CA-CARD-ID      PIC 9(5).                             
022500              10 WA-CA-ACCT-ID       PIC 9(5).                            
022600              10 WA-CA-GROSS          PIC S9(12)V99.                      
022700           05 FILLER              PIC X(1).                               
022800       01  WA-CA-COUNT              PIC 9(4) COMP VALUE ZERO.             
022900                                                                          
023000       01  WA-CG-TABLE.                                                   
023100           05 WA-CG-ENTRY OCCURS 500 TIMES                                
023200              INDEXED BY CG-IDX.                                          
023300              10 WA-CG-CARD-ID      PIC 9(5).                             
023400              10 WA-CG-GROSS         PIC S9(12)V99.                       
023500           05 FILLER              PIC X(1).                               
023600       01  WA-CG-COUNT              PIC 9(4) COMP VALUE ZERO.             
023700                                                                          
023800*    PER-CARD SUMMARY TABLE FOR THE PRINTED REPORT.                       
023900       01  WA-CS-TABLE.                                                   
024000           05 WA-CS-ENTRY OCCURS 500 TIMES                                
024100              INDEXED BY CS-IDX.                                          
024200              10 WA-CS-CARD-ID      PIC 9(5).                             
024300              10 WA-CS-CARD-NAME     PIC X(30).                           
024400              10 WA-CS-GROSS          PIC S9(12)V99.                      
024500              10 WA-CS-REFUND          PIC S9(12)V99.                     
024600              10 WA-CS-NET              PIC S9(12)V99.                    
024700              10 WA-CS-COUNT             PIC 9(5) COMP.                   
024800              10 WA-CS-UNPAID-CNT         PIC 9(5) COMP.                  
024900              10 FILLER                PIC X(1).                          
025000       01  WA-CS-COUNT-ROWS         PIC 9(4) COMP VALUE ZERO.             
025100                                                                          
025200       01  WA-REFUND-SUM             PIC S9(12)V99.                       
025300       01  WA-RATIO-AMOUNT           PIC S9(12)V99.                       
025400       01  WA-SEARCH-CARD            PIC 9(5).                            
025500       01  WA-GRAND-GROSS            PIC S9(12)V99.                       
025600       01  WA-GRAND-REFUND           PIC S9(12)V99.                       
025700       01  WA-GRAND-NET              PIC S9(12)V99.                       
025800       01  WA-GRAND-COUNT            PIC 9(7) COMP VALUE ZERO.            
025900       01  WA-APPLIED-CTR            PIC 9(7) COMP VALUE ZERO.            
026000       01  WA-SWAP-FLAG              PIC X.                               
026100           88 WA-TABLE-SWAPPED                 VALUE "Y".                 
026200       01  WA-TEMP-CS-ROW.                                                
026300           05 WA-TEMP-CARD-ID       PIC 9(5).                             
026400           05 WA-TEMP-CARD-NAME      PIC X(30).                           
026500           05 WA-TEMP-GROSS       PIC S9(12)V99.                          
026600           05 WA-TEMP-REFUND      PIC S9(12)V99.                          
026700           05 WA-TEMP-NET         PIC S9(12)V99.                          
026800           05 WA-TEMP-COUNT              PIC 9(5) COMP.                   
026900           05 WA-TEMP-UNPAID-CNT         PIC 9(5) COMP.                   
027000           05 FILLER                     PIC X(1).                        
027100                                                                          
027200       01  RPT-DETAIL REDEFINES RPT-LINE.                                 
027300           05 FILLER                 PIC X(2).                            
027400           05 RD-CARD-NAME           PIC X(30).                           
027500           05 FILLER                 PIC X(2).                            
027600           05 RD-GROSS               PIC Z(10)9.99-.                      
027700           05 FILLER                 PIC X(2).                            
027800           05 RD-REFUND              PIC Z(10)9.99-.                      
027900           05 FILLER                 PIC X(2).                            
028000           05 RD-NET                 PIC Z(10)9.99-.                      
028100           05 FILLER                 PIC X(2).                            
028200           05 RD-COUNT               PIC ZZZZ9.                           
028300           05 FILLER                 PIC X(2).                            
028400           05 RD-STATUS              PIC X(6).                            
028500           05 FILLER                 PIC X(61).                           
028600                                                                          
028700       01  RPT-TOTAL REDEFINES RPT-LINE.                                  
028800           05 FILLER                 PIC X(2).                            
028900           05 RT-LABEL               PIC X(30).                           
029000           05 FILLER                 PIC X(2).                            
029100           05 RT-GROSS               PIC Z(10)9.99-.                      
029200           05 FILLER                 PIC X(2).                            
029300           05 RT-REFUND              PIC Z(10)9.99-.                      
029400           05 FILLER                 PIC X(2).                            
029500           05 RT-NET                 PIC Z(10)9.99-.                      
029600           05 FILLER                 PIC X(2).                            
029700           05 RT-COUNT               PIC ZZZZ9.                           
029800           05 FILLER                 PIC X(67).                           
029900                                                                          
030000       PROCEDURE DIVISION.                                                
030100                                                                          
030200*  MAINLINE.                                                              
030300       0000-MAINLINE.                                                     
030400           PERFORM 0100-INITIALIZE  THRU 0100-EXIT.                       
030500           PERFORM 1000-LOAD-TABLES THRU 1000-EXIT.                       
030600           IF WA-MODE-PAY                                                 
030700               PERFORM 2000-PAY-INVOICE THRU 2000-EXIT                    
030800           ELSE                                                           
030900               PERFORM 2100-REOPEN-INVOICE THRU 2100-EXIT                 
031000           END-IF.                                                        
031100           PERFORM 1500-BUILD-CARD-SUMMARY THRU 1500-EXIT.                
031200           PERFORM 1700-SORT-BY-NAME THRU 1700-EXIT.                      
031300           PERFORM 3000-PRINT-SUMMARY THRU 3000-EXIT.                     
031400           PERFORM 8000-REWRITE-TRANREC THRU 8000-EXIT.                   
031500           PERFORM 8100-REWRITE-ACCOUNTS THRU 8100-EXIT.                  
031600           PERFORM 9000-WRAP-UP THRU 9000-EXIT.                           
031700           STOP RUN.                                                      
031800                                                                          
031900*  INITIALIZE.                                                            
032000       0100-INITIALIZE.                                                   
032100           OPEN INPUT SETCTL-FILE.                                        
032200           IF FS-SC NOT = "00"                                            
032300               GO TO 9900-FILE-ERROR                                      
032400           END-IF.                                                        
032500           READ SETCTL-FILE.                                              
032600           MOVE SC-MODE  TO WA-MODE.                                      
032700           MOVE SC-YEAR  TO WA-TARGET-YEAR.                               
032800           MOVE SC-MONTH TO WA-TARGET-MONTH.                              
032900           CLOSE SETCTL-FILE.                                             
033000*  EXIT - END OF 0100-INITIALIZE RANGE.                                   
033100       0100-EXIT.                                                         
033200           EXIT.                                                          
033300                                                                          
033400*  LOAD TABLES.                                                           
033500       1000-LOAD-TABLES.                                                  
033600           PERFORM 1100-LOAD-ACCOUNTS THRU 1100-EXIT.                     
033700           PERFORM 1200-LOAD-CARDS    THRU 1200-EXIT.                     
033800           PERFORM 1300-LOAD-REFUNDS  THRU 1300-EXIT.                     
033900           PERFORM 1400-LOAD-TRANS    THRU 1400-EXIT.                     
034000*  EXIT - END OF 1000-LOAD-TABLES RANGE.                                  
034100       1000-EXIT.                                                         
034200           EXIT.                                                          
034300                                                                          
034400*  LOAD ACCOUNTS.                                                         
034500       1100-LOAD-ACCOUNTS.                                                
034600           OPEN INPUT ACCOUNT-FILE.                                       
034700           IF FS-ACC NOT = "00"                                           
034800               GO TO 9900-FILE-ERROR                                      
034900           END-IF.                                                        
035000*  ACCT LOOP.                                                             
035100       1110-ACCT-LOOP.                                                    
035200           READ ACCOUNT-FILE AT END GO TO 1190-ACCT-DONE.                 
035300           ADD 1 TO WA-ACCOUNT-COUNT.                                     
035400           SET ACCT-IDX TO WA-ACCOUNT-COUNT.                              
035500           MOVE ACC-ID      TO WA-ACCT-ID(ACCT-IDX).                      
035600           MOVE ACC-NAME    TO WA-ACCT-NAME(ACCT-IDX).                    
035700           MOVE ACC-BALANCE TO WA-ACCT-BAL(ACCT-IDX).                     
035800           GO TO 1110-ACCT-LOOP.                                          
035900*  ACCT DONE.                                                             
036000       1190-ACCT-DONE.                                                    
036100           CLOSE ACCOUNT-FILE.                                            
036200*  EXIT - END OF 1100-LOAD-ACCOUNTS RANGE.                                
036300       1100-EXIT.                                                         
036400           EXIT.                                                          
036500                                                                          
036600*  LOAD CARDS.                                                            
036700       1200-LOAD-CARDS.                                                   
036800           OPEN INPUT CRDCARD-FILE.                                       
036900           IF FS-CC NOT = "00"                                            
037000               GO TO 9900-FILE-ERROR                                      
037100           END-IF.                                                        
037200*  CARD LOOP.                                                             
037300       1210-CARD-LOOP.                                                    
037400           READ CRDCARD-FILE AT END GO TO 1290-CARD-DONE.                 
037500           ADD 1 TO WA-CARD-COUNT.                                        
037600           SET CARD-IDX TO WA-CARD-COUNT.                                 
037700           MOVE CC-ID   TO WA-CARD-ID(CARD-IDX).                          
037800           MOVE CC-NAME TO WA-CARD-NAME(CARD-IDX).                        
037900           GO TO 1210-CARD-LOOP.                                          
038000*  CARD DONE.                                                             
038100       1290-CARD-DONE.                                                    
038200           CLOSE CRDCARD-FILE.                                            
038300*  EXIT - END OF 1200-LOAD-CARDS RANGE.                                   
038400       1200-EXIT.                                                         
038500           EXIT.                                                          
038600                                                                          
038700*  LOAD REFUNDS.                                                          
038800       1300-LOAD-REFUNDS.                                                 
038900           OPEN INPUT REFUND-FILE.                                        
039000           IF FS-RF NOT = "00"                                            
039100               GO TO 9900-FILE-ERROR                                      
039200           END-IF.                                                        
039300*  REFUND LOOP.                                                           
039400       1310-REFUND-LOOP.                                                  
039500           READ REFUND-FILE AT END GO TO 1390-REFUND-DONE.                
039600           ADD 1 TO WA-REFUND-COUNT.                                      
039700           SET RFND-IDX TO WA-REFUND-COUNT.                               
039800           MOVE RF-CC-ID     TO WA-RF-CC-ID(RFND-IDX).                    
039900           MOVE RF-AMOUNT    TO WA-RF-AMOUNT(RFND-IDX).                   
040000           MOVE RF-INV-YEAR  TO WA-RF-INV-YEAR(RFND-IDX).                 
040100           MOVE RF-INV-MONTH TO WA-RF-INV-MONTH(RFND-IDX).                
040200           GO TO 1310-REFUND-LOOP.                                        
040300*  REFUND DONE.                                                           
040400       1390-REFUND-DONE.                                                  
040500           CLOSE REFUND-FILE.                                             
040600*  EXIT - END OF 1300-LOAD-REFUNDS RANGE.                                 
040700       1300-EXIT.                                                         
040800           EXIT.                                                          
040900                                                                          
041000*  LOAD TRANS.                                                            
041100       1400-LOAD-TRANS.                                                   
041200           OPEN INPUT TRANREC-FILE.                                       
041300           IF FS-TR NOT = "00"                                            
041400               GO TO 9900-FILE-ERROR                                      
041500           END-IF.                                                        
041600*  TRAN LOOP.                                                             
041700       1410-TRAN-LOOP.                                                    
041800           READ TRANREC-FILE AT END GO TO 1490-TRAN-DONE.                 
041900           ADD 1 TO WA-TRAN-COUNT.                                        
042000           SET TRAN-IDX TO WA-TRAN-COUNT.                                 
042100           MOVE TR-ID            TO WA-TR-ID(TRAN-IDX).                   
042200           MOVE TR-ACC-ID        TO WA-TR-ACC-ID(TRAN-IDX).               
042300           MOVE TR-SUB-ID        TO WA-TR-SUB-ID(TRAN-IDX).               
042400           MOVE TR-DATE          TO WA-TR-DATE(TRAN-IDX).                 
042500           MOVE TR-PAY-DATE      TO WA-TR-PAY-DATE(TRAN-IDX).             
042600           MOVE TR-AMOUNT        TO WA-TR-AMOUNT(TRAN-IDX).               
042700           MOVE TR-TYPE          TO WA-TR-TYPE(TRAN-IDX).                 
042800           MOVE TR-DESC          TO WA-TR-DESC(TRAN-IDX).                 
042900           MOVE TR-CC-ID         TO WA-TR-CC-ID(TRAN-IDX).                
043000           MOVE TR-IS-PAID       TO WA-TR-IS-PAID(TRAN-IDX).              
043100           MOVE TR-IS-INSTALLMENT TO WA-TR-IS-INST(TRAN-IDX).             
043200           MOVE TR-INST-GROUP    TO WA-TR-INST-GROUP(TRAN-IDX).           
043300           MOVE TR-INST-SEQ      TO WA-TR-INST-SEQ(TRAN-IDX).             
043400           MOVE TR-INST-TOTAL    TO WA-TR-INST-TOTAL(TRAN-IDX).           
043500           MOVE TR-OWNER-TAG     TO WA-TR-OWNER-TAG(TRAN-IDX).            
043600           GO TO 1410-TRAN-LOOP.                                          
043700*  TRAN DONE.                                                             
043800       1490-TRAN-DONE.                                                    
043900           CLOSE TRANREC-FILE.                                            
044000*  EXIT - END OF 1400-LOAD-TRANS RANGE.                                   
044100       1400-EXIT.                                                         
044200           EXIT.                                                          
044300                                                                          
044400*    U4 PAY PATH - SETTLES THE UNPAID SUBSET OF                           
044500*    CARD EXPENSE TRANSACTIONS FOR THE TARGET                             
044600*    PERIOD, THEN PRORATES REFUND CREDITS.                                
044700       2000-PAY-INVOICE.                                                  
044800           MOVE ZERO TO WA-CA-COUNT WA-CG-COUNT.                          
044900           PERFORM 2050-SETTLE-ONE-TRAN THRU 2050-EXIT                    
045000               VARYING TRAN-IDX FROM 1 BY 1                               
045100               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
045200           PERFORM 2200-PRORATE-REFUNDS THRU 2200-EXIT.                   
045300*  EXIT - END OF 2000-PAY-INVOICE RANGE.                                  
045400       2000-EXIT.                                                         
045500           EXIT.                                                          
045600                                                                          
045700*  SETTLE ONE TRAN.                                                       
045800       2050-SETTLE-ONE-TRAN.                                              
045900           IF WA-TR-CC-ID(TRAN-IDX) = ZERO                                
046000               GO TO 2050-EXIT                                            
046100           END-IF.                                                        
046200           IF WA-TR-TYPE(TRAN-IDX) NOT = "EX"                             
046300               GO TO 2050-EXIT                                            
046400           END-IF.                                                        
046500           IF WA-TR-IS-PAID(TRAN-IDX) NOT = "N"                           
046600               GO TO 2050-EXIT                                            
046700           END-IF.                                                        
046800           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
046900           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
047000               GO TO 2050-EXIT                                            
047100           END-IF.                                                        
047200           IF WA-CK-MONTH NOT = WA-TARGET-MONTH                           
047300               GO TO 2050-EXIT                                            
047400           END-IF.                                                        
047500           MOVE "Y" TO WA-TR-IS-PAID(TRAN-IDX).                           
047600           PERFORM 2400-APPLY-ONE-BALANCE THRU 2400-EXIT.                 
047700           PERFORM 2420-ACCUM-CA THRU 2420-EXIT.                          
047800           PERFORM 2440-ACCUM-CG THRU 2440-EXIT.                          
047900*  EXIT - END OF 2050-SETTLE-ONE-TRAN RANGE.                              
048000       2050-EXIT.                                                         
048100           EXIT.                                                          
048200                                                                          
048300*    U4 REOPEN PATH - REVERSES SETTLEMENT ON THE                          
048400*    PAID SUBSET.                                                         
048500       2100-REOPEN-INVOICE.                                               
048600           MOVE ZERO TO WA-CA-COUNT WA-CG-COUNT.                          
048700           PERFORM 2150-REOPEN-ONE-TRAN THRU 2150-EXIT                    
048800               VARYING TRAN-IDX FROM 1 BY 1                               
048900               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
049000           PERFORM 2200-PRORATE-REFUNDS THRU 2200-EXIT.                   
049100*  EXIT - END OF 2100-REOPEN-INVOICE RANGE.                               
049200       2100-EXIT.                                                         
049300           EXIT.                                                          
049400                                                                          
049500*  REOPEN ONE TRAN.                                                       
049600       2150-REOPEN-ONE-TRAN.                                              
049700           IF WA-TR-CC-ID(TRAN-IDX) = ZERO                                
049800               GO TO 2150-EXIT                                            
049900           END-IF.                                                        
050000           IF WA-TR-TYPE(TRAN-IDX) NOT = "EX"                             
050100               GO TO 2150-EXIT                                            
050200           END-IF.                                                        
050300           IF WA-TR-IS-PAID(TRAN-IDX) NOT = "Y"                           
050400               GO TO 2150-EXIT                                            
050500           END-IF.                                                        
050600           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
050700           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
050800               GO TO 2150-EXIT                                            
050900           END-IF.                                                        
051000           IF WA-CK-MONTH NOT = WA-TARGET-MONTH                           
051100               GO TO 2150-EXIT                                            
051200           END-IF.                                                        
051300           MOVE "N" TO WA-TR-IS-PAID(TRAN-IDX).                           
051400           PERFORM 2410-REVERT-ONE-BALANCE THRU 2410-EXIT.                
051500           PERFORM 2420-ACCUM-CA THRU 2420-EXIT.                          
051600           PERFORM 2440-ACCUM-CG THRU 2440-EXIT.                          
051700*  EXIT - END OF 2150-REOPEN-ONE-TRAN RANGE.                              
051800       2150-EXIT.                                                         
051900           EXIT.                                                          
052000                                                                          
052100*    U3-R3 BALANCE IMPACT, APPLIED/REVERTED PER                           
052200*    THE SETTLEMENT DIRECTION.                                            
052300       2400-APPLY-ONE-BALANCE.                                            
052400           SET ACCT-IDX TO 1.                                             
052500           SEARCH ALL WA-ACCT-ENTRY                                       
052600               AT END CONTINUE                                            
052700               WHEN WA-ACCT-ID(ACCT-IDX) =                                
052800                       WA-TR-ACC-ID(TRAN-IDX)                             
052900                   SUBTRACT WA-TR-AMOUNT(TRAN-IDX)                        
053000                       FROM WA-ACCT-BAL(ACCT-IDX)                         
053100           END-SEARCH.                                                    
053200*  EXIT - END OF 2400-APPLY-ONE-BALANCE RANGE.                            
053300       2400-EXIT.                                                         
053400           EXIT.                                                          
053500                                                                          
053600*  REVERT ONE BALANCE.                                                    
053700       2410-REVERT-ONE-BALANCE.                                           
053800           SET ACCT-IDX TO 1.                                             
053900           SEARCH ALL WA-ACCT-ENTRY                                       
054000               AT END CONTINUE                                            
054100               WHEN WA-ACCT-ID(ACCT-IDX) =                                
054200                       WA-TR-ACC-ID(TRAN-IDX)                             
054300                   ADD WA-TR-AMOUNT(TRAN-IDX)                             
054400                       TO WA-ACCT-BAL(ACCT-IDX)                           
054500           END-SEARCH.                                                    
054600*  EXIT - END OF 2410-REVERT-ONE-BALANCE RANGE.                           
054700       2410-EXIT.                                                         
054800           EXIT.                                                          
054900                                                                          
055000*  ACCUM CA.                                                              
055100       2420-ACCUM-CA.                                                     
055200           SET CA-IDX TO 1.                                               
055300           MOVE "N" TO WA-SWAP-FLAG.                                      
055400*  CA SCAN.                                                               
055500       2421-CA-SCAN.                                                      
055600           IF CA-IDX > WA-CA-COUNT                                        
055700               GO TO 2425-CA-ADD-NEW                                      
055800           END-IF.                                                        
055900           IF WA-CA-CARD-ID(CA-IDX) = WA-TR-CC-ID(TRAN-IDX)               
056000              AND WA-CA-ACCT-ID(CA-IDX) =                                 
056100                  WA-TR-ACC-ID(TRAN-IDX)                                  
056200               ADD WA-TR-AMOUNT(TRAN-IDX)                                 
056300                   TO WA-CA-GROSS(CA-IDX)                                 
056400               MOVE "Y" TO WA-SWAP-FLAG                                   
056500               GO TO 2420-EXIT                                            
056600           END-IF.                                                        
056700           SET CA-IDX UP BY 1.                                            
056800           GO TO 2421-CA-SCAN.                                            
056900*  CA ADD NEW.                                                            
057000       2425-CA-ADD-NEW.                                                   
057100           ADD 1 TO WA-CA-COUNT.                                          
057200           SET CA-IDX TO WA-CA-COUNT.                                     
057300           MOVE WA-TR-CC-ID(TRAN-IDX)  TO WA-CA-CARD-ID(CA-IDX).          
057400           MOVE WA-TR-ACC-ID(TRAN-IDX) TO WA-CA-ACCT-ID(CA-IDX).          
057500           MOVE WA-TR-AMOUNT(TRAN-IDX) TO WA-CA-GROSS(CA-IDX).            
057600*  EXIT - END OF 2420-ACCUM-CA RANGE.                                     
057700       2420-EXIT.                                                         
057800           EXIT.                                                          
057900                                                                          
058000*  ACCUM CG.                                                              
058100       2440-ACCUM-CG.                                                     
058200           SET CG-IDX TO 1.                                               
058300*  CG SCAN.                                                               
058400       2441-CG-SCAN.                                                      
058500           IF CG-IDX > WA-CG-COUNT                                        
058600               GO TO 2445-CG-ADD-NEW                                      
058700           END-IF.                                                        
058800           IF WA-CG-CARD-ID(CG-IDX) = WA-TR-CC-ID(TRAN-IDX)               
058900               ADD WA-TR-AMOUNT(TRAN-IDX)                                 
059000                   TO WA-CG-GROSS(CG-IDX)                                 
059100               GO TO 2440-EXIT                                            
059200           END-IF.                                                        
059300           SET CG-IDX UP BY 1.                                            
059400           GO TO 2441-CG-SCAN.                                            
059500*  CG ADD NEW.                                                            
059600       2445-CG-ADD-NEW.                                                   
059700           ADD 1 TO WA-CG-COUNT.                                          
059800           SET CG-IDX TO WA-CG-COUNT.                                     
059900           MOVE WA-TR-CC-ID(TRAN-IDX) TO WA-CG-CARD-ID(CG-IDX).           
060000           MOVE WA-TR-AMOUNT(TRAN-IDX) TO WA-CG-GROSS(CG-IDX).            
060100*  EXIT - END OF 2440-ACCUM-CG RANGE.                                     
060200       2440-EXIT.                                                         
060300           EXIT.                                                          
060400                                                                          
060500*    U4-R2 REFUND PRORATION, ONE CARD/ACCOUNT PAIR                        
060600*    AT A TIME.  CREDIT = REFUND-TOTAL TIMES                              
060700*    (ACCOUNT GROSS OVER INVOICE GROSS).                                  
060800       2200-PRORATE-REFUNDS.                                              
060900           PERFORM 2250-PRORATE-ONE-ACCT THRU 2250-EXIT                   
061000               VARYING CA-IDX FROM 1 BY 1                                 
061100               UNTIL CA-IDX > WA-CA-COUNT.                                
061200*  EXIT - END OF 2200-PRORATE-REFUNDS RANGE.                              
061300       2200-EXIT.                                                         
061400           EXIT.                                                          
061500                                                                          
061600*  PRORATE ONE ACCT.                                                      
061700       2250-PRORATE-ONE-ACCT.                                             
061800           MOVE WA-CA-CARD-ID(CA-IDX) TO WA-SEARCH-CARD.                  
061900           PERFORM 2260-SUM-REFUNDS THRU 2260-EXIT.                       
062000           IF WA-REFUND-SUM = ZERO                                        
062100               GO TO 2250-EXIT                                            
062200           END-IF.                                                        
062300           PERFORM 2270-FIND-CG THRU 2270-EXIT.                           
062400           IF WA-RATIO-AMOUNT = ZERO                                      
062500               GO TO 2250-EXIT                                            
062600           END-IF.                                                        
062700           COMPUTE WA-RATIO-AMOUNT ROUNDED =                              
062800               WA-REFUND-SUM * WA-CA-GROSS(CA-IDX)                        
062900                   / WA-RATIO-AMOUNT.                                     
063000           SET ACCT-IDX TO 1.                                             
063100           SEARCH ALL WA-ACCT-ENTRY                                       
063200               AT END CONTINUE                                            
063300               WHEN WA-ACCT-ID(ACCT-IDX) =                                
063400                       WA-CA-ACCT-ID(CA-IDX)                              
063500                   IF WA-MODE-PAY                                         
063600                       ADD WA-RATIO-AMOUNT                                
063700                           TO WA-ACCT-BAL(ACCT-IDX)                       
063800                   ELSE                                                   
063900                       SUBTRACT WA-RATIO-AMOUNT                           
064000                           FROM WA-ACCT-BAL(ACCT-IDX)                     
064100                   END-IF                                                 
064200           END-SEARCH.                                                    
064300*  EXIT - END OF 2250-PRORATE-ONE-ACCT RANGE.                             
064400       2250-EXIT.                                                         
064500           EXIT.                                                          
064600                                                                          
064700*  SUM REFUNDS.                                                           
064800       2260-SUM-REFUNDS.                                                  
064900           MOVE ZERO TO WA-REFUND-SUM.                                    
065000           PERFORM 2265-SUM-ONE-REFUND THRU 2265-EXIT                     
065100               VARYING RFND-IDX FROM 1 BY 1                               
065200               UNTIL RFND-IDX > WA-REFUND-COUNT.                          
065300*  EXIT - END OF 2260-SUM-REFUNDS RANGE.                                  
065400       2260-EXIT.                                                         
065500           EXIT.                                                          
065600                                                                          
065700*  SUM ONE REFUND.                                                        
065800       2265-SUM-ONE-REFUND.                                               
065900           IF WA-RF-CC-ID(RFND-IDX) NOT = WA-SEARCH-CARD                  
066000               GO TO 2265-EXIT                                            
066100           END-IF.                                                        
066200           IF WA-RF-INV-YEAR(RFND-IDX) NOT = WA-TARGET-YEAR               
066300               GO TO 2265-EXIT                                            
066400           END-IF.                                                        
066500           IF WA-RF-INV-MONTH(RFND-IDX) NOT = WA-TARGET-MONTH             
066600               GO TO 2265-EXIT                                            
066700           END-IF.                                                        
066800           ADD WA-RF-AMOUNT(RFND-IDX) TO WA-REFUND-SUM.                   
066900*  EXIT - END OF 2265-SUM-ONE-REFUND RANGE.                               
067000       2265-EXIT.                                                         
067100           EXIT.                                                          
067200                                                                          
067300*  FIND CG.                                                               
067400       2270-FIND-CG.                                                      
067500           MOVE ZERO TO WA-RATIO-AMOUNT.                                  
067600           SET CG-IDX TO 1.                                               
067700*  FIND CG LOOP.                                                          
067800       2271-FIND-CG-LOOP.                                                 
067900           IF CG-IDX > WA-CG-COUNT                                        
068000               GO TO 2270-EXIT                                            
068100           END-IF.                                                        
068200           IF WA-CG-CARD-ID(CG-IDX) = WA-SEARCH-CARD                      
068300               MOVE WA-CG-GROSS(CG-IDX) TO WA-RATIO-AMOUNT                
068400               GO TO 2270-EXIT                                            
068500           END-IF.                                                        
068600           SET CG-IDX UP BY 1.                                            
068700           GO TO 2271-FIND-CG-LOOP.                                       
068800*  EXIT - END OF 2270-FIND-CG RANGE.                                      
068900       2270-EXIT.                                                         
069000           EXIT.                                                          
069100                                                                          
069200*    U5 INVOICE SUMMARY - REBUILT AFTER SETTLEMENT                        
069300*    SO THE PAID/OPEN STATUS REFLECTS THE NEW                             
069400*    STATE OF THE TRANSACTION TABLE.                                      
069500       1500-BUILD-CARD-SUMMARY.                                           
069600           MOVE ZERO TO WA-CS-COUNT-ROWS.                                 
069700           PERFORM 1550-ACCUM-ONE-TRAN THRU 1550-EXIT                     
069800               VARYING TRAN-IDX FROM 1 BY 1                               
069900               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
070000           PERFORM 1600-ADD-REFUND-TOTALS THRU 1600-EXIT.                 
070100*  EXIT - END OF 1500-BUILD-CARD-SUMMARY RANGE.                           
070200       1500-EXIT.                                                         
070300           EXIT.                                                          
070400                                                                          
070500*  ACCUM ONE TRAN.                                                        
070600       1550-ACCUM-ONE-TRAN.                                               
070700           IF WA-TR-CC-ID(TRAN-IDX) = ZERO                                
070800               GO TO 1550-EXIT                                            
070900           END-IF.                                                        
071000           IF WA-TR-TYPE(TRAN-IDX) NOT = "EX"                             
071100               GO TO 1550-EXIT                                            
071200           END-IF.                                                        
071300           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
071400           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
071500               GO TO 1550-EXIT                                            
071600           END-IF.                                                        
071700           IF WA-CK-MONTH NOT = WA-TARGET-MONTH                           
071800               GO TO 1550-EXIT                                            
071900           END-IF.                                                        
072000           PERFORM 1560-FIND-CS-ROW THRU 1560-EXIT.                       
072100           ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-CS-GROSS(CS-IDX).             
072200           ADD 1 TO WA-CS-COUNT(CS-IDX).                                  
072300           IF WA-TR-IS-PAID(TRAN-IDX) = "N"                               
072400               ADD 1 TO WA-CS-UNPAID-CNT(CS-IDX)                          
072500           END-IF.                                                        
072600*  EXIT - END OF 1550-ACCUM-ONE-TRAN RANGE.                               
072700       1550-EXIT.                                                         
072800           EXIT.                                                          
072900                                                                          
073000*  FIND CS ROW.                                                           
073100       1560-FIND-CS-ROW.                                                  
073200           SET CS-IDX TO 1.                                               
073300*  FIND CS LOOP.                                                          
073400       1561-FIND-CS-LOOP.                                                 
073500           IF CS-IDX > WA-CS-COUNT-ROWS                                   
073600               GO TO 1565-ADD-CS-ROW                                      
073700           END-IF.                                                        
073800           IF WA-CS-CARD-ID(CS-IDX) = WA-TR-CC-ID(TRAN-IDX)               
073900               GO TO 1560-EXIT                                            
074000           END-IF.                                                        
074100           SET CS-IDX UP BY 1.                                            
074200           GO TO 1561-FIND-CS-LOOP.                                       
074300*  ADD CS ROW.                                                            
074400       1565-ADD-CS-ROW.                                                   
074500           ADD 1 TO WA-CS-COUNT-ROWS.                                     
074600           SET CS-IDX TO WA-CS-COUNT-ROWS.                                
074700           MOVE WA-TR-CC-ID(TRAN-IDX) TO WA-CS-CARD-ID(CS-IDX).           
074800           SET CARD-IDX TO 1.                                             
074900           SEARCH ALL WA-CARD-ENTRY                                       
075000               AT END                                                     
075100                   MOVE "UNKNOWN CARD"                                    
075200                       TO WA-CS-CARD-NAME(CS-IDX)                         
075300               WHEN WA-CARD-ID(CARD-IDX) =                                
075400                       WA-TR-CC-ID(TRAN-IDX)                              
075500                   MOVE WA-CARD-NAME(CARD-IDX)                            
075600                       TO WA-CS-CARD-NAME(CS-IDX)                         
075700           END-SEARCH.                                                    
075800           MOVE ZERO TO WA-CS-GROSS(CS-IDX).                              
075900           MOVE ZERO TO WA-CS-REFUND(CS-IDX).                             
076000           MOVE ZERO TO WA-CS-NET(CS-IDX).                                
076100           MOVE ZERO TO WA-CS-COUNT(CS-IDX).                              
076200           MOVE ZERO TO WA-CS-UNPAID-CNT(CS-IDX).                         
076300*  EXIT - END OF 1560-FIND-CS-ROW RANGE.                                  
076400       1560-EXIT.                                                         
076500           EXIT.                                                          
076600                                                                          
076700*  ADD REFUND TOTALS.                                                     
076800       1600-ADD-REFUND-TOTALS.                                            
076900           PERFORM 1610-ADD-ONE-CS-REFUND THRU 1610-EXIT                  
077000               VARYING CS-IDX FROM 1 BY 1                                 
077100               UNTIL CS-IDX > WA-CS-COUNT-ROWS.                           
077200*  EXIT - END OF 1600-ADD-REFUND-TOTALS RANGE.                            
077300       1600-EXIT.                                                         
077400           EXIT.                                                          
077500                                                                          
077600*  ADD ONE CS REFUND.                                                     
077700       1610-ADD-ONE-CS-REFUND.                                            
077800           MOVE WA-CS-CARD-ID(CS-IDX) TO WA-SEARCH-CARD.                  
077900           PERFORM 2260-SUM-REFUNDS THRU 2260-EXIT.                       
078000           MOVE WA-REFUND-SUM TO WA-CS-REFUND(CS-IDX).                    
078100           COMPUTE WA-CS-NET(CS-IDX) =                                    
078200               WA-CS-GROSS(CS-IDX) - WA-CS-REFUND(CS-IDX).                
078300*  EXIT - END OF 1610-ADD-ONE-CS-REFUND RANGE.                            
078400       1610-EXIT.                                                         
078500           EXIT.                                                          
078600                                                                          
078700*    SIMPLE EXCHANGE SORT - TABLE IS SMALL (ONE                           
078800*    ROW PER CARD WITH ACTIVITY THIS PERIOD).                             
078900       1700-SORT-BY-NAME.                                                 
079000           MOVE "Y" TO WA-SWAP-FLAG.                                      
079100*  SORT PASS.                                                             
079200       1710-SORT-PASS.                                                    
079300           IF NOT WA-TABLE-SWAPPED                                        
079400               GO TO 1700-EXIT                                            
079500           END-IF.                                                        
079600           MOVE "N" TO WA-SWAP-FLAG.                                      
079700           PERFORM 1720-SORT-ONE-PAIR THRU 1720-EXIT                      
079800               VARYING CS-IDX FROM 1 BY 1                                 
079900               UNTIL CS-IDX > WA-CS-COUNT-ROWS - 1.                       
080000           GO TO 1710-SORT-PASS.                                          
080100*  SORT ONE PAIR.                                                         
080200       1720-SORT-ONE-PAIR.                                                
080300           IF WA-CS-CARD-NAME(CS-IDX) >                                   
080400                   WA-CS-CARD-NAME(CS-IDX + 1)                            
080500               MOVE WA-CS-ENTRY(CS-IDX)   TO WA-TEMP-CS-ROW               
080600               MOVE WA-CS-ENTRY(CS-IDX + 1)                               
080700                   TO WA-CS-ENTRY(CS-IDX)                                 
080800               MOVE WA-TEMP-CS-ROW                                        
080900                   TO WA-CS-ENTRY(CS-IDX + 1)                             
081000               MOVE "Y" TO WA-SWAP-FLAG                                   
081100           END-IF.                                                        
081200*  EXIT - END OF 1720-SORT-ONE-PAIR RANGE.                                
081300       1720-EXIT.                                                         
081400           EXIT.                                                          
081500*  EXIT - END OF 1700-SORT-BY-NAME RANGE.                                 
081600       1700-EXIT.                                                         
081700           EXIT.                                                          
081800                                                                          
081900*  PRINT SUMMARY.                                                         
082000       3000-PRINT-SUMMARY.                                                
082100           MOVE ZERO TO WA-GRAND-GROSS WA-GRAND-REFUND.                   
082200           MOVE ZERO TO WA-GRAND-NET WA-GRAND-COUNT.                      
082300           OPEN OUTPUT RPTOUT-FILE.                                       
082400           IF FS-RPT NOT = "00"                                           
082500               GO TO 9900-FILE-ERROR                                      
082600           END-IF.                                                        
082700           MOVE SPACES TO RPT-LINE.                                       
082800           MOVE "PFIN02 - CREDIT CARD INVOICE SUMMARY"                    
082900               TO RPT-TEXT.                                               
083000           WRITE RPT-LINE.                                                
083100           MOVE SPACES TO RPT-LINE.                                       
083200           WRITE RPT-LINE.                                                
083300           PERFORM 3050-PRINT-ONE-CARD THRU 3050-EXIT                     
083400               VARYING CS-IDX FROM 1 BY 1                                 
083500               UNTIL CS-IDX > WA-CS-COUNT-ROWS.                           
083600           MOVE SPACES TO RPT-LINE.                                       
083700           WRITE RPT-LINE.                                                
083800           MOVE SPACES TO RPT-LINE.                                       
083900           MOVE "GRAND TOTAL"     TO RT-LABEL.                            
084000           MOVE WA-GRAND-GROSS    TO RT-GROSS.                            
084100           MOVE WA-GRAND-REFUND    TO RT-REFUND.                          
084200           MOVE WA-GRAND-NET        TO RT-NET.                            
084300           MOVE WA-GRAND-COUNT       TO RT-COUNT.                         
084400           WRITE RPT-LINE.                                                
084500           CLOSE RPTOUT-FILE.                                             
084600*  EXIT - END OF 3000-PRINT-SUMMARY RANGE.                                
084700       3000-EXIT.                                                         
084800           EXIT.                                                          
084900                                                                          
085000*  PRINT ONE CARD.                                                        
085100       3050-PRINT-ONE-CARD.                                               
085200           MOVE SPACES TO RPT-LINE.                                       
085300           MOVE WA-CS-CARD-NAME(CS-IDX) TO RD-CARD-NAME.                  
085400           MOVE WA-CS-GROSS(CS-IDX)     TO RD-GROSS.                      
085500           MOVE WA-CS-REFUND(CS-IDX)    TO RD-REFUND.                     
085600           MOVE WA-CS-NET(CS-IDX)       TO RD-NET.                        
085700           MOVE WA-CS-COUNT(CS-IDX)     TO RD-COUNT.                      
085800           IF WA-CS-COUNT(CS-IDX) > 0                                     
085900              AND WA-CS-UNPAID-CNT(CS-IDX) = 0                            
086000               MOVE "PAID"   TO RD-STATUS                                 
086100           ELSE                                                           
086200               MOVE "OPEN"   TO RD-STATUS                                 
086300           END-IF.                                                        
086400           WRITE RPT-LINE.                                                
086500           ADD WA-CS-GROSS(CS-IDX)  TO WA-GRAND-GROSS.                    
086600           ADD WA-CS-REFUND(CS-IDX) TO WA-GRAND-REFUND.                   
086700           ADD WA-CS-NET(CS-IDX)    TO WA-GRAND-NET.                      
086800           ADD WA-CS-COUNT(CS-IDX)  TO WA-GRAND-COUNT.                    
086900*  EXIT - END OF 3050-PRINT-ONE-CARD RANGE.                               
087000       3050-EXIT.                                                         
087100           EXIT.                                                          
087200                                                                          
087300*  REWRITE TRANREC.                                                       
087400       8000-REWRITE-TRANREC.                                              
087500           OPEN OUTPUT TRANOUT-FILE.                                      
087600           IF FS-TO NOT = "00"                                            
087700               GO TO 9900-FILE-ERROR                                      
087800           END-IF.                                                        
087900           PERFORM 8010-WRITE-ONE-TRAN THRU 8010-EXIT                     
088000               VARYING TRAN-IDX FROM 1 BY 1                               
088100               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
088200           CLOSE TRANOUT-FILE.                                            
088300*  EXIT - END OF 8000-REWRITE-TRANREC RANGE.                              
088400       8000-EXIT.                                                         
088500           EXIT.                                                          
088600                                                                          
088700*  WRITE ONE TRAN.                                                        
088800       8010-WRITE-ONE-TRAN.                                               
088900           MOVE WA-TR-ID(TRAN-IDX)        TO TR-ID.                       
089000           MOVE WA-TR-ACC-ID(TRAN-IDX)    TO TR-ACC-ID.                   
089100           MOVE WA-TR-SUB-ID(TRAN-IDX)    TO TR-SUB-ID.                   
089200           MOVE WA-TR-DATE(TRAN-IDX)      TO TR-DATE.                     
089300           MOVE WA-TR-PAY-DATE(TRAN-IDX)  TO TR-PAY-DATE.                 
089400           MOVE WA-TR-AMOUNT(TRAN-IDX)    TO TR-AMOUNT.                   
089500           MOVE WA-TR-TYPE(TRAN-IDX)      TO TR-TYPE.                     
089600           MOVE WA-TR-DESC(TRAN-IDX)      TO TR-DESC.                     
089700           MOVE WA-TR-CC-ID(TRAN-IDX)     TO TR-CC-ID.                    
089800           MOVE WA-TR-IS-PAID(TRAN-IDX)   TO TR-IS-PAID.                  
089900           MOVE WA-TR-IS-INST(TRAN-IDX)                                   
090000               TO TR-IS-INSTALLMENT.                                      
090100           MOVE WA-TR-INST-GROUP(TRAN-IDX)                                
090200               TO TR-INST-GROUP.                                          
090300           MOVE WA-TR-INST-SEQ(TRAN-IDX)  TO TR-INST-SEQ.                 
090400           MOVE WA-TR-INST-TOTAL(TRAN-IDX)                                
090500               TO TR-INST-TOTAL.                                          
090600           MOVE WA-TR-OWNER-TAG(TRAN-IDX) TO TR-OWNER-TAG.                
090700           MOVE TR-RECORD TO TO-RECORD.                                   
090800           WRITE TO-RECORD.                                               
090900*  EXIT - END OF 8010-WRITE-ONE-TRAN RANGE.                               
091000       8010-EXIT.                                                         
091100           EXIT.                                                          
091200                                                                          
091300*  REWRITE ACCOUNTS.                                                      
091400       8100-REWRITE-ACCOUNTS.                                             
091500           OPEN OUTPUT ACCOUT-FILE.                                       
091600           IF FS-ACO NOT = "00"                                           
091700               GO TO 9900-FILE-ERROR                                      
091800           END-IF.                                                        
091900           PERFORM 8110-WRITE-ONE-ACCT THRU 8110-EXIT                     
092000               VARYING ACCT-IDX FROM 1 BY 1                               
092100               UNTIL ACCT-IDX > WA-ACCOUNT-COUNT.                         
092200           CLOSE ACCOUT-FILE.                                             
092300*  EXIT - END OF 8100-REWRITE-ACCOUNTS RANGE.                             
092400       8100-EXIT.                                                         
092500           EXIT.                                                          
092600                                                                          
092700*  WRITE ONE ACCT.                                                        
092800       8110-WRITE-ONE-ACCT.                                               
092900           MOVE WA-ACCT-ID(ACCT-IDX)   TO ACO-ID.                         
093000           MOVE WA-ACCT-NAME(ACCT-IDX) TO ACO-NAME.                       
093100           MOVE WA-ACCT-BAL(ACCT-IDX)  TO ACO-BALANCE.                    
093200           WRITE ACO-RECORD.                                              
093300*  EXIT - END OF 8110-WRITE-ONE-ACCT RANGE.                               
093400       8110-EXIT.                                                         
093500           EXIT.                                                          
093600                                                                          
093700*  WRAP UP.                                                               
093800       9000-WRAP-UP.                                                      
093900           ADD WA-GRAND-COUNT TO WA-APPLIED-CTR.                          
094000           CONTINUE.                                                      
094100*  EXIT - END OF 9000-WRAP-UP RANGE.                                      
094200       9000-EXIT.                                                         
094300           EXIT.                                                          
094400                                                                          
094500                                                                          
094600*    FATAL I-O ERROR TRAP.  ANY OPEN THAT FAILS ABOVE                     
094700*    FALLS THROUGH TO HERE INSTEAD OF CONTINUING THE                      
094800*    RUN AGAINST A FILE THAT NEVER GOT OPENED.                            
094900       9900-FILE-ERROR.                                                   
095000           DISPLAY "PFIN02 - FILE OPEN ERROR - RUN ABORTED".              
095100           STOP RUN.                                                      
