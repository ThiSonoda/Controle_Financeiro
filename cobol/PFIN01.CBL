000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    PFIN01.                                             
000300       AUTHOR.        R J MCINTYRE.                                       
000400       INSTALLATION.  MIDSTATE TRUST CO - INFO SYSTEMS DIV.               
000500       DATE-WRITTEN.  03/14/1987.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.                  
000800*                                                                         
000900***************************************************                       
001000*  PFIN01 - PERSONAL FINANCE - TRANSACTION POST    *                      
001100*  READS THE TRANSACTION REQUEST FILE, SPLITS      *                      
001200*  INSTALLMENT PURCHASES, ASSIGNS PAID/UNPAID      *                      
001300*  STATUS AND PAYMENT DATE, AND MAINTAINS THE      *                      
001400*  ACCOUNT BALANCE MASTER.                         *                      
001500***************************************************                       
001600*                                                                         
001700*    CHANGE LOG                                                           
001800*    ----------                                                           
001900*    03/14/87  RJM  0100  ORIGINAL CODING AND TEST.                       
002000*    09/02/87  RJM  0114  ADD OWNER-TAG EDIT FOR                          
002100*              CREDIT CARD PURCHASES.                                     
002200*    06/11/88  DPK  0162  CORRECT LAST-PART ROUNDING                      
002300*              ON INSTALLMENT SPLIT - PENNY WAS                           
002400*              BEING LOST ON 3-WAY SPLITS.                                
002500*    01/05/90  DPK  0201  SUPPORT AMOUNT-TYPE 'P'                         
002600*              (PER-PART) REQUESTS.                                       
002700*    11/19/91  LTW  0233  LEAP YEAR TABLE REVIEWED                        
002800*              FOR CENTURY YEARS PER AUDIT FINDING.                       
002900*    04/02/93  LTW  0255  BRADESCO NAME CHECK MADE                        
003000*              CASE-INSENSITIVE.                                          
003100*    08/30/95  CGB  0288  TIGHTENED VALIDATION OF                         
003200*              INBOUND SUBCATEGORY ID.                                    
003300*    02/17/98  CGB  0311  YEAR 2000 REVIEW - ALL                          
003400*              DATE FIELDS CONFIRMED 4-DIGIT YEAR.                        
003500*              NO CENTURY WINDOWING IN USE HERE.                          
003600*    09/09/99  WJH  0319  Y2K FINAL SIGN-OFF. ADDED                       
003700*              CENTURY-ROLLOVER CASE TO THE VOLUME                        
003800*              TEST DECK.                                                 
003900*    04/22/02  WJH  0340  INSTALLMENT DESCRIPTION                         
004000*              SUFFIX STANDARDIZED PER ACCOUNTING                         
004100*              REQUEST 02-118.                                            
004200*    03/11/04  DPK  0356  TR-INST-GROUP WAS BEING SET                     
004300*              TO THE ACCOUNT ID - TWO SEPARATE                           
004400*              INSTALLMENT PURCHASES ON THE SAME                          
004500*              ACCOUNT SHARED ONE GROUP. NOW KEYED                        
004600*              OFF THE FIRST PART'S GENERATED TR-ID.                      
004700*                                                                         
004800*    04/19/04  RJM  0361  FILE STATUS FIELDS WERE BEING SET               
004900*              BUT NEVER TESTED - ADDED 9900-FILE-                        
005000*              ERROR TRAP AND A STATUS CHECK AFTER                        
005100*              EVERY OPEN SO A BAD OPEN STOPS THE                         
005200*              RUN INSTEAD OF PROCESSING AGAINST A                        
005300*              FILE THAT NEVER CAME UP.                                   
005400*    04/20/04  RJM  0362  OWNER TAG WAS COMPARED TO                       
005500*              "THI"/"THA" WITH NO CHECK THAT IT WAS                      
005600*              ALPHABETIC FIRST - ADDED ALPHA-TAG                         
005700*              CLASS TEST IN 2500-OWNER-TAG-CHECK.                        
005800       ENVIRONMENT DIVISION.                                              
005900       CONFIGURATION SECTION.                                             
006000       SPECIAL-NAMES.                                                     
006100           C01 IS TOP-OF-FORM                                             
006200           UPSI-0 ON STATUS IS RERUN-REQUESTED                            
006300                  OFF STATUS IS NORMAL-RUN                                
006400           CLASS ALPHA-TAG IS "A" THRU "Z".                               
006500       INPUT-OUTPUT SECTION.                                              
006600       FILE-CONTROL.                                                      
006700           SELECT TRANREQ-FILE ASSIGN TO "TRANREQ"                        
006800               ORGANIZATION IS LINE SEQUENTIAL                            
006900               FILE STATUS IS FS-TRQ.                                     
007000           SELECT TRANREC-FILE ASSIGN TO "TRANREC"                        
007100               ORGANIZATION IS LINE SEQUENTIAL                            
007200               FILE STATUS IS FS-TR.                                      
007300           SELECT ACCOUNT-FILE ASSIGN TO "ACCOUNT"                        
007400               ORGANIZATION IS LINE SEQUENTIAL                            
007500               FILE STATUS IS FS-ACC.                                     
007600           SELECT ACCOUT-FILE  ASSIGN TO "ACCOUNEW"                       
007700               ORGANIZATION IS LINE SEQUENTIAL                            
007800               FILE STATUS IS FS-ACO.                                     
007900           SELECT CRDCARD-FILE ASSIGN TO "CRDCARD"                        
008000               ORGANIZATION IS LINE SEQUENTIAL                            
008100               FILE STATUS IS FS-CC.                                      
008200           SELECT SUBCAT-FILE  ASSIGN TO "SUBCAT"                         
008300               ORGANIZATION IS LINE SEQUENTIAL                            
008400               FILE STATUS IS FS-SUB.                                     
008500           SELECT LOG-FILE     ASSIGN TO "ACTLOG"                         
008600               ORGANIZATION IS LINE SEQUENTIAL                            
008700               FILE STATUS IS FS-LOG.                                     
008800                                                                          
008900       DATA DIVISION.                                                     
009000       FILE SECTION.                                                      
009100       FD  TRANREQ-FILE                                                   
009200           LABEL RECORD STANDARD.                                         
009300       01  TRQ-RECORD.                                                    
009400           05 TRQ-DATE            PIC 9(8).                               
009500           05 TRQ-AMOUNT          PIC S9(12)V99.                          
009600           05 TRQ-TYPE            PIC X(2).                               
009700           05 TRQ-SUB-ID          PIC 9(5).                               
009800           05 TRQ-ACC-ID          PIC 9(5).                               
009900           05 TRQ-CC-ID           PIC 9(5).                               
010000           05 TRQ-DESC            PIC X(40).                              
010100           05 TRQ-IS-INSTALLMENT  PIC X.                                  
010200           05 TRQ-INST-COUNT      PIC 9(2).                               
010300           05 TRQ-AMOUNT-TYPE     PIC X.                                  
010400           05 TRQ-OWNER-TAG       PIC X(3).                               
010500           05 FILLER              PIC X(10).                              
010600                                                                          
010700       FD  TRANREC-FILE                                                   
010800           LABEL RECORD STANDARD.                                         
010900       01  TR-RECORD.                                                     
011000           05 TR-ID                PIC 9(7).                              
011100           05 TR-ACC-ID             PIC 9(5).                             
011200           05 TR-SUB-ID             PIC 9(5).                             
011300           05 TR-DATE               PIC 9(8).                             
011400           05 TR-PAY-DATE           PIC 9(8).                             
011500           05 TR-AMOUNT             PIC S9(12)V99.                        
011600           05 TR-TYPE               PIC X(2).                             
011700           05 TR-DESC               PIC X(40).                            
011800           05 TR-CC-ID              PIC 9(5).                             
011900           05 TR-IS-PAID            PIC X.                                
012000           05 TR-IS-INSTALLMENT     PIC X.                                
012100           05 TR-INST-GROUP         PIC 9(5).                             
012200           05 TR-INST-SEQ           PIC 9(2).                             
012300           05 TR-INST-TOTAL         PIC 9(2).                             
012400           05 TR-OWNER-TAG          PIC X(3).                             
012500                                                                          
012600       FD  ACCOUNT-FILE                                                   
012700           LABEL RECORD STANDARD.                                         
012800       01  ACC-RECORD.                                                    
012900           05 ACC-ID                PIC 9(5).                             
013000           05 ACC-NAME              PIC X(30).                            
013100           05 ACC-BALANCE           PIC S9(12)V99.                        
013200                                                                          
013300       FD  ACCOUT-FILE                                                    
013400           LABEL RECORD STANDARD.                                         
013500       01  ACO-RECORD.                                                    
013600           05 ACO-ID                PIC 9(5).                             
013700           05 ACO-NAME              PIC X(30).                            
013800           05 ACO-BALANCE           PIC S9(12)V99.                        
013900           05 FILLER                PIC X(2).                             
014000                                                                          
014100       FD  CRDCARD-FILE                                                   
014200           LABEL RECORD STANDARD.                                         
014300       01  CC-RECORD.                                                     
014400           05 CC-ID                 PIC 9(5).                             
014500           05 CC-NAME                PIC X(30).                           
014600           05 CC-CLOSING-DAY         PIC 9(2).                            
014700           05 CC-DUE-DAY             PIC 9(2).                            
014800                                                                          
014900       FD  SUBCAT-FILE                                                    
015000           LABEL RECORD STANDARD.                                         
015100       01  SUB-RECORD.                                                    
015200           05 SUB-ID                 PIC 9(5).                            
015300           05 SUB-CAT-ID             PIC 9(5).                            
015400           05 SUB-NAME               PIC X(30).                           
015500                                                                          
015600       FD  LOG-FILE                                                       
015700           LABEL RECORD STANDARD.                                         
015800       01  LOG-LINE.                                                      
015900           05 LOG-TEXT               PIC X(78).                           
016000           05 FILLER                 PIC X(2).                            
016100                                                                          
016200       WORKING-STORAGE SECTION.                                           
016300       77  FS-TRQ                  PIC X(2).                              
016400       77  FS-TR                   PIC X(2).                              
016500       77  FS-ACC                  PIC X(2).                              
016600       77  FS-ACO                  PIC X(2).                              
016700       77  FS-CC                   PIC X(2).                              
016800       77  FS-SUB                  PIC X(2).                              
016900       77  FS-LOG                  PIC X(2).                              
017000       77  WA-EOF-TRQ              PIC X     VALUE "N".                   
017100           88 TRQ-AT-EOF                     VALUE "Y".                   
017200                                                                          
017300*    MONTH-LENGTH TABLE - REDEFINED AS AN ARRAY                           
017400*    FOR SUBSCRIPTED LOOKUP BY MONTH NUMBER.                              
017500       01  WA-MONTH-DAYS.                                                 
017600           05 FILLER               PIC 9(2) VALUE 31.                     
017700           05 FILLER               PIC 9(2) VALUE 28.                     
017800           05 FILLER               PIC 9(2) VALUE 31.                     
017900           05 FILLER               PIC 9(2) VALUE 30.                     
018000           05 FILLER               PIC 9(2) VALUE 31.                     
018100           05 FILLER               PIC 9(2) VALUE 30.                     
018200           05 FILLER               PIC 9(2) VALUE 31.                     
018300           05 FILLER               PIC 9(2) VALUE 31.                     
018400           05 FILLER               PIC 9(2) VALUE 30.                     
018500           05 FILLER               PIC 9(2) VALUE 31.                     
018600           05 FILLER               PIC 9(2) VALUE 30.                     
018700           05 FILLER               PIC 9(2) VALUE 31.                     
018800       01  WA-MONTH-DAYS-TBL REDEFINES WA-MONTH-DAYS.                     
018900           05 WA-DAYS-IN-MONTH     PIC 9(2) OCCURS 12 TIMES.              
019000                                                                          
019100*    WORK DATE AREAS, BROKEN OUT THE WAY THE SHOP                         
019200*    HAS ALWAYS BROKEN DATES - A SINGLE YYYYMMDD                          
019300*    FIELD REDEFINED INTO YEAR/MONTH/DAY PARTS.                           
019400       01  WA-DATE-WORK             PIC 9(8).                             
019500       01  WA-DATE-PARTS REDEFINES WA-DATE-WORK.                          
019600           05 WA-DT-YEAR            PIC 9(4).                             
019700           05 WA-DT-MONTH           PIC 9(2).                             
019800           05 WA-DT-DAY             PIC 9(2).                             
019900                                                                          
020000       01  WA-OUT-DATE              PIC 9(8).                             
020100       01  WA-OUT-DATE-PARTS REDEFINES WA-OUT-DATE.                       
020200           05 WA-OD-YEAR            PIC 9(4).                             
020300           05 WA-OD-MONTH           PIC 9(2).                             
020400           05 WA-OD-DAY             PIC 9(2).                             
020500                                                                          
020600       01  WA-CLOSE-DATE            PIC 9(8).                             
020700       01  WA-DUE-DATE              PIC 9(8).                             
020800       01  WA-DUE-PARTS REDEFINES WA-DUE-DATE.                            
020900           05 WA-DU-YEAR            PIC 9(4).                             
021000           05 WA-DU-MONTH           PIC 9(2).                             
021100           05 WA-DU-DAY             PIC 9(2).                             
021200                                                                          
021300       01  WA-M0                    PIC S9(6) COMP.                       
021400       01  WA-YEARS-TO-ADD          PIC S9(4) COMP.                       
021500       01  WA-MONTHS-TO-ADD         PIC 9(2)  COMP.                       
021600       01  WA-LAST-DAY              PIC 9(2)  COMP.                       
021700       01  WA-IS-LEAP               PIC X.                                
021800           88 WA-LEAP-YEAR                    VALUE "Y".                  
021900                                                                          
022000*    INSTALLMENT SPLIT WORK AREA.                                         
022100       01  WA-INST-BASE             PIC S9(12)V99.                        
022200       01  WA-INST-SUM              PIC S9(12)V99.                        
022300       01  WA-INST-REMAIN           PIC S9(12)V99.                        
022400       01  WA-INST-N                PIC 9(2)  COMP.                       
022500       01  WA-INST-IDX              PIC 9(2)  COMP.                       
022600       01  WA-PART-AMOUNT           PIC S9(12)V99.                        
022700       01  WA-INST-GROUP-ID         PIC 9(7) COMP.                        
022800       01  WA-DESC-LEN              PIC 9(2)  COMP.                       
022900       01  WA-DESC-POS              PIC 9(2)  COMP.                       
023000                                                                          
023100*    ACCOUNT TABLE - LOADED FROM THE SEQUENTIAL                           
023200*    ACCOUNT MASTER, UPDATED IN MEMORY, WRITTEN                           
023300*    BACK AS A NEW VERSION OF THE MASTER.                                 
023400       01  WA-ACCOUNT-TABLE.                                              
023500           05 WA-ACCT-ENTRY OCCURS 2000 TIMES                             
023600              ASCENDING KEY IS WA-ACCT-ID                                 
023700              INDEXED BY ACCT-IDX.                                        
023800              10 WA-ACCT-ID        PIC 9(5).                              
023900              10 WA-ACCT-NAME      PIC X(30).                             
024000              10 WA-ACCT-BAL       PIC S9(12)V99.                         
024100           05 FILLER               PIC X(1).                              
024200       01  WA-ACCOUNT-COUNT        PIC 9(4) COMP VALUE ZERO.              
024300                                                                          
024400*    CREDIT CARD TABLE.                                                   
024500       01  WA-CARD-TABLE.                                                 
024600           05 WA-CARD-ENTRY OCCURS 500 TIMES                              
024700              ASCENDING KEY IS WA-CARD-ID                                 
024800              INDEXED BY CARD-IDX.                                        
024900              10 WA-CARD-ID        PIC 9(5).                              
025000              10 WA-CARD-NAME      PIC X(30).                             
025100              10 WA-CARD-CLOSE     PIC 9(2).                              
025200              10 WA-CARD-DUE       PIC 9(2).                              
025300           05 FILLER               PIC X(1).                              
025400       01  WA-CARD-COUNT           PIC 9(4) COMP VALUE ZERO.              
025500       01  WA-CARD-NAME-UC         PIC X(30).                             
025600       01  WA-BRADESCO-FOUND       PIC X.                                 
025700           88 WA-IS-BRADESCO                 VALUE "Y".                   
025800       01  WA-SCAN-IDX              PIC 9(2) COMP.                        
025900                                                                          
026000*    SUBCATEGORY TABLE - EXISTENCE CHECK ONLY.                            
026100       01  WA-SUBCAT-TABLE.                                               
026200           05 WA-SUBCAT-ENTRY OCCURS 3000 TIMES                           
026300              ASCENDING KEY IS WA-SUBCAT-ID                               
026400              INDEXED BY SUBCAT-IDX.                                      
026500              10 WA-SUBCAT-ID      PIC 9(5).                              
026600           05 FILLER               PIC X(1).                              
026700       01  WA-SUBCAT-COUNT         PIC 9(4) COMP VALUE ZERO.              
026800                                                                          
026900       01  WA-NEXT-TR-ID            PIC 9(7) COMP.                        
027000       01  WA-VALID-FLAG            PIC X.                                
027100           88 WA-REQUEST-VALID                VALUE "Y".                  
027200       01  WA-REJECT-REASON         PIC X(40).                            
027300                                                                          
027400       01  WA-ACCEPTED-CTR          PIC 9(7) COMP VALUE ZERO.             
027500       01  WA-REJECTED-CTR          PIC 9(7) COMP VALUE ZERO.             
027600       01  WA-GENERATED-CTR         PIC 9(7) COMP VALUE ZERO.             
027700                                                                          
027800       01  WA-RUN-DATE              PIC 9(8).                             
027900*  RUN-HEADER DATE/TIME BREAKOUT - SAME IDEA AS THE                       
028000*  OLD SCREEN HEADER'S DIA/MES/ANO/HORAS/MINUTOS                          
028100*  SPLIT, RESTATED FOR A PRINTED BATCH BANNER.                            
028200       01  WA-RUN-DATE-R REDEFINES WA-RUN-DATE.                           
028300           05 WA-RUN-YR             PIC 9(4).                             
028400           05 WA-RUN-MO             PIC 9(2).                             
028500           05 WA-RUN-DY             PIC 9(2).                             
028600       01  WA-RUN-TIME              PIC 9(8).                             
028700       01  WA-RUN-TIME-R REDEFINES WA-RUN-TIME.                           
028800           05 WA-RUN-HR             PIC 9(2).                             
028900           05 WA-RUN-MN             PIC 9(2).                             
029000           05 WA-RUN-SC             PIC 9(2).                             
029100           05 WA-RUN-HS             PIC 9(2).                             
029200                                                                          
029300       PROCEDURE DIVISION.                                                
029400                                                                          
029500*  MAINLINE.                                                              
029600       0000-MAINLINE.                                                     
029700           PERFORM 0100-INITIALIZE  THRU 0100-EXIT.                       
029800           PERFORM 1000-LOAD-TABLES THRU 1000-EXIT.                       
029900           PERFORM 2000-POST-REQUESTS                                     
030000                   THRU 2000-EXIT                                         
030100               UNTIL TRQ-AT-EOF.                                          
030200           PERFORM 8000-REWRITE-ACCOUNTS THRU 8000-EXIT.                  
030300           PERFORM 9000-WRAP-UP     THRU 9000-EXIT.                       
030400           STOP RUN.                                                      
030500                                                                          
030600*  INITIALIZE.                                                            
030700       0100-INITIALIZE.                                                   
030800           ACCEPT WA-RUN-DATE FROM DATE YYYYMMDD.                         
030900           OPEN OUTPUT LOG-FILE.                                          
031000           IF FS-LOG NOT = "00"                                           
031100               GO TO 9900-FILE-ERROR                                      
031200           END-IF.                                                        
031300           PERFORM 0120-PRINT-RUN-HEADER THRU 0120-EXIT.                  
031400           MOVE "PFIN01 TRANSACTION POST - START"                         
031500               TO LOG-TEXT.                                               
031600           WRITE LOG-LINE.                                                
031700*  EXIT - END OF 0100-INITIALIZE RANGE.                                   
031800       0100-EXIT.                                                         
031900           EXIT.                                                          
032000                                                                          
032100*  PRINT RUN HEADER.                                                      
032200*  PAINTS A THREE-LINE BANNER AT THE TOP OF THE RUN LOG,                  
032300*  SAME SHAPE AS THE OLD TELLER SCREEN'S TITLE-BAR-PLUS-                  
032400*  DATE-AND-TIME HEADER, JUST WRITTEN TO ACTLOG INSTEAD                   
032500*  OF PAINTED ON A CRT.                                                   
032600       0120-PRINT-RUN-HEADER.                                             
032700           ACCEPT WA-RUN-TIME FROM TIME.                                  
032800           MOVE SPACES TO LOG-TEXT.                                       
032900           MOVE "===================================" TO LOG-TEXT.        
033000           WRITE LOG-LINE.                                                
033100           MOVE SPACES TO LOG-TEXT.                                       
033200           STRING "PFIN01 - TRANSACTION POST - RUN "  DELIMITED BY SIZE   
033300               WA-RUN-MO DELIMITED BY SIZE                                
033400               "/"      DELIMITED BY SIZE                                 
033500               WA-RUN-DY DELIMITED BY SIZE                                
033600               "/"      DELIMITED BY SIZE                                 
033700               WA-RUN-YR DELIMITED BY SIZE                                
033800               " "      DELIMITED BY SIZE                                 
033900               WA-RUN-HR DELIMITED BY SIZE                                
034000               ":"      DELIMITED BY SIZE                                 
034100               WA-RUN-MN DELIMITED BY SIZE                                
034200               INTO LOG-TEXT                                              
034300           END-STRING.                                                    
034400           WRITE LOG-LINE.                                                
034500           MOVE SPACES TO LOG-TEXT.                                       
034600           MOVE "===================================" TO LOG-TEXT.        
034700           WRITE LOG-LINE.                                                
034800*  EXIT - END OF 0120-PRINT-RUN-HEADER RANGE.                             
034900       0120-EXIT.                                                         
035000           EXIT.                                                          
035100                                                                          
035200*  LOAD TABLES.                                                           
035300       1000-LOAD-TABLES.                                                  
035400           PERFORM 1100-LOAD-ACCOUNTS   THRU 1100-EXIT.                   
035500           PERFORM 1200-LOAD-CARDS      THRU 1200-EXIT.                   
035600           PERFORM 1300-LOAD-SUBCATS    THRU 1300-EXIT.                   
035700           PERFORM 1400-FIND-LAST-TR-ID THRU 1400-EXIT.                   
035800           OPEN INPUT TRANREQ-FILE.                                       
035900           IF FS-TRQ NOT = "00"                                           
036000               GO TO 9900-FILE-ERROR                                      
036100           END-IF.                                                        
036200           PERFORM 1900-READ-TRQ THRU 1900-EXIT.                          
036300           OPEN EXTEND TRANREC-FILE.                                      
036400           IF FS-TR NOT = "00"                                            
036500               GO TO 9900-FILE-ERROR                                      
036600           END-IF.                                                        
036700*  EXIT - END OF 1000-LOAD-TABLES RANGE.                                  
036800       1000-EXIT.                                                         
036900           EXIT.                                                          
037000                                                                          
037100*  LOAD ACCOUNTS.                                                         
037200       1100-LOAD-ACCOUNTS.                                                
037300           OPEN INPUT ACCOUNT-FILE.                                       
037400           IF FS-ACC NOT = "00"                                           
037500               GO TO 9900-FILE-ERROR                                      
037600           END-IF.                                                        
037700*  ACCT LOOP.                                                             
037800       1110-ACCT-LOOP.                                                    
037900           READ ACCOUNT-FILE AT END GO TO 1190-ACCT-DONE.                 
038000           ADD 1 TO WA-ACCOUNT-COUNT.                                     
038100           SET ACCT-IDX TO WA-ACCOUNT-COUNT.                              
038200           MOVE ACC-ID      TO WA-ACCT-ID(ACCT-IDX).                      
038300           MOVE ACC-NAME    TO WA-ACCT-NAME(ACCT-IDX).                    
038400           MOVE ACC-BALANCE TO WA-ACCT-BAL(ACCT-IDX).                     
038500           GO TO 1110-ACCT-LOOP.                                          
038600*  ACCT DONE.                                                             
038700       1190-ACCT-DONE.                                                    
038800           CLOSE ACCOUNT-FILE.                                            
038900*  EXIT - END OF 1100-LOAD-ACCOUNTS RANGE.                                
039000       1100-EXIT.                                                         
039100           EXIT.                                                          
039200                                                                          
039300*  LOAD CARDS.                                                            
039400       1200-LOAD-CARDS.                                                   
039500           OPEN INPUT CRDCARD-FILE.                                       
039600           IF FS-CC NOT = "00"                                            
039700               GO TO 9900-FILE-ERROR                                      
039800           END-IF.                                                        
039900*  CARD LOOP.                                                             
040000       1210-CARD-LOOP.                                                    
040100           READ CRDCARD-FILE AT END GO TO 1290-CARD-DONE.                 
040200           ADD 1 TO WA-CARD-COUNT.                                        
040300           SET CARD-IDX TO WA-CARD-COUNT.                                 
040400           MOVE CC-ID          TO WA-CARD-ID(CARD-IDX).                   
040500           MOVE CC-NAME        TO WA-CARD-NAME(CARD-IDX).                 
040600           MOVE CC-CLOSING-DAY TO WA-CARD-CLOSE(CARD-IDX).                
040700           MOVE CC-DUE-DAY     TO WA-CARD-DUE(CARD-IDX).                  
040800           GO TO 1210-CARD-LOOP.                                          
040900*  CARD DONE.                                                             
041000       1290-CARD-DONE.                                                    
041100           CLOSE CRDCARD-FILE.                                            
041200*  EXIT - END OF 1200-LOAD-CARDS RANGE.                                   
041300       1200-EXIT.                                                         
041400           EXIT.                                                          
041500                                                                          
041600*  LOAD SUBCATS.                                                          
041700       1300-LOAD-SUBCATS.                                                 
041800           OPEN INPUT SUBCAT-FILE.                                        
041900           IF FS-SUB NOT = "00"                                           
042000               GO TO 9900-FILE-ERROR                                      
042100           END-IF.                                                        
042200*  SUB LOOP.                                                              
042300       1310-SUB-LOOP.                                                     
042400           READ SUBCAT-FILE AT END GO TO 1390-SUB-DONE.                   
042500           ADD 1 TO WA-SUBCAT-COUNT.                                      
042600           SET SUBCAT-IDX TO WA-SUBCAT-COUNT.                             
042700           MOVE SUB-ID TO WA-SUBCAT-ID(SUBCAT-IDX).                       
042800           GO TO 1310-SUB-LOOP.                                           
042900*  SUB DONE.                                                              
043000       1390-SUB-DONE.                                                     
043100           CLOSE SUBCAT-FILE.                                             
043200*  EXIT - END OF 1300-LOAD-SUBCATS RANGE.                                 
043300       1300-EXIT.                                                         
043400           EXIT.                                                          
043500                                                                          
043600*  FIND LAST TR ID.                                                       
043700       1400-FIND-LAST-TR-ID.                                              
043800           MOVE ZERO TO WA-NEXT-TR-ID.                                    
043900           OPEN INPUT TRANREC-FILE.                                       
044000           IF FS-TR NOT = "00"                                            
044100               GO TO 9900-FILE-ERROR                                      
044200           END-IF.                                                        
044300*  ID LOOP.                                                               
044400       1410-ID-LOOP.                                                      
044500           READ TRANREC-FILE AT END GO TO 1490-ID-DONE.                   
044600           IF TR-ID > WA-NEXT-TR-ID                                       
044700               MOVE TR-ID TO WA-NEXT-TR-ID                                
044800           END-IF.                                                        
044900           GO TO 1410-ID-LOOP.                                            
045000*  ID DONE.                                                               
045100       1490-ID-DONE.                                                      
045200           CLOSE TRANREC-FILE.                                            
045300*  EXIT - END OF 1400-FIND-LAST-TR-ID RANGE.                              
045400       1400-EXIT.                                                         
045500           EXIT.                                                          
045600                                                                          
045700*  READ TRQ.                                                              
045800       1900-READ-TRQ.                                                     
045900           READ TRANREQ-FILE AT END SET TRQ-AT-EOF TO TRUE.               
046000*  EXIT - END OF 1900-READ-TRQ RANGE.                                     
046100       1900-EXIT.                                                         
046200           EXIT.                                                          
046300                                                                          
046400*  POST REQUESTS.                                                         
046500       2000-POST-REQUESTS.                                                
046600           PERFORM 2050-VALIDATE THRU 2050-EXIT.                          
046700           IF WA-REQUEST-VALID                                            
046800               PERFORM 2500-OWNER-TAG-CHECK THRU 2500-EXIT                
046900           END-IF.                                                        
047000           IF WA-REQUEST-VALID                                            
047100               IF TRQ-IS-INSTALLMENT = "Y"                                
047200                  AND TRQ-INST-COUNT > 1                                  
047300                   PERFORM 2200-SPLIT-INSTALLMENTS                        
047400                       THRU 2200-EXIT                                     
047500               ELSE                                                       
047600                   PERFORM 2600-POST-SINGLE THRU 2600-EXIT                
047700               END-IF                                                     
047800               ADD 1 TO WA-ACCEPTED-CTR                                   
047900           ELSE                                                           
048000               ADD 1 TO WA-REJECTED-CTR                                   
048100               MOVE SPACES TO LOG-TEXT                                    
048200               STRING "REJECTED: " WA-REJECT-REASON                       
048300                   DELIMITED BY SIZE INTO LOG-TEXT                        
048400               END-STRING                                                 
048500               WRITE LOG-LINE                                             
048600           END-IF.                                                        
048700           PERFORM 1900-READ-TRQ THRU 1900-EXIT.                          
048800*  EXIT - END OF 2000-POST-REQUESTS RANGE.                                
048900       2000-EXIT.                                                         
049000           EXIT.                                                          
049100                                                                          
049200*  VALIDATE.                                                              
049300       2050-VALIDATE.                                                     
049400           MOVE "Y" TO WA-VALID-FLAG.                                     
049500           MOVE SPACES TO WA-REJECT-REASON.                               
049600           IF TRQ-DATE = ZERO                                             
049700               MOVE "N" TO WA-VALID-FLAG                                  
049800               MOVE "MISSING TRANSACTION DATE"                            
049900                   TO WA-REJECT-REASON                                    
050000           END-IF.                                                        
050100           IF TRQ-AMOUNT NOT > ZERO                                       
050200               MOVE "N" TO WA-VALID-FLAG                                  
050300               MOVE "AMOUNT MUST BE POSITIVE"                             
050400                   TO WA-REJECT-REASON                                    
050500           END-IF.                                                        
050600           IF TRQ-TYPE NOT = "IN" AND TRQ-TYPE NOT = "EX"                 
050700               MOVE "N" TO WA-VALID-FLAG                                  
050800               MOVE "TYPE MUST BE IN OR EX"                               
050900                   TO WA-REJECT-REASON                                    
051000           END-IF.                                                        
051100           SET SUBCAT-IDX TO 1.                                           
051200           SEARCH ALL WA-SUBCAT-ENTRY                                     
051300               AT END                                                     
051400                   MOVE "N" TO WA-VALID-FLAG                              
051500                   MOVE "SUBCATEGORY NOT ON FILE"                         
051600                       TO WA-REJECT-REASON                                
051700               WHEN WA-SUBCAT-ID(SUBCAT-IDX) = TRQ-SUB-ID                 
051800                   CONTINUE                                               
051900           END-SEARCH.                                                    
052000           SET ACCT-IDX TO 1.                                             
052100           SEARCH ALL WA-ACCT-ENTRY                                       
052200               AT END                                                     
052300                   MOVE "N" TO WA-VALID-FLAG                              
052400                   MOVE "ACCOUNT NOT ON FILE"                             
052500                       TO WA-REJECT-REASON                                
052600               WHEN WA-ACCT-ID(ACCT-IDX) = TRQ-ACC-ID                     
052700                   CONTINUE                                               
052800           END-SEARCH.                                                    
052900*  EXIT - END OF 2050-VALIDATE RANGE.                                     
053000       2050-EXIT.                                                         
053100           EXIT.                                                          
053200                                                                          
053300*    U3-R4 - BRADESCO CARDS REQUIRE AN OWNER TAG,                         
053400*    ALL OTHER CARDS ARE FORCED BLANK.  NAME SCAN                         
053500*    IS CASE-INSENSITIVE (CHANGE 04/02/93).                               
053600       2500-OWNER-TAG-CHECK.                                              
053700           MOVE "N" TO WA-BRADESCO-FOUND.                                 
053800           IF TRQ-CC-ID = ZERO                                            
053900               MOVE SPACES TO TRQ-OWNER-TAG                               
054000           ELSE                                                           
054100               SET CARD-IDX TO 1                                          
054200               SEARCH ALL WA-CARD-ENTRY                                   
054300                   AT END                                                 
054400                       MOVE "N" TO WA-VALID-FLAG                          
054500                       MOVE "CARD NOT ON FILE"                            
054600                           TO WA-REJECT-REASON                            
054700                   WHEN WA-CARD-ID(CARD-IDX) = TRQ-CC-ID                  
054800                       MOVE WA-CARD-NAME(CARD-IDX)                        
054900                           TO WA-CARD-NAME-UC                             
055000               END-SEARCH                                                 
055100               INSPECT WA-CARD-NAME-UC                                    
055200                   CONVERTING                                             
055300                   "abcdefghijklmnopqrstuvwxyz"                           
055400                   TO                                                     
055500                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
055600               PERFORM 2550-TEST-ONE-POS THRU 2550-EXIT                   
055700                   VARYING WA-SCAN-IDX FROM 1 BY 1                        
055800                   UNTIL WA-SCAN-IDX > 23                                 
055900                      OR WA-IS-BRADESCO                                   
056000               IF WA-IS-BRADESCO                                          
056100*  OWNER TAG MUST BE ALPHABETIC BEFORE IT IS                              
056200*  COMPARED TO THE "THI"/"THA" OWNER CODES.                               
056300                   IF TRQ-OWNER-TAG NOT ALPHA-TAG                         
056400                       MOVE "N" TO WA-VALID-FLAG                          
056500                       MOVE "OWNER TAG NOT ALPHABETIC"                    
056600                           TO WA-REJECT-REASON                            
056700                   ELSE                                                   
056800                       IF TRQ-OWNER-TAG NOT = "THI"                       
056900                          AND TRQ-OWNER-TAG NOT = "THA"                   
057000                           MOVE "N" TO WA-VALID-FLAG                      
057100                           MOVE "OWNER TAG REQUIRED"                      
057200                               TO WA-REJECT-REASON                        
057300                       END-IF                                             
057400                   END-IF                                                 
057500               ELSE                                                       
057600                   MOVE SPACES TO TRQ-OWNER-TAG                           
057700               END-IF.                                                    
057800*  EXIT - END OF 2500-OWNER-TAG-CHECK RANGE.                              
057900       2500-EXIT.                                                         
058000           EXIT.                                                          
058100                                                                          
058200*  TEST ONE POS.                                                          
058300       2550-TEST-ONE-POS.                                                 
058400           IF WA-CARD-NAME-UC(WA-SCAN-IDX:8) = "BRADESCO"                 
058500               MOVE "Y" TO WA-BRADESCO-FOUND                              
058600           END-IF.                                                        
058700*  EXIT - END OF 2550-TEST-ONE-POS RANGE.                                 
058800       2550-EXIT.                                                         
058900           EXIT.                                                          
059000                                                                          
059100*    U1-R2/U1-R3 - INSTALLMENT SPLIT AND POSTING                          
059200*    OF ONE TRANSACTION RECORD PER PART.                                  
059300       2200-SPLIT-INSTALLMENTS.                                           
059400           MOVE TRQ-INST-COUNT TO WA-INST-N.                              
059500           IF WA-INST-N < 1                                               
059600               MOVE 1 TO WA-INST-N                                        
059700           END-IF.                                                        
059800           IF TRQ-AMOUNT-TYPE = "P"                                       
059900               MOVE TRQ-AMOUNT TO WA-PART-AMOUNT                          
060000           ELSE                                                           
060100               DIVIDE TRQ-AMOUNT BY WA-INST-N                             
060200                   GIVING WA-INST-BASE ROUNDED                            
060300               MOVE WA-INST-BASE TO WA-PART-AMOUNT                        
060400           END-IF.                                                        
060500           MOVE ZERO TO WA-INST-SUM.                                      
060600           PERFORM 2260-PROCESS-ONE-PART THRU 2260-EXIT                   
060700               VARYING WA-INST-IDX FROM 0 BY 1                            
060800               UNTIL WA-INST-IDX >= WA-INST-N.                            
060900*  EXIT - END OF 2200-SPLIT-INSTALLMENTS RANGE.                           
061000       2200-EXIT.                                                         
061100           EXIT.                                                          
061200                                                                          
061300*  PROCESS ONE PART.                                                      
061400       2260-PROCESS-ONE-PART.                                             
061500           MOVE WA-PART-AMOUNT TO WA-INST-REMAIN.                         
061600           IF WA-INST-IDX = WA-INST-N - 1                                 
061700               IF TRQ-AMOUNT-TYPE NOT = "P"                               
061800                   COMPUTE WA-INST-REMAIN =                               
061900                       TRQ-AMOUNT - WA-INST-SUM                           
062000               END-IF                                                     
062100           END-IF.                                                        
062200           ADD WA-INST-REMAIN TO WA-INST-SUM.                             
062300           PERFORM 2250-POST-ONE-PART THRU 2250-EXIT.                     
062400*  EXIT - END OF 2260-PROCESS-ONE-PART RANGE.                             
062500       2260-EXIT.                                                         
062600           EXIT.                                                          
062700                                                                          
062800*  POST ONE PART.                                                         
062900       2250-POST-ONE-PART.                                                
063000           ADD 1 TO WA-NEXT-TR-ID.                                        
063100           MOVE WA-NEXT-TR-ID   TO TR-ID.                                 
063200           MOVE TRQ-ACC-ID      TO TR-ACC-ID.                             
063300           MOVE TRQ-SUB-ID      TO TR-SUB-ID.                             
063400           MOVE WA-INST-REMAIN  TO TR-AMOUNT.                             
063500           MOVE TRQ-TYPE        TO TR-TYPE.                               
063600           MOVE TRQ-CC-ID       TO TR-CC-ID.                              
063700           MOVE "Y"             TO TR-IS-INSTALLMENT.                     
063800           IF WA-INST-IDX = 0                                             
063900               MOVE WA-NEXT-TR-ID TO WA-INST-GROUP-ID                     
064000           END-IF.                                                        
064100           MOVE WA-INST-GROUP-ID TO TR-INST-GROUP.                        
064200           COMPUTE TR-INST-SEQ = WA-INST-IDX + 1.                         
064300           MOVE WA-INST-N       TO TR-INST-TOTAL.                         
064400           MOVE TRQ-OWNER-TAG   TO TR-OWNER-TAG.                          
064500           MOVE TRQ-DATE        TO WA-DATE-WORK.                          
064600           MOVE WA-INST-IDX     TO WA-MONTHS-TO-ADD.                      
064700           PERFORM 2100-ADD-MONTHS THRU 2100-EXIT.                        
064800           MOVE WA-OUT-DATE     TO TR-DATE.                               
064900           MOVE TRQ-DESC        TO TR-DESC.                               
065000           PERFORM 2270-FIND-DESC-LEN THRU 2270-EXIT.                     
065100           IF WA-DESC-LEN > 23                                            
065200               MOVE 23 TO WA-DESC-LEN                                     
065300           END-IF.                                                        
065400           COMPUTE WA-DESC-POS = WA-DESC-LEN + 1.                         
065500           STRING " (parcela "   DELIMITED BY SIZE                        
065600                  TR-INST-SEQ    DELIMITED BY SIZE                        
065700                  "/"            DELIMITED BY SIZE                        
065800                  TR-INST-TOTAL  DELIMITED BY SIZE                        
065900                  ")"            DELIMITED BY SIZE                        
066000               INTO TR-DESC                                               
066100               WITH POINTER WA-DESC-POS                                   
066200           END-STRING.                                                    
066300           PERFORM 2300-SET-PAID-AND-PAYDATE                              
066400               THRU 2300-EXIT.                                            
066500           PERFORM 2400-APPLY-BALANCE THRU 2400-EXIT.                     
066600           WRITE TR-RECORD.                                               
066700           ADD 1 TO WA-GENERATED-CTR.                                     
066800*  EXIT - END OF 2250-POST-ONE-PART RANGE.                                
066900       2250-EXIT.                                                         
067000           EXIT.                                                          
067100                                                                          
067200*    FINDS THE LAST NON-BLANK POSITION IN TR-DESC                         
067300*    SO THE INSTALLMENT SUFFIX CAN BE APPENDED                            
067400*    WITHOUT STOMPING ON THE REQUEST TEXT.                                
067500       2270-FIND-DESC-LEN.                                                
067600           MOVE 40 TO WA-DESC-LEN.                                        
067700*  SCAN BACK.                                                             
067800       2271-SCAN-BACK.                                                    
067900           IF WA-DESC-LEN = 1                                             
068000               GO TO 2270-EXIT                                            
068100           END-IF.                                                        
068200           IF TR-DESC(WA-DESC-LEN:1) NOT = SPACE                          
068300               GO TO 2270-EXIT                                            
068400           END-IF.                                                        
068500           SUBTRACT 1 FROM WA-DESC-LEN.                                   
068600           GO TO 2271-SCAN-BACK.                                          
068700*  EXIT - END OF 2270-FIND-DESC-LEN RANGE.                                
068800       2270-EXIT.                                                         
068900           EXIT.                                                          
069000                                                                          
069100*  POST SINGLE.                                                           
069200       2600-POST-SINGLE.                                                  
069300           ADD 1 TO WA-NEXT-TR-ID.                                        
069400           MOVE WA-NEXT-TR-ID  TO TR-ID.                                  
069500           MOVE TRQ-ACC-ID     TO TR-ACC-ID.                              
069600           MOVE TRQ-SUB-ID     TO TR-SUB-ID.                              
069700           MOVE TRQ-DATE       TO TR-DATE.                                
069800           MOVE TRQ-AMOUNT     TO TR-AMOUNT.                              
069900           MOVE TRQ-TYPE       TO TR-TYPE.                                
070000           MOVE TRQ-DESC       TO TR-DESC.                                
070100           MOVE TRQ-CC-ID      TO TR-CC-ID.                               
070200           MOVE "N"            TO TR-IS-INSTALLMENT.                      
070300           MOVE ZERO           TO TR-INST-GROUP.                          
070400           MOVE ZERO           TO TR-INST-SEQ.                            
070500           MOVE ZERO           TO TR-INST-TOTAL.                          
070600           MOVE TRQ-OWNER-TAG  TO TR-OWNER-TAG.                           
070700           PERFORM 2300-SET-PAID-AND-PAYDATE                              
070800               THRU 2300-EXIT.                                            
070900           PERFORM 2400-APPLY-BALANCE THRU 2400-EXIT.                     
071000           WRITE TR-RECORD.                                               
071100           ADD 1 TO WA-GENERATED-CTR.                                     
071200*  EXIT - END OF 2600-POST-SINGLE RANGE.                                  
071300       2600-EXIT.                                                         
071400           EXIT.                                                          
071500                                                                          
071600*    U3-R1/U3-R2 - PAID FLAG AND PAYMENT DATE.                            
071700       2300-SET-PAID-AND-PAYDATE.                                         
071800           IF TR-CC-ID = ZERO                                             
071900               MOVE "Y" TO TR-IS-PAID                                     
072000               MOVE TR-DATE TO TR-PAY-DATE                                
072100           ELSE                                                           
072200               MOVE "N" TO TR-IS-PAID                                     
072300               PERFORM 2350-CALC-DUE-DATE THRU 2350-EXIT                  
072400               MOVE WA-DUE-DATE TO TR-PAY-DATE                            
072500           END-IF.                                                        
072600*  EXIT - END OF 2300-SET-PAID-AND-PAYDATE RANGE.                         
072700       2300-EXIT.                                                         
072800           EXIT.                                                          
072900                                                                          
073000*    U2 - INVOICE DUE DATE ENGINE.                                        
073100       2350-CALC-DUE-DATE.                                                
073200           SET CARD-IDX TO 1.                                             
073300           SEARCH ALL WA-CARD-ENTRY                                       
073400               AT END CONTINUE                                            
073500               WHEN WA-CARD-ID(CARD-IDX) = TR-CC-ID                       
073600                   CONTINUE                                               
073700           END-SEARCH.                                                    
073800           MOVE TR-DATE TO WA-DATE-WORK.                                  
073900*    U2-R1 - CLOSING MONTH.                                               
074000           IF WA-DT-DAY NOT > WA-CARD-CLOSE(CARD-IDX)                     
074100               MOVE ZERO TO WA-MONTHS-TO-ADD                              
074200           ELSE                                                           
074300               MOVE 1 TO WA-MONTHS-TO-ADD                                 
074400           END-IF.                                                        
074500           PERFORM 2100-ADD-MONTHS THRU 2100-EXIT.                        
074600           MOVE WA-OUT-DATE TO WA-CLOSE-DATE.                             
074700*    U2-R2 - DUE MONTH.                                                   
074800           MOVE WA-CLOSE-DATE TO WA-DATE-WORK.                            
074900           IF WA-CARD-DUE(CARD-IDX)                                       
075000                   NOT < WA-CARD-CLOSE(CARD-IDX)                          
075100               MOVE ZERO TO WA-MONTHS-TO-ADD                              
075200           ELSE                                                           
075300               MOVE 1 TO WA-MONTHS-TO-ADD                                 
075400           END-IF.                                                        
075500           PERFORM 2100-ADD-MONTHS THRU 2100-EXIT.                        
075600*    U2-R3 - DUE DAY CAPPED TO LAST DAY OF MONTH.                         
075700           MOVE WA-OD-YEAR  TO WA-DT-YEAR.                                
075800           MOVE WA-OD-MONTH TO WA-DT-MONTH.                               
075900           PERFORM 2150-LAST-DAY-OF-MONTH THRU 2150-EXIT.                 
076000           MOVE WA-OD-YEAR  TO WA-DU-YEAR.                                
076100           MOVE WA-OD-MONTH TO WA-DU-MONTH.                               
076200           IF WA-CARD-DUE(CARD-IDX) > WA-LAST-DAY                         
076300               MOVE WA-LAST-DAY TO WA-DU-DAY                              
076400           ELSE                                                           
076500               MOVE WA-CARD-DUE(CARD-IDX) TO WA-DU-DAY                    
076600           END-IF.                                                        
076700*  EXIT - END OF 2350-CALC-DUE-DATE RANGE.                                
076800       2350-EXIT.                                                         
076900           EXIT.                                                          
077000                                                                          
077100*    U1-R1 - ADD-MONTHS, WITH DAY CLAMPED TO THE                          
077200*    LAST DAY OF THE RESULTING MONTH.                                     
077300       2100-ADD-MONTHS.                                                   
077400           COMPUTE WA-M0 =                                                
077500               WA-DT-MONTH - 1 + WA-MONTHS-TO-ADD.                        
077600           DIVIDE WA-M0 BY 12                                             
077700               GIVING WA-YEARS-TO-ADD                                     
077800               REMAINDER WA-M0.                                           
077900           COMPUTE WA-OD-YEAR = WA-DT-YEAR + WA-YEARS-TO-ADD.             
078000           COMPUTE WA-OD-MONTH = WA-M0 + 1.                               
078100           MOVE WA-OD-YEAR  TO WA-DT-YEAR.                                
078200           MOVE WA-OD-MONTH TO WA-DT-MONTH.                               
078300           PERFORM 2150-LAST-DAY-OF-MONTH THRU 2150-EXIT.                 
078400           IF WA-DT-DAY > WA-LAST-DAY                                     
078500               MOVE WA-LAST-DAY TO WA-OD-DAY                              
078600           ELSE                                                           
078700               MOVE WA-DT-DAY TO WA-OD-DAY                                
078800           END-IF.                                                        
078900*  EXIT - END OF 2100-ADD-MONTHS RANGE.                                   
079000       2100-EXIT.                                                         
079100           EXIT.                                                          
079200                                                                          
079300*    LEAP-YEAR TEST REVIEWED PER AUDIT 11/19/91 -                         
079400*    DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS                          
079500*    ALSO DIVISIBLE BY 400.                                               
079600       2150-LAST-DAY-OF-MONTH.                                            
079700           MOVE "N" TO WA-IS-LEAP.                                        
079800           DIVIDE WA-DT-YEAR BY 4                                         
079900               GIVING WA-M0 REMAINDER WA-M0.                              
080000           IF WA-M0 = 0                                                   
080100               MOVE "Y" TO WA-IS-LEAP                                     
080200               DIVIDE WA-DT-YEAR BY 100                                   
080300                   GIVING WA-M0 REMAINDER WA-M0                           
080400               IF WA-M0 = 0                                               
080500                   MOVE "N" TO WA-IS-LEAP                                 
080600                   DIVIDE WA-DT-YEAR BY 400                               
080700                       GIVING WA-M0 REMAINDER WA-M0                       
080800                   IF WA-M0 = 0                                           
080900                       MOVE "Y" TO WA-IS-LEAP                             
081000                   END-IF                                                 
081100               END-IF                                                     
081200           END-IF.                                                        
081300           MOVE WA-DAYS-IN-MONTH(WA-DT-MONTH)                             
081400               TO WA-LAST-DAY.                                            
081500           IF WA-DT-MONTH = 2 AND WA-LEAP-YEAR                            
081600               MOVE 29 TO WA-LAST-DAY                                     
081700           END-IF.                                                        
081800*  EXIT - END OF 2150-LAST-DAY-OF-MONTH RANGE.                            
081900       2150-EXIT.                                                         
082000           EXIT.                                                          
082100                                                                          
082200*    U3-R3 - BALANCE IMPACT. ONLY PAID ITEMS MOVE                         
082300*    THE ACCOUNT BALANCE; CARD PURCHASES WAIT FOR                         
082400*    SETTLEMENT (PFIN02).                                                 
082500       2400-APPLY-BALANCE.                                                
082600           IF TR-IS-PAID = "Y"                                            
082700               SET ACCT-IDX TO 1                                          
082800               SEARCH ALL WA-ACCT-ENTRY                                   
082900                   AT END CONTINUE                                        
083000                   WHEN WA-ACCT-ID(ACCT-IDX) = TR-ACC-ID                  
083100                       IF TR-TYPE = "IN"                                  
083200                           ADD TR-AMOUNT                                  
083300                               TO WA-ACCT-BAL(ACCT-IDX)                   
083400                       ELSE                                               
083500                           SUBTRACT TR-AMOUNT                             
083600                               FROM WA-ACCT-BAL(ACCT-IDX)                 
083700                       END-IF                                             
083800               END-SEARCH                                                 
083900           END-IF.                                                        
084000*  EXIT - END OF 2400-APPLY-BALANCE RANGE.                                
084100       2400-EXIT.                                                         
084200           EXIT.                                                          
084300                                                                          
084400*  REWRITE ACCOUNTS.                                                      
084500       8000-REWRITE-ACCOUNTS.                                             
084600           OPEN OUTPUT ACCOUT-FILE.                                       
084700           IF FS-ACO NOT = "00"                                           
084800               GO TO 9900-FILE-ERROR                                      
084900           END-IF.                                                        
085000           PERFORM 8010-WRITE-ONE-ACCT THRU 8010-EXIT                     
085100               VARYING ACCT-IDX FROM 1 BY 1                               
085200               UNTIL ACCT-IDX > WA-ACCOUNT-COUNT.                         
085300           CLOSE ACCOUT-FILE.                                             
085400*  EXIT - END OF 8000-REWRITE-ACCOUNTS RANGE.                             
085500       8000-EXIT.                                                         
085600           EXIT.                                                          
085700                                                                          
085800*  WRITE ONE ACCT.                                                        
085900       8010-WRITE-ONE-ACCT.                                               
086000           MOVE WA-ACCT-ID(ACCT-IDX)   TO ACO-ID.                         
086100           MOVE WA-ACCT-NAME(ACCT-IDX) TO ACO-NAME.                       
086200           MOVE WA-ACCT-BAL(ACCT-IDX)  TO ACO-BALANCE.                    
086300           WRITE ACO-RECORD.                                              
086400*  EXIT - END OF 8010-WRITE-ONE-ACCT RANGE.                               
086500       8010-EXIT.                                                         
086600           EXIT.                                                          
086700                                                                          
086800*  WRAP UP.                                                               
086900       9000-WRAP-UP.                                                      
087000           CLOSE TRANREQ-FILE TRANREC-FILE.                               
087100           MOVE SPACES TO LOG-TEXT.                                       
087200           STRING "ACCEPTED=" WA-ACCEPTED-CTR                             
087300                  " REJECTED=" WA-REJECTED-CTR                            
087400                  " GENERATED=" WA-GENERATED-CTR                          
087500               DELIMITED BY SIZE INTO LOG-TEXT                            
087600           END-STRING.                                                    
087700           WRITE LOG-LINE.                                                
087800           CLOSE LOG-FILE.                                                
087900*  EXIT - END OF 9000-WRAP-UP RANGE.                                      
088000       9000-EXIT.                                                         
088100           EXIT.                                                          
088200                                                                          
088300                                                                          
088400*    FATAL I-O ERROR TRAP.  ANY OPEN THAT FAILS ABOVE                     
088500*    FALLS THROUGH TO HERE INSTEAD OF CONTINUING THE                      
088600*    RUN AGAINST A FILE THAT NEVER GOT OPENED.                            
088700       9900-FILE-ERROR.                                                   
088800           DISPLAY "PFIN01 - FILE OPEN ERROR - RUN ABORTED".              
088900           STOP RUN.                                                      
