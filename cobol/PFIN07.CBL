000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    PFIN07.                                             
000300       AUTHOR.        D P KOWALSKI.                                       
000400       INSTALLATION.  MIDSTATE TRUST CO - INFO SYSTEMS DIV.               
000500       DATE-WRITTEN.  03/07/1989.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.                  
000800*                                                                         
000900***************************************************                       
001000*  PFIN07 - PERSONAL FINANCE - TRANSACTION LISTING *                      
001100*  AND TOTALLING.  FILTERS THE TRANSACTION MASTER  *                      
001200*  BY YEAR/MONTH, TYPE, CARD, PAID STATUS, SUB-    *                      
001300*  CATEGORY, INSTALLMENT FLAG AND OWNER TAG, THEN  *                      
001400*  LISTS THE SURVIVORS NEWEST FIRST WITH A SIGNED  *                      
001500*  GRAND TOTAL.                                    *                      
001600***************************************************                       
001700*                                                                         
001800*    CHANGE LOG                                                           
001900*    ----------                                                           
002000*    03/07/89  DPK  0701  ORIGINAL CODING AND TEST.                       
002100*    11/14/90  DPK  0716  OWNER-TAG FILTER ADDED FOR                      
002200*              THE BRADESCO CARD REQUEST.                                 
002300*    06/02/92  LTW  0729  DEBIT-ONLY FILTER ADDED,                        
002400*              SEPARATE FROM A SPECIFIC CARD ID.                          
002500*    02/17/98  CGB  0741  YEAR 2000 REVIEW - ALL                          
002600*              DATE FIELDS CONFIRMED 4-DIGIT YEAR.                        
002700*    09/09/99  WJH  0745  Y2K FINAL SIGN-OFF.                             
002800*                                                                         
002900*    04/19/04  LTW  0133  ADDED 9900-FILE-ERROR TRAP AND A                
003000*              STATUS CHECK AFTER EVERY OPEN PER                          
003100*              THE SAME AUDIT FINDING COVERED IN                          
003200*              PFIN01/PFIN02.                                             
003300       ENVIRONMENT DIVISION.                                              
003400       CONFIGURATION SECTION.                                             
003500       SPECIAL-NAMES.                                                     
003600           C01 IS TOP-OF-FORM                                             
003700           UPSI-0 ON STATUS IS RERUN-REQUESTED                            
003800                  OFF STATUS IS NORMAL-RUN.                               
003900       INPUT-OUTPUT SECTION.                                              
004000       FILE-CONTROL.                                                      
004100           SELECT LISTCTL-FILE ASSIGN TO "LISTCTL"                        
004200               ORGANIZATION IS LINE SEQUENTIAL                            
004300               FILE STATUS IS FS-LC.                                      
004400           SELECT SUBCAT-FILE  ASSIGN TO "SUBCAT"                         
004500               ORGANIZATION IS LINE SEQUENTIAL                            
004600               FILE STATUS IS FS-SC.                                      
004700           SELECT ACCOUNT-FILE ASSIGN TO "ACCOUNT"                        
004800               ORGANIZATION IS LINE SEQUENTIAL                            
004900               FILE STATUS IS FS-ACC.                                     
005000           SELECT CRDCARD-FILE ASSIGN TO "CRDCARD"                        
005100               ORGANIZATION IS LINE SEQUENTIAL                            
005200               FILE STATUS IS FS-CC.                                      
005300           SELECT TRANREC-FILE ASSIGN TO "TRANREC"                        
005400               ORGANIZATION IS LINE SEQUENTIAL                            
005500               FILE STATUS IS FS-TR.                                      
005600           SELECT RPTOUT-FILE  ASSIGN TO "RPTOUT"                         
005700               ORGANIZATION IS LINE SEQUENTIAL                            
005800               FILE STATUS IS FS-RPT.                                     
005900                                                                          
006000       DATA DIVISION.                                                     
006100       FILE SECTION.                                                      
006200       FD  LISTCTL-FILE                                                   
006300           LABEL RECORD STANDARD.                                         
006400       01  LC-RECORD.                                                     
006500           05 LC-YEAR                PIC 9(4).                            
006600           05 LC-MONTH                PIC 9(2).                           
006700           05 LC-TYPE-FILTER            PIC X(2).                         
006800           05 LC-CARD-FILTER              PIC 9(5).                       
006900           05 LC-DEBIT-ONLY                 PIC X.                        
007000           05 LC-PAID-FILTER                  PIC                         
007100                                         X(7).                            
007200           05 LC-SUB-FILTER                     PIC                       
007300                                         9(5).                            
007400           05 LC-INST-FILTER                      PIC                     
007500                                         X.                               
007600           05 LC-OWNER-FILTER                       PIC                   
007700                                         X(3).                            
007800                                                                          
007900       FD  SUBCAT-FILE                                                    
008000           LABEL RECORD STANDARD.                                         
008100       01  SC-RECORD.                                                     
008200           05 SC-ID                  PIC 9(5).                            
008300           05 SC-CAT-ID                PIC 9(5).                          
008400           05 SC-NAME                    PIC X(30).                       
008500                                                                          
008600       FD  ACCOUNT-FILE                                                   
008700           LABEL RECORD STANDARD.                                         
008800       01  ACC-RECORD.                                                    
008900           05 ACC-ID                 PIC 9(5).                            
009000           05 ACC-NAME                PIC X(30).                          
009100           05 ACC-BALANCE              PIC S9(12)V99.                     
009200           05 FILLER                     PIC X(2).                        
009300                                                                          
009400       FD  CRDCARD-FILE                                                   
009500           LABEL RECORD STANDARD.                                         
009600       01  CC-RECORD.                                                     
009700           05 CC-ID                  PIC 9(5).                            
009800           05 CC-NAME                 PIC X(30).                          
009900           05 CC-CLOSING-DAY            PIC 9(2).                         
010000           05 CC-DUE-DAY                  PIC 9(2).                       
010100                                                                          
010200       FD  TRANREC-FILE                                                   
010300           LABEL RECORD STANDARD.                                         
010400       01  TR-RECORD.                                                     
010500           05 TR-ID                  PIC 9(7).                            
010600           05 TR-ACC-ID                PIC 9(5).                          
010700           05 TR-SUB-ID                  PIC 9(5).                        
010800           05 TR-DATE                      PIC                            
010900                                         9(8).                            
011000           05 TR-PAY-DATE                    PIC                          
011100                                         9(8).                            
011200           05 TR-AMOUNT                         PIC                       
011300                                         S9(12)V99.                       
011400           05 TR-TYPE                              PIC                    
011500                                         X(2).                            
011600           05 TR-DESC                                PIC                  
011700                                         X(40).                           
011800           05 TR-CC-ID                                  PIC               
011900                                         9(5).                            
012000           05 TR-IS-PAID                      PIC X.                      
012100           05 TR-IS-INSTALLMENT                PIC X.                     
012200           05 TR-INST-GROUP                      PIC                      
012300                                         9(5).                            
012400           05 TR-INST-SEQ                          PIC                    
012500                                         9(2).                            
012600           05 TR-INST-TOTAL                          PIC                  
012700                                         9(2).                            
012800           05 TR-OWNER-TAG                             PIC                
012900                                         X(3).                            
013000                                                                          
013100       FD  RPTOUT-FILE                                                    
013200           LABEL RECORD STANDARD.                                         
013300       01  RPT-LINE.                                                      
013400           05 RPT-TEXT                 PIC X(130).                        
013500           05 FILLER                   PIC X(2).                          
013600                                                                          
013700       WORKING-STORAGE SECTION.                                           
013800       77  FS-LC                    PIC X(2).                             
013900       77  FS-SC                    PIC X(2).                             
014000       77  FS-ACC                   PIC X(2).                             
014100       77  FS-CC                    PIC X(2).                             
014200       77  FS-TR                    PIC X(2).                             
014300       77  FS-RPT                   PIC X(2).                             
014400                                                                          
014500       01  WA-CTL-HOLD.                                                   
014600           05 WA-CTL-YEAR            PIC 9(4).                            
014700           05 WA-CTL-MONTH            PIC 9(2).                           
014800           05 WA-CTL-TYPE               PIC X(2).                         
014900           05 WA-CTL-CARD                 PIC 9(5).                       
015000           05 WA-CTL-DEBIT-ONLY              PIC X.                       
015100           05 WA-CTL-PAID                      PIC                        
015200                                         X(7).                            
015300           05 WA-CTL-SUB                          PIC                     
015400                                         9(5).                            
015500           05 WA-CTL-INST                            PIC                  
015600                                         X.                               
015700           05 WA-CTL-OWNER                             PIC                
015800                                         X(3).                            
015900           05 FILLER                    PIC X(1).                         
016000                                                                          
016100       01  WA-SUBCAT-TABLE.                                               
016200           05 WA-SC-ENTRY OCCURS 3000 TIMES                               
016300              ASCENDING KEY IS WA-SC-ID                                   
016400              INDEXED BY SC-IDX.                                          
016500              10 WA-SC-ID            PIC 9(5).                            
016600              10 WA-SC-CAT-ID         PIC 9(5).                           
016700              10 WA-SC-NAME            PIC X(30).                         
016800              10 FILLER                PIC X(1).                          
016900       01  WA-SUBCAT-COUNT           PIC 9(4) COMP VALUE ZERO.            
017000                                                                          
017100       01  WA-ACCOUNT-TABLE.                                              
017200           05 WA-ACC-ENTRY OCCURS 2000 TIMES                              
017300              ASCENDING KEY IS WA-ACC-ID                                  
017400              INDEXED BY ACCT-IDX.                                        
017500              10 WA-ACC-ID           PIC 9(5).                            
017600              10 WA-ACC-NAME          PIC X(30).                          
017700              10 FILLER               PIC X(1).                           
017800       01  WA-ACCOUNT-COUNT          PIC 9(4) COMP VALUE ZERO.            
017900                                                                          
018000       01  WA-CARD-TABLE.                                                 
018100           05 WA-CC-ENTRY OCCURS 500 TIMES                                
018200              ASCENDING KEY IS WA-CC-ID                                   
018300              INDEXED BY CC-IDX.                                          
018400              10 WA-CC-ID            PIC 9(5).                            
018500              10 WA-CC-NAME           PIC X(30).                          
018600              10 FILLER               PIC X(1).                           
018700       01  WA-CARD-COUNT             PIC 9(4) COMP VALUE ZERO.            
018800                                                                          
018900*    FILTERED TRANSACTIONS SURVIVE INTO THIS TABLE                        
019000*    BEFORE BEING SORTED NEWEST-FIRST FOR PRINTING.                       
019100       01  WA-LIST-TABLE.                                                 
019200           05 WA-LS-ENTRY OCCURS 20000 TIMES                              
019300              INDEXED BY LS-IDX.                                          
019400              10 WA-LS-ID            PIC 9(7).                            
019500              10 WA-LS-ACC-ID         PIC 9(5).                           
019600              10 WA-LS-SUB-ID          PIC 9(5).                          
019700              10 WA-LS-DATE             PIC 9(8).                         
019800              10 WA-LS-PAY-DATE          PIC 9(8).                        
019900              10 WA-LS-AMOUNT              PIC                            
020000                                         S9(12)V99.                       
020100                                                                          
020200              10 WA-LS-TYPE                  PIC X(2).                    
020300              10 WA-LS-DESC                    PIC                        
020400                                         X(40).                           
020500              10 WA-LS-CC-ID                      PIC                     
020600                                         9(5).                            
020700              10 WA-LS-IS-PAID                      PIC                   
020800                                         X.                               
020900              10 FILLER                    PIC X(1).                      
021000       01  WA-LIST-COUNT             PIC 9(5) COMP VALUE ZERO.            
021100                                                                          
021200       01  WA-TEMP-LS-ROW.                                                
021300           05 WA-TL-ID               PIC 9(7).                            
021400           05 WA-TL-ACC-ID            PIC 9(5).                           
021500           05 WA-TL-SUB-ID             PIC 9(5).                          
021600           05 WA-TL-DATE                PIC 9(8).                         
021700           05 WA-TL-PAY-DATE             PIC 9(8).                        
021800           05 WA-TL-AMOUNT                 PIC                            
021900                                         S9(12)V99.                       
022000                                                                          
022100           05 WA-TL-TYPE                      PIC X(2).                   
022200           05 WA-TL-DESC                        PIC                       
022300                                         X(40).                           
022400           05 WA-TL-CC-ID                          PIC                    
022500                                         9(5).                            
022600           05 WA-TL-IS-PAID                          PIC                  
022700                                         X.                               
022800           05 FILLER                    PIC X(1).                         
022900                                                                          
023000       01  WA-CHECK-DATE                  PIC 9(8).                       
023100       01  WA-CHECK-PARTS REDEFINES WA-CHECK-DATE.                        
023200           05 WA-CK-YEAR              PIC 9(4).                           
023300           05 WA-CK-MONTH              PIC 9(2).                          
023400           05 WA-CK-DAY                PIC 9(2).                          
023500                                                                          
023600       01  WA-TRAN-IS-PAID-EFF       PIC X.                               
023700       01  WA-SWAPPED-FLAG           PIC X.                               
023800           88 WA-TABLE-SWAPPED               VALUE "Y".                   
023900       01  WA-PASS-IDX               PIC 9(5) COMP.                       
024000       01  WA-NAME-HOLD              PIC X(30).                           
024100       01  WA-NOT-FOUND-FLAG         PIC X.                               
024200           88 WA-NAME-NOT-FOUND                 VALUE                     
024300                                         "Y".                             
024400                                                                          
024500       01  WA-GRAND-TOTAL            PIC S9(12)V99.                       
024600                                                                          
024700       01  RPT-DETAIL REDEFINES RPT-LINE.                                 
024800           05 FILLER                 PIC X(1).                            
024900           05 RD-DATE                PIC 9(8).                            
025000           05 FILLER                 PIC X(1).                            
025100           05 RD-PAY-DATE            PIC 9(8).                            
025200           05 FILLER                 PIC X(1).                            
025300           05 RD-TYPE                PIC X(2).                            
025400           05 FILLER                 PIC X(1).                            
025500           05 RD-DESC                PIC X(40).                           
025600           05 FILLER                 PIC X(1).                            
025700           05 RD-SUB-NAME            PIC X(20).                           
025800           05 FILLER                 PIC X(1).                            
025900           05 RD-ACC-NAME            PIC X(20).                           
026000           05 FILLER                 PIC X(1).                            
026100           05 RD-CARD-NAME           PIC X(20).                           
026200           05 FILLER                 PIC X(1).                            
026300           05 RD-PAID                PIC X.                               
026400           05 FILLER                 PIC X(1).                            
026500           05 RD-AMOUNT              PIC Z(10)9.99-.                      
026600           05 FILLER                 PIC X(11).                           
026700                                                                          
026800       01  RPT-TOTAL REDEFINES RPT-LINE.                                  
026900           05 FILLER                 PIC X(1).                            
027000           05 RT-LABEL               PIC X(20).                           
027100           05 FILLER                 PIC X(2).                            
027200           05 RT-AMOUNT              PIC Z(10)9.99-.                      
027300           05 FILLER                 PIC X(97).                           
027400                                                                          
027500       PROCEDURE DIVISION.                                                
027600                                                                          
027700*  MAINLINE.                                                              
027800       0000-MAINLINE.                                                     
027900           PERFORM 0100-INITIALIZE   THRU 0100-EXIT.                      
028000           PERFORM 1000-LOAD-TABLES  THRU 1000-EXIT.                      
028100           PERFORM 2000-FILTER-PASS  THRU 2000-EXIT.                      
028200           PERFORM 3000-SORT-LIST    THRU 3000-EXIT.                      
028300           PERFORM 4000-PRINT-LISTING THRU 4000-EXIT.                     
028400           STOP RUN.                                                      
028500                                                                          
028600*  INITIALIZE.                                                            
028700       0100-INITIALIZE.                                                   
028800           OPEN INPUT LISTCTL-FILE.                                       
028900           IF FS-LC NOT = "00"                                            
029000               GO TO 9900-FILE-ERROR                                      
029100           END-IF.                                                        
029200           READ LISTCTL-FILE AT END                                       
029300               MOVE ZERO  TO LC-YEAR LC-MONTH LC-CARD-FILTER              
029400                             LC-SUB-FILTER                                
029500               MOVE SPACES TO LC-TYPE-FILTER LC-DEBIT-ONLY                
029600                             LC-PAID-FILTER LC-INST-FILTER                
029700                             LC-OWNER-FILTER                              
029800           END-READ.                                                      
029900           MOVE LC-RECORD TO WA-CTL-HOLD.                                 
030000           CLOSE LISTCTL-FILE.                                            
030100*  EXIT - END OF 0100-INITIALIZE RANGE.                                   
030200       0100-EXIT.                                                         
030300           EXIT.                                                          
030400                                                                          
030500*  LOAD TABLES.                                                           
030600       1000-LOAD-TABLES.                                                  
030700           PERFORM 1100-LOAD-SUBCATS  THRU 1100-EXIT.                     
030800           PERFORM 1200-LOAD-ACCOUNTS THRU 1200-EXIT.                     
030900           PERFORM 1300-LOAD-CARDS    THRU 1300-EXIT.                     
031000*  EXIT - END OF 1000-LOAD-TABLES RANGE.                                  
031100       1000-EXIT.                                                         
031200           EXIT.                                                          
031300                                                                          
031400*  LOAD SUBCATS.                                                          
031500       1100-LOAD-SUBCATS.                                                 
031600           OPEN INPUT SUBCAT-FILE.                                        
031700           IF FS-SC NOT = "00"                                            
031800               GO TO 9900-FILE-ERROR                                      
031900           END-IF.                                                        
032000*  SC LOOP.                                                               
032100       1110-SC-LOOP.                                                      
032200           READ SUBCAT-FILE AT END GO TO 1190-SC-DONE.                    
032300           ADD 1 TO WA-SUBCAT-COUNT.                                      
032400           SET SC-IDX TO WA-SUBCAT-COUNT.                                 
032500           MOVE SC-ID     TO WA-SC-ID(SC-IDX).                            
032600           MOVE SC-CAT-ID TO WA-SC-CAT-ID(SC-IDX).                        
032700           MOVE SC-NAME   TO WA-SC-NAME(SC-IDX).                          
032800           GO TO 1110-SC-LOOP.                                            
032900*  SC DONE.                                                               
033000       1190-SC-DONE.                                                      
033100           CLOSE SUBCAT-FILE.                                             
033200*  EXIT - END OF 1100-LOAD-SUBCATS RANGE.                                 
033300       1100-EXIT.                                                         
033400           EXIT.                                                          
033500                                                                          
033600*  LOAD ACCOUNTS.                                                         
033700       1200-LOAD-ACCOUNTS.                                                
033800           OPEN INPUT ACCOUNT-FILE.                                       
033900           IF FS-ACC NOT = "00"                                           
034000               GO TO 9900-FILE-ERROR                                      
034100           END-IF.                                                        
034200*  ACCT LOOP.                                                             
034300       1210-ACCT-LOOP.                                                    
034400           READ ACCOUNT-FILE AT END GO TO 1290-ACCT-DONE.                 
034500           ADD 1 TO WA-ACCOUNT-COUNT.                                     
034600           SET ACCT-IDX TO WA-ACCOUNT-COUNT.                              
034700           MOVE ACC-ID   TO WA-ACC-ID(ACCT-IDX).                          
034800           MOVE ACC-NAME TO WA-ACC-NAME(ACCT-IDX).                        
034900           GO TO 1210-ACCT-LOOP.                                          
035000*  ACCT DONE.                                                             
035100       1290-ACCT-DONE.                                                    
035200           CLOSE ACCOUNT-FILE.                                            
035300*  EXIT - END OF 1200-LOAD-ACCOUNTS RANGE.                                
035400       1200-EXIT.                                                         
035500           EXIT.                                                          
035600                                                                          
035700*  LOAD CARDS.                                                            
035800       1300-LOAD-CARDS.                                                   
035900           OPEN INPUT CRDCARD-FILE.                                       
036000           IF FS-CC NOT = "00"                                            
036100               GO TO 9900-FILE-ERROR                                      
036200           END-IF.                                                        
036300*  CC LOOP.                                                               
036400       1310-CC-LOOP.                                                      
036500           READ CRDCARD-FILE AT END GO TO 1390-CC-DONE.                   
036600           ADD 1 TO WA-CARD-COUNT.                                        
036700           SET CC-IDX TO WA-CARD-COUNT.                                   
036800           MOVE CC-ID   TO WA-CC-ID(CC-IDX).                              
036900           MOVE CC-NAME TO WA-CC-NAME(CC-IDX).                            
037000           GO TO 1310-CC-LOOP.                                            
037100*  CC DONE.                                                               
037200       1390-CC-DONE.                                                      
037300           CLOSE CRDCARD-FILE.                                            
037400*  EXIT - END OF 1300-LOAD-CARDS RANGE.                                   
037500       1300-EXIT.                                                         
037600           EXIT.                                                          
037700                                                                          
037800*    FILTRADO - SCANS THE TRANSACTION MASTER AND                          
037900*    KEEPS ONLY THE RECORDS THAT SURVIVE EVERY                            
038000*    REQUESTED FILTER (YEAR, MONTH, TYPE, CARD,                           
038100*    PAID STATUS, SUBCATEGORY, INSTALLMENT FLAG,                          
038200*    OWNER TAG).                                                          
038300       2000-FILTER-PASS.                                                  
038400           OPEN INPUT TRANREC-FILE.                                       
038500           IF FS-TR NOT = "00"                                            
038600               GO TO 9900-FILE-ERROR                                      
038700           END-IF.                                                        
038800*  TR LOOP.                                                               
038900       2010-TR-LOOP.                                                      
039000           READ TRANREC-FILE AT END GO TO 2090-TR-DONE.                   
039100           PERFORM 2100-APPLY-FILTERS THRU 2100-EXIT.                     
039200           GO TO 2010-TR-LOOP.                                            
039300*  TR DONE.                                                               
039400       2090-TR-DONE.                                                      
039500           CLOSE TRANREC-FILE.                                            
039600*  EXIT - END OF 2000-FILTER-PASS RANGE.                                  
039700       2000-EXIT.                                                         
039800           EXIT.                                                          
039900                                                                          
040000*  APPLY FILTERS.                                                         
040100       2100-APPLY-FILTERS.                                                
040200           MOVE TR-DATE TO WA-CHECK-DATE.                                 
040300           IF WA-CTL-YEAR NOT = ZERO                                      
040400               IF WA-CK-YEAR NOT = WA-CTL-YEAR                            
040500                   GO TO 2100-EXIT                                        
040600               END-IF                                                     
040700           END-IF.                                                        
040800           IF WA-CTL-MONTH NOT = ZERO                                     
040900               IF WA-CK-MONTH NOT = WA-CTL-MONTH                          
041000                   GO TO 2100-EXIT                                        
041100               END-IF                                                     
041200           END-IF.                                                        
041300           IF WA-CTL-TYPE NOT = SPACES                                    
041400               IF TR-TYPE NOT = WA-CTL-TYPE                               
041500                   GO TO 2100-EXIT                                        
041600               END-IF                                                     
041700           END-IF.                                                        
041800           IF WA-CTL-SUB NOT = ZERO                                       
041900               IF TR-SUB-ID NOT = WA-CTL-SUB                              
042000                   GO TO 2100-EXIT                                        
042100               END-IF                                                     
042200           END-IF.                                                        
042300           IF WA-CTL-DEBIT-ONLY = "Y"                                     
042400               IF TR-CC-ID NOT = ZERO                                     
042500                   GO TO 2100-EXIT                                        
042600               END-IF                                                     
042700           ELSE                                                           
042800               IF WA-CTL-CARD NOT = ZERO                                  
042900                   IF TR-CC-ID NOT = WA-CTL-CARD                          
043000                       GO TO 2100-EXIT                                    
043100                   END-IF                                                 
043200               END-IF                                                     
043300           END-IF.                                                        
043400           IF WA-CTL-INST NOT = SPACES                                    
043500               IF TR-IS-INSTALLMENT NOT = WA-CTL-INST                     
043600                   GO TO 2100-EXIT                                        
043700               END-IF                                                     
043800           END-IF.                                                        
043900           IF WA-CTL-OWNER NOT = SPACES                                   
044000               IF TR-OWNER-TAG NOT = WA-CTL-OWNER                         
044100                   GO TO 2100-EXIT                                        
044200               END-IF                                                     
044300           END-IF.                                                        
044400*    U10-R2 - PAID = NO CARD, OR CARD WITH PAID                           
044500*    FLAG 'Y'.  PENDING = CARD PRESENT, FLAG 'N'.                         
044600           IF TR-CC-ID = ZERO                                             
044700               MOVE "Y" TO WA-TRAN-IS-PAID-EFF                            
044800           ELSE                                                           
044900               MOVE TR-IS-PAID TO WA-TRAN-IS-PAID-EFF                     
045000           END-IF.                                                        
045100           IF WA-CTL-PAID = "PAID"                                        
045200               IF WA-TRAN-IS-PAID-EFF NOT = "Y"                           
045300                   GO TO 2100-EXIT                                        
045400               END-IF                                                     
045500           END-IF.                                                        
045600           IF WA-CTL-PAID = "PENDING"                                     
045700               IF TR-CC-ID = ZERO                                         
045800                   GO TO 2100-EXIT                                        
045900               END-IF                                                     
046000               IF TR-IS-PAID NOT = "N"                                    
046100                   GO TO 2100-EXIT                                        
046200               END-IF                                                     
046300           END-IF.                                                        
046400           ADD 1 TO WA-LIST-COUNT.                                        
046500           SET LS-IDX TO WA-LIST-COUNT.                                   
046600           MOVE TR-ID         TO WA-LS-ID(LS-IDX).                        
046700           MOVE TR-ACC-ID     TO WA-LS-ACC-ID(LS-IDX).                    
046800           MOVE TR-SUB-ID     TO WA-LS-SUB-ID(LS-IDX).                    
046900           MOVE TR-DATE       TO WA-LS-DATE(LS-IDX).                      
047000           MOVE TR-PAY-DATE   TO WA-LS-PAY-DATE(LS-IDX).                  
047100           MOVE TR-AMOUNT     TO WA-LS-AMOUNT(LS-IDX).                    
047200           MOVE TR-TYPE       TO WA-LS-TYPE(LS-IDX).                      
047300           MOVE TR-DESC       TO WA-LS-DESC(LS-IDX).                      
047400           MOVE TR-CC-ID      TO WA-LS-CC-ID(LS-IDX).                     
047500           MOVE WA-TRAN-IS-PAID-EFF TO WA-LS-IS-PAID(LS-IDX).             
047600*  EXIT - END OF 2100-APPLY-FILTERS RANGE.                                
047700       2100-EXIT.                                                         
047800           EXIT.                                                          
047900                                                                          
048000*    REORDENAR - BUBBLE SORT, BOOKING DATE                                
048100*    DESCENDING, ID DESCENDING WITHIN A DATE.                             
048200       3000-SORT-LIST.                                                    
048300           IF WA-LIST-COUNT < 2                                           
048400               GO TO 3000-EXIT                                            
048500           END-IF.                                                        
048600           MOVE "Y" TO WA-SWAPPED-FLAG.                                   
048700*  PASS LOOP.                                                             
048800       3010-PASS-LOOP.                                                    
048900           IF NOT WA-TABLE-SWAPPED                                        
049000               GO TO 3000-EXIT                                            
049100           END-IF.                                                        
049200           MOVE "N" TO WA-SWAPPED-FLAG.                                   
049300           PERFORM 3020-COMPARE-PAIR THRU 3020-EXIT                       
049400               VARYING WA-PASS-IDX FROM 1 BY 1                            
049500               UNTIL WA-PASS-IDX > WA-LIST-COUNT - 1.                     
049600           GO TO 3010-PASS-LOOP.                                          
049700*  COMPARE PAIR.                                                          
049800       3020-COMPARE-PAIR.                                                 
049900           SET LS-IDX TO WA-PASS-IDX.                                     
050000           IF WA-LS-DATE(LS-IDX) < WA-LS-DATE(LS-IDX + 1)                 
050100               PERFORM 3030-SWAP-ROWS THRU 3030-EXIT                      
050200               GO TO 3020-EXIT                                            
050300           END-IF.                                                        
050400           IF WA-LS-DATE(LS-IDX) = WA-LS-DATE(LS-IDX + 1)                 
050500               IF WA-LS-ID(LS-IDX) < WA-LS-ID(LS-IDX + 1)                 
050600                   PERFORM 3030-SWAP-ROWS THRU 3030-EXIT                  
050700               END-IF                                                     
050800           END-IF.                                                        
050900*  EXIT - END OF 3020-COMPARE-PAIR RANGE.                                 
051000       3020-EXIT.                                                         
051100           EXIT.                                                          
051200                                                                          
051300*  SWAP ROWS.                                                             
051400       3030-SWAP-ROWS.                                                    
051500           MOVE WA-LS-ENTRY(LS-IDX)     TO WA-TEMP-LS-ROW.                
051600           MOVE WA-LS-ENTRY(LS-IDX + 1) TO                                
051700               WA-LS-ENTRY(LS-IDX).                                       
051800           MOVE WA-TEMP-LS-ROW          TO                                
051900               WA-LS-ENTRY(LS-IDX + 1).                                   
052000           MOVE "Y" TO WA-SWAPPED-FLAG.                                   
052100*  EXIT - END OF 3030-SWAP-ROWS RANGE.                                    
052200       3030-EXIT.                                                         
052300           EXIT.                                                          
052400                                                                          
052500*  PRINT LISTING.                                                         
052600       4000-PRINT-LISTING.                                                
052700           OPEN OUTPUT RPTOUT-FILE.                                       
052800           IF FS-RPT NOT = "00"                                           
052900               GO TO 9900-FILE-ERROR                                      
053000           END-IF.                                                        
053100           MOVE SPACES TO RPT-LINE.                                       
053200           MOVE "PFIN07 - TRANSACTION LISTING" TO RPT-TEXT.               
053300           WRITE RPT-LINE.                                                
053400           MOVE SPACES TO RPT-LINE.                                       
053500           WRITE RPT-LINE.                                                
053600           MOVE ZERO TO WA-GRAND-TOTAL.                                   
053700           IF WA-LIST-COUNT = ZERO                                        
053800               GO TO 4090-NO-ROWS                                         
053900           END-IF.                                                        
054000           PERFORM 4010-PRINT-ONE-LINE THRU 4010-EXIT                     
054100               VARYING LS-IDX FROM 1 BY 1                                 
054200               UNTIL LS-IDX > WA-LIST-COUNT.                              
054300*  NO ROWS.                                                               
054400       4090-NO-ROWS.                                                      
054500           MOVE SPACES TO RPT-LINE.                                       
054600           WRITE RPT-LINE.                                                
054700           MOVE SPACES           TO RPT-LINE.                             
054800           MOVE "GRAND TOTAL"    TO RT-LABEL OF RPT-TOTAL.                
054900           MOVE WA-GRAND-TOTAL    TO RT-AMOUNT OF RPT-TOTAL.              
055000           WRITE RPT-LINE.                                                
055100           CLOSE RPTOUT-FILE.                                             
055200*  EXIT - END OF 4000-PRINT-LISTING RANGE.                                
055300       4000-EXIT.                                                         
055400           EXIT.                                                          
055500                                                                          
055600*  PRINT ONE LINE.                                                        
055700       4010-PRINT-ONE-LINE.                                               
055800           MOVE SPACES TO WA-NAME-HOLD.                                   
055900           PERFORM 4020-LOOKUP-SUBCAT THRU 4020-EXIT.                     
056000           MOVE SPACES TO RPT-LINE.                                       
056100           MOVE WA-LS-DATE(LS-IDX)     TO RD-DATE.                        
056200           MOVE WA-LS-PAY-DATE(LS-IDX)  TO RD-PAY-DATE.                   
056300           MOVE WA-LS-TYPE(LS-IDX)       TO RD-TYPE.                      
056400           MOVE WA-LS-DESC(LS-IDX)        TO RD-DESC.                     
056500           MOVE WA-NAME-HOLD                TO RD-SUB-NAME.               
056600           PERFORM 4030-LOOKUP-ACCOUNT THRU 4030-EXIT.                    
056700           MOVE WA-NAME-HOLD TO RD-ACC-NAME.                              
056800           IF WA-LS-CC-ID(LS-IDX) = ZERO                                  
056900               MOVE "DEBIT" TO RD-CARD-NAME                               
057000           ELSE                                                           
057100               PERFORM 4040-LOOKUP-CARD THRU 4040-EXIT                    
057200               MOVE WA-NAME-HOLD TO RD-CARD-NAME                          
057300           END-IF.                                                        
057400           MOVE WA-LS-IS-PAID(LS-IDX) TO RD-PAID.                         
057500           IF WA-LS-TYPE(LS-IDX) = "IN"                                   
057600               MOVE WA-LS-AMOUNT(LS-IDX) TO RD-AMOUNT                     
057700               ADD WA-LS-AMOUNT(LS-IDX) TO WA-GRAND-TOTAL                 
057800           ELSE                                                           
057900               COMPUTE RD-AMOUNT = ZERO - WA-LS-AMOUNT(LS-IDX)            
058000               SUBTRACT WA-LS-AMOUNT(LS-IDX) FROM                         
058100                   WA-GRAND-TOTAL                                         
058200           END-IF.                                                        
058300           WRITE RPT-LINE.                                                
058400*  EXIT - END OF 4010-PRINT-ONE-LINE RANGE.                               
058500       4010-EXIT.                                                         
058600           EXIT.                                                          
058700                                                                          
058800*  LOOKUP SUBCAT.                                                         
058900       4020-LOOKUP-SUBCAT.                                                
059000           MOVE "N" TO WA-NOT-FOUND-FLAG.                                 
059100           SET SC-IDX TO 1.                                               
059200           SEARCH ALL WA-SC-ENTRY                                         
059300               AT END MOVE "Y" TO WA-NOT-FOUND-FLAG                       
059400               WHEN WA-SC-ID(SC-IDX) = WA-LS-SUB-ID(LS-IDX)               
059500                   MOVE WA-SC-NAME(SC-IDX) TO WA-NAME-HOLD                
059600           END-SEARCH.                                                    
059700*  EXIT - END OF 4020-LOOKUP-SUBCAT RANGE.                                
059800       4020-EXIT.                                                         
059900           EXIT.                                                          
060000                                                                          
060100*  LOOKUP ACCOUNT.                                                        
060200       4030-LOOKUP-ACCOUNT.                                               
060300           MOVE "N" TO WA-NOT-FOUND-FLAG.                                 
060400           SET ACCT-IDX TO 1.                                             
060500           SEARCH ALL WA-ACC-ENTRY                                        
060600               AT END MOVE "Y" TO WA-NOT-FOUND-FLAG                       
060700               WHEN WA-ACC-ID(ACCT-IDX) = WA-LS-ACC-ID(LS-IDX)            
060800                   MOVE WA-ACC-NAME(ACCT-IDX) TO WA-NAME-HOLD             
060900           END-SEARCH.                                                    
061000*  EXIT - END OF 4030-LOOKUP-ACCOUNT RANGE.                               
061100       4030-EXIT.                                                         
061200           EXIT.                                                          
061300                                                                          
061400*  LOOKUP CARD.                                                           
061500       4040-LOOKUP-CARD.                                                  
061600           MOVE "N" TO WA-NOT-FOUND-FLAG.                                 
061700           SET CC-IDX TO 1.                                               
061800           SEARCH ALL WA-CC-ENTRY                                         
061900               AT END MOVE "Y" TO WA-NOT-FOUND-FLAG                       
062000               WHEN WA-CC-ID(CC-IDX) = WA-LS-CC-ID(LS-IDX)                
062100                   MOVE WA-CC-NAME(CC-IDX) TO WA-NAME-HOLD                
062200           END-SEARCH.                                                    
062300*  EXIT - END OF 4040-LOOKUP-CARD RANGE.                                  
062400       4040-EXIT.                                                         
062500           EXIT.                                                          
062600                                                                          
062700                                                                          
062800*    FATAL I-O ERROR TRAP.  ANY OPEN THAT FAILS ABOVE                     
062900*    FALLS THROUGH TO HERE INSTEAD OF CONTINUING THE                      
063000*    RUN AGAINST A FILE THAT NEVER GOT OPENED.                            
063100       9900-FILE-ERROR.                                                   
063200           DISPLAY "PFIN07 - FILE OPEN ERROR - RUN ABORTED".              
063300           STOP RUN.                                                      
