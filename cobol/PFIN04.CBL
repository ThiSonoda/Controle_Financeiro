000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    PFIN04.                                             
000300       AUTHOR.        L T WONG.                                           
000400       INSTALLATION.  MIDSTATE TRUST CO - INFO SYSTEMS DIV.               
000500       DATE-WRITTEN.  06/20/1988.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.                  
000800*                                                                         
000900***************************************************                       
001000*  PFIN04 - PERSONAL FINANCE - DASHBOARD REPORT.   *                      
001100*  RUNS IN ONE OF TWO MODES SELECTED BY THE DASH-  *                      
001200*  BOARD CONTROL RECORD:  MONTHLY (ONE MONTH'S     *                      
001300*  ACTIVITY) OR ANNUAL (A FULL CALENDAR YEAR).      *                     
001400***************************************************                       
001500*                                                                         
001600*    CHANGE LOG                                                           
001700*    ----------                                                           
001800*    06/20/88  LTW  0410  ORIGINAL CODING, MONTHLY                        
001900*              MODE ONLY.                                                 
002000*    02/11/89  LTW  0418  ANNUAL MODE ADDED PER                           
002100*              CONTROLLER REQUEST 89-004.                                 
002200*    07/09/90  DPK  0430  TOP-20 SUBCATEGORY CHART                        
002300*              RANKING ADDED TO ANNUAL MODE.                              
002400*    03/02/93  RJM  0455  PLANNED-PERCENT FIELDS                          
002500*              NOW ZERO, NOT BLANK, WHEN BUDGET IS                        
002600*              ZERO - MATCHES PFIN03 CONVENTION.                          
002700*    02/17/98  CGB  0470  YEAR 2000 REVIEW - ALL                          
002800*              DATE FIELDS CONFIRMED 4-DIGIT YEAR.                        
002900*    09/09/99  WJH  0474  Y2K FINAL SIGN-OFF.                             
003000*    06/08/04  RJM  0481  THE 12 ANNUAL PER-MONTH                         
003100*              LINES ALL PRINTED AS "  MONTH" WITH                        
003200*              NO MONTH NUMBER - LABEL NOW BUILT                          
003300*              FROM WA-YR-MONTH.                                          
003400*                                                                         
003500*    04/19/04  WJH  0488  ADDED 9900-FILE-ERROR TRAP AND A                
003600*              STATUS CHECK AFTER EVERY OPEN PER                          
003700*              THE SAME AUDIT FINDING COVERED IN                          
003800*              PFIN01/PFIN02.                                             
003900       ENVIRONMENT DIVISION.                                              
004000       CONFIGURATION SECTION.                                             
004100       SPECIAL-NAMES.                                                     
004200           C01 IS TOP-OF-FORM                                             
004300           UPSI-0 ON STATUS IS RERUN-REQUESTED                            
004400                  OFF STATUS IS NORMAL-RUN.                               
004500       INPUT-OUTPUT SECTION.                                              
004600       FILE-CONTROL.                                                      
004700           SELECT DASHCTL-FILE ASSIGN TO "DASHCTL"                        
004800               ORGANIZATION IS LINE SEQUENTIAL                            
004900               FILE STATUS IS FS-DC.                                      
005000           SELECT CATEGORY-FILE ASSIGN TO "CATEGORY"                      
005100               ORGANIZATION IS LINE SEQUENTIAL                            
005200               FILE STATUS IS FS-CAT.                                     
005300           SELECT SUBCAT-FILE  ASSIGN TO "SUBCAT"                         
005400               ORGANIZATION IS LINE SEQUENTIAL                            
005500               FILE STATUS IS FS-SUB.                                     
005600           SELECT CRDCARD-FILE ASSIGN TO "CRDCARD"                        
005700               ORGANIZATION IS LINE SEQUENTIAL                            
005800               FILE STATUS IS FS-CC.                                      
005900           SELECT BUDGET-FILE  ASSIGN TO "BUDGET"                         
006000               ORGANIZATION IS LINE SEQUENTIAL                            
006100               FILE STATUS IS FS-BG.                                      
006200           SELECT BUDITEM-FILE ASSIGN TO "BUDITEM"                        
006300               ORGANIZATION IS LINE SEQUENTIAL                            
006400               FILE STATUS IS FS-BI.                                      
006500           SELECT ACCOUNT-FILE ASSIGN TO "ACCOUNT"                        
006600               ORGANIZATION IS LINE SEQUENTIAL                            
006700               FILE STATUS IS FS-ACC.                                     
006800           SELECT TRANREC-FILE ASSIGN TO "TRANREC"                        
006900               ORGANIZATION IS LINE SEQUENTIAL                            
007000               FILE STATUS IS FS-TR.                                      
007100           SELECT RPTOUT-FILE  ASSIGN TO "RPTOUT"                         
007200               ORGANIZATION IS LINE SEQUENTIAL                            
007300               FILE STATUS IS FS-RPT.                                     
007400                                                                          
007500       DATA DIVISION.                                                     
007600       FILE SECTION.                                                      
007700       FD  DASHCTL-FILE                                                   
007800           LABEL RECORD STANDARD.                                         
007900       01  DC-RECORD.                                                     
008000           05 DC-MODE                PIC X.                               
008100           05 DC-YEAR                 PIC 9(4).                           
008200           05 DC-MONTH                 PIC 9(2).                          
008300           05 FILLER                     PIC X(3).                        
008400                                                                          
008500       FD  CATEGORY-FILE                                                  
008600           LABEL RECORD STANDARD.                                         
008700       01  CAT-RECORD.                                                    
008800           05 CAT-ID                 PIC 9(5).                            
008900           05 CAT-NAME                PIC X(30).                          
009000           05 CAT-IS-INCOME            PIC X.                             
009100                                                                          
009200       FD  SUBCAT-FILE                                                    
009300           LABEL RECORD STANDARD.                                         
009400       01  SUB-RECORD.                                                    
009500           05 SUB-ID                 PIC 9(5).                            
009600           05 SUB-CAT-ID              PIC 9(5).                           
009700           05 SUB-NAME                 PIC X(30).                         
009800                                                                          
009900       FD  CRDCARD-FILE                                                   
010000           LABEL RECORD STANDARD.                                         
010100       01  CC-RECORD.                                                     
010200           05 CC-ID                 PIC 9(5).                             
010300           05 CC-NAME                PIC X(30).                           
010400           05 CC-CLOSING-DAY          PIC 9(2).                           
010500           05 CC-DUE-DAY               PIC 9(2).                          
010600                                                                          
010700       FD  BUDGET-FILE                                                    
010800           LABEL RECORD STANDARD.                                         
010900       01  BG-RECORD.                                                     
011000           05 BG-SUB-ID              PIC 9(5).                            
011100           05 BG-YEAR                 PIC 9(4).                           
011200           05 BG-MONTH                 PIC 9(2).                          
011300           05 BG-AMOUNT                 PIC S9(12)V99.                    
011400           05 BG-USE-ITEMS               PIC X.                           
011500                                                                          
011600       FD  BUDITEM-FILE                                                   
011700           LABEL RECORD STANDARD.                                         
011800       01  BI-RECORD.                                                     
011900           05 BI-SUB-ID              PIC 9(5).                            
012000           05 BI-YEAR                 PIC 9(4).                           
012100           05 BI-MONTH                 PIC 9(2).                          
012200           05 BI-ORDER                   PIC 9(3).                        
012300           05 BI-DESC                     PIC X(30).                      
012400           05 BI-AMOUNT                     PIC S9(12)V99.                
012500           05 FILLER                         PIC X.                       
012600                                                                          
012700       FD  ACCOUNT-FILE                                                   
012800           LABEL RECORD STANDARD.                                         
012900       01  ACC-RECORD.                                                    
013000           05 ACC-ID                 PIC 9(5).                            
013100           05 ACC-NAME                PIC X(30).                          
013200           05 ACC-BALANCE              PIC S9(12)V99.                     
013300                                                                          
013400       FD  TRANREC-FILE                                                   
013500           LABEL RECORD STANDARD.                                         
013600       01  TR-RECORD.                                                     
013700           05 TR-ID                PIC 9(7).                              
013800           05 TR-ACC-ID             PIC 9(5).                             
013900           05 TR-SUB-ID             PIC 9(5).                             
014000           05 TR-DATE               PIC 9(8).                             
014100           05 TR-PAY-DATE           PIC 9(8).                             
014200           05 TR-AMOUNT             PIC S9(12)V99.                        
014300           05 TR-TYPE               PIC X(2).                             
014400           05 TR-DESC               PIC X(40).                            
014500           05 TR-CC-ID              PIC 9(5).                             
014600           05 TR-IS-PAID            PIC X.                                
014700           05 TR-IS-INSTALLMENT     PIC X.                                
014800           05 TR-INST-GROUP         PIC 9(5).                             
014900           05 TR-INST-SEQ           PIC 9(2).                             
015000           05 TR-INST-TOTAL         PIC 9(2).                             
015100           05 TR-OWNER-TAG          PIC X(3).                             
015200                                                                          
015300       FD  RPTOUT-FILE                                                    
015400           LABEL RECORD STANDARD.                                         
015500       01  RPT-LINE.                                                      
015600           05 RPT-TEXT                 PIC X(130).                        
015700           05 FILLER                   PIC X(2).                          
015800                                                                          
015900       WORKING-STORAGE SECTION.                                           
016000       77  FS-DC                   PIC X(2).                              
016100       77  FS-CAT                  PIC X(2).                              
016200       77  FS-SUB                  PIC X(2).                              
016300       77  FS-CC                   PIC X(2).                              
016400       77  FS-BG                   PIC X(2).                              
016500       77  FS-BI                   PIC X(2).                              
016600       77  FS-ACC                  PIC X(2).                              
016700       77  FS-TR                   PIC X(2).                              
016800       77  FS-RPT                  PIC X(2).                              
016900                                                                          
017000       01  WA-MODE-FLAG              PIC X.                               
017100           88 WA-MODE-IS-MONTHLY                VALUE "M".                
017200           88 WA-MODE-IS-ANNUAL                 VALUE "A".                
017300       01  WA-TARGET-YEAR            PIC 9(4).                            
017400       01  WA-TARGET-MONTH           PIC 9(2).                            
017500       01  WA-DAYS-IN-MONTH          PIC 9(2) COMP.                       
017600                                                                          
017700       01  WA-MONTH-DAYS.                                                 
017800           05 FILLER PIC 9(2) VALUE 31.                                   
017900           05 FILLER PIC 9(2) VALUE 28.                                   
018000           05 FILLER PIC 9(2) VALUE 31.                                   
018100           05 FILLER PIC 9(2) VALUE 30.                                   
018200           05 FILLER PIC 9(2) VALUE 31.                                   
018300           05 FILLER PIC 9(2) VALUE 30.                                   
018400           05 FILLER PIC 9(2) VALUE 31.                                   
018500           05 FILLER PIC 9(2) VALUE 31.                                   
018600           05 FILLER PIC 9(2) VALUE 30.                                   
018700           05 FILLER PIC 9(2) VALUE 31.                                   
018800           05 FILLER PIC 9(2) VALUE 30.                                   
018900           05 FILLER PIC 9(2) VALUE 31.                                   
019000       01  WA-MONTH-DAYS-TBL REDEFINES WA-MONTH-DAYS.                     
019100           05 WA-MD-ENTRY PIC 9(2) OCCURS 12 TIMES.                       
019200       01  WA-LEAP-FLAG               PIC X.                              
019300           88 WA-IS-LEAP-YEAR                    VALUE "Y".               
019400                                                                          
019500       01  WA-CHECK-DATE              PIC 9(8).                           
019600       01  WA-CHECK-PARTS REDEFINES WA-CHECK-DATE.                        
019700           05 WA-CK-YEAR              PIC 9(4).                           
019800           05 WA-CK-MONTH             PIC 9(2).                           
019900           05 WA-CK-DAY               PIC 9(2).                           
020000                                                                          
020100       01  WA-CATEGORY-TABLE.                                             
020200           05 WA-CAT-ENTRY OCCURS 200 TIMES                               
020300              ASCENDING KEY IS WA-CAT-ID                                  
020400              INDEXED BY CAT-IDX.                                         
020500              10 WA-CAT-ID          PIC 9(5).                             
020600              10 WA-CAT-NAME        PIC X(30).                            
020700              10 WA-CAT-IS-INCOME   PIC X.                                
020800              10 FILLER             PIC X(1).                             
020900       01  WA-CATEGORY-COUNT        PIC 9(4) COMP VALUE ZERO.             
021000                                                                          
021100       01  WA-SUBCAT-TABLE.                                               
021200           05 WA-SC-ENTRY OCCURS 3000 TIMES                               
021300              ASCENDING KEY IS WA-SC-ID                                   
021400              INDEXED BY SC-IDX.                                          
021500              10 WA-SC-ID            PIC 9(5).                            
021600              10 WA-SC-CAT-ID         PIC 9(5).                           
021700              10 WA-SC-NAME            PIC X(30).                         
021800              10 FILLER                PIC X(1).                          
021900       01  WA-SUBCAT-COUNT          PIC 9(4) COMP VALUE ZERO.             
022000                                                                          
022100       01  WA-CARD-TABLE.                                                 
022200           05 WA-CD-ENTRY OCCURS 500 TIMES                                
022300              ASCENDING KEY IS WA-CD-ID                                   
022400              INDEXED BY CD-IDX.                                          
022500              10 WA-CD-ID            PIC 9(5).                            
022600              10 WA-CD-NAME            PIC X(30).                         
022700              10 FILLER                PIC X(1).                          
022800       01  WA-CARD-COUNT            PIC 9(4) COMP VALUE ZERO.             
022900                                                                          
023000       01  WA-BUDGET-TABLE.                                               
023100           05 WA-BG-ENTRY OCCURS 10000 TIMES                              
023200              INDEXED BY BG-IDX.                                          
023300              10 WA-BG-SUB-ID        PIC 9(5).                            
023400              10 WA-BG-YEAR           PIC 9(4).                           
023500              10 WA-BG-MONTH           PIC 9(2).                          
023600              10 WA-BG-AMOUNT           PIC S9(12)V99.                    
023700                                                                          
023800              10 WA-BG-USE-ITEMS         PIC X.                           
023900              10 FILLER                  PIC X(1).                        
024000       01  WA-BUDGET-COUNT          PIC 9(4) COMP VALUE ZERO.             
024100                                                                          
024200       01  WA-BUDITEM-TABLE.                                              
024300           05 WA-BI-ENTRY OCCURS 20000 TIMES                              
024400              INDEXED BY BI-IDX.                                          
024500              10 WA-BI-SUB-ID        PIC 9(5).                            
024600              10 WA-BI-YEAR           PIC 9(4).                           
024700              10 WA-BI-MONTH           PIC 9(2).                          
024800              10 WA-BI-AMOUNT           PIC S9(12)V99.                    
024900                                                                          
025000              10 FILLER                  PIC X(1).                        
025100       01  WA-BUDITEM-COUNT         PIC 9(4) COMP VALUE ZERO.             
025200                                                                          
025300       01  WA-TRAN-TABLE.                                                 
025400           05 WA-TR-ENTRY OCCURS 20000 TIMES                              
025500              INDEXED BY TRAN-IDX.                                        
025600              10 WA-TR-SUB-ID        PIC 9(5).                            
025700              10 WA-TR-CC-ID          PIC 9(5).                           
025800              10 WA-TR-PAY-DATE        PIC 9(8).                          
025900              10 WA-TR-AMOUNT           PIC S9(12)V99.                    
026000                                                                          
026100              10 WA-TR-TYPE             PIC X(2).                         
026200              10 WA-TR-IS-PAID          PIC X.                            
026300              10 FILLER                 PIC X(1).                         
026400       01  WA-TRAN-COUNT            PIC 9(5) COMP VALUE ZERO.             
026500                                                                          
026600       01  WA-TOTAL-ACCT-BAL         PIC S9(12)V99.                       
026700                                                                          
026800       01  WA-GB-SUB-ID              PIC 9(5).                            
026900       01  WA-GB-YEAR                PIC 9(4).                            
027000       01  WA-GB-MONTH               PIC 9(2).                            
027100       01  WA-GB-AMOUNT              PIC S9(12)V99.                       
027200       01  WA-SP-SUB-ID-H            PIC 9(5).                            
027300       01  WA-LY-REM4                PIC 9(2) COMP.                       
027400       01  WA-LY-REM100              PIC 9(2) COMP.                       
027500       01  WA-LY-REM400              PIC 9(3) COMP.                       
027600       01  WA-LY-QUOT                PIC 9(4) COMP.                       
027700                                                                          
027800*    MONTHLY-MODE ACCUMULATORS.                                           
027900       01  WA-MON-INCOME             PIC S9(12)V99.                       
028000       01  WA-MON-EXPENSE            PIC S9(12)V99.                       
028100       01  WA-MON-COUNT              PIC 9(7) COMP.                       
028200       01  WA-MON-DAILY-AVG          PIC S9(12)V99.                       
028300       01  WA-MON-INC-BUD            PIC S9(12)V99.                       
028400       01  WA-MON-EXP-BUD            PIC S9(12)V99.                       
028500       01  WA-MON-INC-PCT            PIC S9(5)V99.                        
028600       01  WA-MON-EXP-PCT            PIC S9(5)V99.                        
028700       01  WA-PAID-INCOME            PIC S9(12)V99.                       
028800       01  WA-PAID-EXPENSE           PIC S9(12)V99.                       
028900       01  WA-MON-PROJECTED          PIC S9(12)V99.                       
029000       01  WA-MON-BALANCE            PIC S9(12)V99.                       
029100                                                                          
029200*    PER-CARD INVOICE-LINE WORK FIELDS.                                   
029300       01  WA-CARD-GROSS             PIC S9(12)V99.                       
029400       01  WA-CARD-TXCOUNT           PIC 9(7) COMP.                       
029500       01  WA-CARD-UNPAID-CNT        PIC 9(7) COMP.                       
029600       01  WA-CARD-STATUS            PIC X(4).                            
029700                                                                          
029800*    PER-SUBCAT SPENT-VS-BUDGET WORK FIELDS (MONTHLY).                    
029900       01  WA-SUB-SPENT              PIC S9(12)V99.                       
030000       01  WA-SUB-BUDGET             PIC S9(12)V99.                       
030100                                                                          
030200*    ANNUAL-MODE ACCUMULATORS.                                            
030300       01  WA-YR-INCOME              PIC S9(12)V99.                       
030400       01  WA-YR-EXPENSE             PIC S9(12)V99.                       
030500       01  WA-YR-INC-AVG             PIC S9(12)V99.                       
030600       01  WA-YR-EXP-AVG             PIC S9(12)V99.                       
030700       01  WA-YR-MONTH               PIC 9(2) COMP.                       
030800       01  WA-YR-MON-INCOME          PIC S9(12)V99.                       
030900       01  WA-YR-MON-EXPENSE         PIC S9(12)V99.                       
031000       01  WA-MON-NUM-ED             PIC Z9.                              
031100                                                                          
031200*    ANNUAL CHART-RANKING TABLE - EXPENSE                                 
031300*    SUBCATEGORIES ONLY, SORTED DESCENDING BY SPENT.                      
031400       01  WA-RANK-TABLE.                                                 
031500           05 WA-RK-ENTRY OCCURS 3000 TIMES                               
031600              INDEXED BY RK-IDX.                                          
031700              10 WA-RK-NAME           PIC X(30).                          
031800              10 WA-RK-SPENT            PIC S9(12)V99.                    
031900                                                                          
032000              10 WA-RK-BUDGET             PIC S9(12)V99.                  
032100                                                                          
032200              10 FILLER                    PIC X(1).                      
032300       01  WA-RANK-COUNT             PIC 9(4) COMP VALUE ZERO.            
032400       01  WA-RANK-LIMIT             PIC 9(4) COMP.                       
032500                                                                          
032600       01  WA-TEMP-RANK-ROW.                                              
032700           05 WA-TEMP-RK-NAME        PIC X(30).                           
032800           05 WA-TEMP-RK-SPENT       PIC S9(12)V99.                       
032900           05 WA-TEMP-RK-BUDGET      PIC S9(12)V99.                       
033000           05 FILLER                 PIC X(1).                            
033100                                                                          
033200       01  WA-SWAP-FLAG               PIC X.                              
033300           88 WA-TABLE-SWAPPED                    VALUE "Y".              
033400                                                                          
033500       01  RPT-DETAIL REDEFINES RPT-LINE.                                 
033600           05 FILLER                 PIC X(4).                            
033700           05 RD-SUB-NAME            PIC X(30).                           
033800           05 FILLER                 PIC X(2).                            
033900           05 RD-BUDGET              PIC Z(10)9.99-.                      
034000           05 FILLER                 PIC X(2).                            
034100           05 RD-SPENT               PIC Z(10)9.99-.                      
034200           05 FILLER                 PIC X(86).                           
034300                                                                          
034400       01  RPT-MONDETAIL REDEFINES RPT-LINE.                              
034500           05 FILLER                 PIC X(2).                            
034600           05 RM-LABEL               PIC X(26).                           
034700           05 FILLER                 PIC X(2).                            
034800           05 RM-VALUE               PIC Z(10)9.99-.                      
034900           05 FILLER                 PIC X(88).                           
035000                                                                          
035100       01  RPT-CARDLINE REDEFINES RPT-LINE.                               
035200           05 FILLER                 PIC X(2).                            
035300           05 RC-NAME                PIC X(30).                           
035400           05 FILLER                 PIC X(2).                            
035500           05 RC-GROSS               PIC Z(10)9.99-.                      
035600           05 FILLER                 PIC X(2).                            
035700           05 RC-COUNT               PIC ZZZ9.                            
035800           05 FILLER                 PIC X(2).                            
035900           05 RC-STATUS              PIC X(4).                            
036000           05 FILLER                 PIC X(74).                           
036100                                                                          
036200       PROCEDURE DIVISION.                                                
036300                                                                          
036400*  MAINLINE.                                                              
036500       0000-MAINLINE.                                                     
036600           PERFORM 0100-INITIALIZE   THRU 0100-EXIT.                      
036700           PERFORM 1000-LOAD-TABLES  THRU 1000-EXIT.                      
036800           OPEN OUTPUT RPTOUT-FILE.                                       
036900           IF FS-RPT NOT = "00"                                           
037000               GO TO 9900-FILE-ERROR                                      
037100           END-IF.                                                        
037200           MOVE SPACES TO RPT-LINE.                                       
037300           MOVE "PFIN04 - PERSONAL FINANCE DASHBOARD"                     
037400               TO RPT-TEXT.                                               
037500           WRITE RPT-LINE.                                                
037600           MOVE SPACES TO RPT-LINE.                                       
037700           WRITE RPT-LINE.                                                
037800           IF WA-MODE-IS-MONTHLY                                          
037900               PERFORM 2000-MONTHLY-MODE THRU 2000-EXIT                   
038000           ELSE                                                           
038100               PERFORM 2500-ANNUAL-MODE  THRU 2500-EXIT                   
038200           END-IF.                                                        
038300           CLOSE RPTOUT-FILE.                                             
038400           PERFORM 9000-WRAP-UP THRU 9000-EXIT.                           
038500           STOP RUN.                                                      
038600                                                                          
038700*  INITIALIZE.                                                            
038800       0100-INITIALIZE.                                                   
038900           OPEN INPUT DASHCTL-FILE.                                       
039000           IF FS-DC NOT = "00"                                            
039100               GO TO 9900-FILE-ERROR                                      
039200           END-IF.                                                        
039300           READ DASHCTL-FILE.                                             
039400           MOVE DC-MODE  TO WA-MODE-FLAG.                                 
039500           MOVE DC-YEAR  TO WA-TARGET-YEAR.                               
039600           MOVE DC-MONTH TO WA-TARGET-MONTH.                              
039700           CLOSE DASHCTL-FILE.                                            
039800*  EXIT - END OF 0100-INITIALIZE RANGE.                                   
039900       0100-EXIT.                                                         
040000           EXIT.                                                          
040100                                                                          
040200*  LOAD TABLES.                                                           
040300       1000-LOAD-TABLES.                                                  
040400           PERFORM 1100-LOAD-CATEGORIES THRU 1100-EXIT.                   
040500           PERFORM 1200-LOAD-SUBCATS    THRU 1200-EXIT.                   
040600           PERFORM 1250-LOAD-CARDS      THRU 1250-EXIT.                   
040700           PERFORM 1300-LOAD-BUDGETS    THRU 1300-EXIT.                   
040800           PERFORM 1350-LOAD-BUDITEMS   THRU 1350-EXIT.                   
040900           PERFORM 1400-LOAD-ACCOUNTS   THRU 1400-EXIT.                   
041000           PERFORM 1500-LOAD-TRANS      THRU 1500-EXIT.                   
041100*  EXIT - END OF 1000-LOAD-TABLES RANGE.                                  
041200       1000-EXIT.                                                         
041300           EXIT.                                                          
041400                                                                          
041500*  LOAD CATEGORIES.                                                       
041600       1100-LOAD-CATEGORIES.                                              
041700           OPEN INPUT CATEGORY-FILE.                                      
041800           IF FS-CAT NOT = "00"                                           
041900               GO TO 9900-FILE-ERROR                                      
042000           END-IF.                                                        
042100*  CAT LOOP.                                                              
042200       1110-CAT-LOOP.                                                     
042300           READ CATEGORY-FILE AT END GO TO 1190-CAT-DONE.                 
042400           ADD 1 TO WA-CATEGORY-COUNT.                                    
042500           SET CAT-IDX TO WA-CATEGORY-COUNT.                              
042600           MOVE CAT-ID         TO WA-CAT-ID(CAT-IDX).                     
042700           MOVE CAT-NAME       TO WA-CAT-NAME(CAT-IDX).                   
042800           MOVE CAT-IS-INCOME  TO WA-CAT-IS-INCOME(CAT-IDX).              
042900           GO TO 1110-CAT-LOOP.                                           
043000*  CAT DONE.                                                              
043100       1190-CAT-DONE.                                                     
043200           CLOSE CATEGORY-FILE.                                           
043300*  EXIT - END OF 1100-LOAD-CATEGORIES RANGE.                              
043400       1100-EXIT.                                                         
043500           EXIT.                                                          
043600                                                                          
043700*  LOAD SUBCATS.                                                          
043800       1200-LOAD-SUBCATS.                                                 
043900           OPEN INPUT SUBCAT-FILE.                                        
044000           IF FS-SUB NOT = "00"                                           
044100               GO TO 9900-FILE-ERROR                                      
044200           END-IF.                                                        
044300*  SUB LOOP.                                                              
044400       1210-SUB-LOOP.                                                     
044500           READ SUBCAT-FILE AT END GO TO 1290-SUB-DONE.                   
044600           ADD 1 TO WA-SUBCAT-COUNT.                                      
044700           SET SC-IDX TO WA-SUBCAT-COUNT.                                 
044800           MOVE SUB-ID     TO WA-SC-ID(SC-IDX).                           
044900           MOVE SUB-CAT-ID TO WA-SC-CAT-ID(SC-IDX).                       
045000           MOVE SUB-NAME   TO WA-SC-NAME(SC-IDX).                         
045100           GO TO 1210-SUB-LOOP.                                           
045200*  SUB DONE.                                                              
045300       1290-SUB-DONE.                                                     
045400           CLOSE SUBCAT-FILE.                                             
045500*  EXIT - END OF 1200-LOAD-SUBCATS RANGE.                                 
045600       1200-EXIT.                                                         
045700           EXIT.                                                          
045800                                                                          
045900*  LOAD CARDS.                                                            
046000       1250-LOAD-CARDS.                                                   
046100           OPEN INPUT CRDCARD-FILE.                                       
046200           IF FS-CC NOT = "00"                                            
046300               GO TO 9900-FILE-ERROR                                      
046400           END-IF.                                                        
046500*  CARD LOOP.                                                             
046600       1260-CARD-LOOP.                                                    
046700           READ CRDCARD-FILE AT END GO TO 1290-CARD-DONE.                 
046800           ADD 1 TO WA-CARD-COUNT.                                        
046900           SET CD-IDX TO WA-CARD-COUNT.                                   
047000           MOVE CC-ID    TO WA-CD-ID(CD-IDX).                             
047100           MOVE CC-NAME  TO WA-CD-NAME(CD-IDX).                           
047200           GO TO 1260-CARD-LOOP.                                          
047300*  CARD DONE.                                                             
047400       1290-CARD-DONE.                                                    
047500           CLOSE CRDCARD-FILE.                                            
047600*  EXIT - END OF 1250-LOAD-CARDS RANGE.                                   
047700       1250-EXIT.                                                         
047800           EXIT.                                                          
047900                                                                          
048000*  LOAD BUDGETS.                                                          
048100       1300-LOAD-BUDGETS.                                                 
048200           OPEN INPUT BUDGET-FILE.                                        
048300           IF FS-BG NOT = "00"                                            
048400               GO TO 9900-FILE-ERROR                                      
048500           END-IF.                                                        
048600*  BG LOOP.                                                               
048700       1310-BG-LOOP.                                                      
048800           READ BUDGET-FILE AT END GO TO 1390-BG-DONE.                    
048900           ADD 1 TO WA-BUDGET-COUNT.                                      
049000           SET BG-IDX TO WA-BUDGET-COUNT.                                 
049100           MOVE BG-SUB-ID    TO WA-BG-SUB-ID(BG-IDX).                     
049200           MOVE BG-YEAR      TO WA-BG-YEAR(BG-IDX).                       
049300           MOVE BG-MONTH     TO WA-BG-MONTH(BG-IDX).                      
049400           MOVE BG-AMOUNT    TO WA-BG-AMOUNT(BG-IDX).                     
049500           MOVE BG-USE-ITEMS TO WA-BG-USE-ITEMS(BG-IDX).                  
049600           GO TO 1310-BG-LOOP.                                            
049700*  BG DONE.                                                               
049800       1390-BG-DONE.                                                      
049900           CLOSE BUDGET-FILE.                                             
050000*  EXIT - END OF 1300-LOAD-BUDGETS RANGE.                                 
050100       1300-EXIT.                                                         
050200           EXIT.                                                          
050300                                                                          
050400*  LOAD BUDITEMS.                                                         
050500       1350-LOAD-BUDITEMS.                                                
050600           OPEN INPUT BUDITEM-FILE.                                       
050700           IF FS-BI NOT = "00"                                            
050800               GO TO 9900-FILE-ERROR                                      
050900           END-IF.                                                        
051000*  BI LOOP.                                                               
051100       1360-BI-LOOP.                                                      
051200           READ BUDITEM-FILE AT END GO TO 1390-BI-DONE.                   
051300           ADD 1 TO WA-BUDITEM-COUNT.                                     
051400           SET BI-IDX TO WA-BUDITEM-COUNT.                                
051500           MOVE BI-SUB-ID TO WA-BI-SUB-ID(BI-IDX).                        
051600           MOVE BI-YEAR   TO WA-BI-YEAR(BI-IDX).                          
051700           MOVE BI-MONTH  TO WA-BI-MONTH(BI-IDX).                         
051800           MOVE BI-AMOUNT TO WA-BI-AMOUNT(BI-IDX).                        
051900           GO TO 1360-BI-LOOP.                                            
052000*  BI DONE.                                                               
052100       1390-BI-DONE.                                                      
052200           CLOSE BUDITEM-FILE.                                            
052300*  EXIT - END OF 1350-LOAD-BUDITEMS RANGE.                                
052400       1350-EXIT.                                                         
052500           EXIT.                                                          
052600                                                                          
052700*  LOAD ACCOUNTS.                                                         
052800       1400-LOAD-ACCOUNTS.                                                
052900           MOVE ZERO TO WA-TOTAL-ACCT-BAL.                                
053000           OPEN INPUT ACCOUNT-FILE.                                       
053100           IF FS-ACC NOT = "00"                                           
053200               GO TO 9900-FILE-ERROR                                      
053300           END-IF.                                                        
053400*  ACCT LOOP.                                                             
053500       1410-ACCT-LOOP.                                                    
053600           READ ACCOUNT-FILE AT END GO TO 1490-ACCT-DONE.                 
053700           ADD ACC-BALANCE TO WA-TOTAL-ACCT-BAL.                          
053800           GO TO 1410-ACCT-LOOP.                                          
053900*  ACCT DONE.                                                             
054000       1490-ACCT-DONE.                                                    
054100           CLOSE ACCOUNT-FILE.                                            
054200*  EXIT - END OF 1400-LOAD-ACCOUNTS RANGE.                                
054300       1400-EXIT.                                                         
054400           EXIT.                                                          
054500                                                                          
054600*  LOAD TRANS.                                                            
054700       1500-LOAD-TRANS.                                                   
054800           OPEN INPUT TRANREC-FILE.                                       
054900           IF FS-TR NOT = "00"                                            
055000               GO TO 9900-FILE-ERROR                                      
055100           END-IF.                                                        
055200*  TRAN LOOP.                                                             
055300       1510-TRAN-LOOP.                                                    
055400           READ TRANREC-FILE AT END GO TO 1590-TRAN-DONE.                 
055500           ADD 1 TO WA-TRAN-COUNT.                                        
055600           SET TRAN-IDX TO WA-TRAN-COUNT.                                 
055700           MOVE TR-SUB-ID   TO WA-TR-SUB-ID(TRAN-IDX).                    
055800           MOVE TR-CC-ID    TO WA-TR-CC-ID(TRAN-IDX).                     
055900           MOVE TR-PAY-DATE TO WA-TR-PAY-DATE(TRAN-IDX).                  
056000           MOVE TR-AMOUNT   TO WA-TR-AMOUNT(TRAN-IDX).                    
056100           MOVE TR-TYPE     TO WA-TR-TYPE(TRAN-IDX).                      
056200           MOVE TR-IS-PAID  TO WA-TR-IS-PAID(TRAN-IDX).                   
056300           GO TO 1510-TRAN-LOOP.                                          
056400*  TRAN DONE.                                                             
056500       1590-TRAN-DONE.                                                    
056600           CLOSE TRANREC-FILE.                                            
056700*  EXIT - END OF 1500-LOAD-TRANS RANGE.                                   
056800       1500-EXIT.                                                         
056900           EXIT.                                                          
057000                                                                          
057100*    BUDGET-AMOUNT LOOKUP, ITEMS-MODE AWARE (U6-R6,                       
057200*    SHARED WITH THE PLANNING PROGRAM'S LOGIC).                           
057300       2050-GET-BUDGET-AMOUNT.                                            
057400           MOVE ZERO TO WA-GB-AMOUNT.                                     
057500           SET BG-IDX TO 1.                                               
057600*  GB SCAN.                                                               
057700       2051-GB-SCAN.                                                      
057800           IF BG-IDX > WA-BUDGET-COUNT                                    
057900               GO TO 2050-EXIT                                            
058000           END-IF.                                                        
058100           IF WA-BG-SUB-ID(BG-IDX) = WA-GB-SUB-ID                         
058200              AND WA-BG-YEAR(BG-IDX) = WA-GB-YEAR                         
058300              AND WA-BG-MONTH(BG-IDX) = WA-GB-MONTH                       
058400               IF WA-BG-USE-ITEMS(BG-IDX) = "Y"                           
058500                   PERFORM 2060-SUM-BUDITEMS THRU 2060-EXIT               
058600               ELSE                                                       
058700                   MOVE WA-BG-AMOUNT(BG-IDX) TO WA-GB-AMOUNT              
058800               END-IF                                                     
058900               GO TO 2050-EXIT                                            
059000           END-IF.                                                        
059100           SET BG-IDX UP BY 1.                                            
059200           GO TO 2051-GB-SCAN.                                            
059300*  EXIT - END OF 2050-GET-BUDGET-AMOUNT RANGE.                            
059400       2050-EXIT.                                                         
059500           EXIT.                                                          
059600                                                                          
059700*  SUM BUDITEMS.                                                          
059800       2060-SUM-BUDITEMS.                                                 
059900           MOVE ZERO TO WA-GB-AMOUNT.                                     
060000           PERFORM 2065-SUM-ONE-ITEM THRU 2065-EXIT                       
060100               VARYING BI-IDX FROM 1 BY 1                                 
060200               UNTIL BI-IDX > WA-BUDITEM-COUNT.                           
060300*  EXIT - END OF 2060-SUM-BUDITEMS RANGE.                                 
060400       2060-EXIT.                                                         
060500           EXIT.                                                          
060600                                                                          
060700*  SUM ONE ITEM.                                                          
060800       2065-SUM-ONE-ITEM.                                                 
060900           IF WA-BI-SUB-ID(BI-IDX) NOT = WA-GB-SUB-ID                     
061000               GO TO 2065-EXIT                                            
061100           END-IF.                                                        
061200           IF WA-BI-YEAR(BI-IDX) NOT = WA-GB-YEAR                         
061300               GO TO 2065-EXIT                                            
061400           END-IF.                                                        
061500           IF WA-BI-MONTH(BI-IDX) NOT = WA-GB-MONTH                       
061600               GO TO 2065-EXIT                                            
061700           END-IF.                                                        
061800           ADD WA-BI-AMOUNT(BI-IDX) TO WA-GB-AMOUNT.                      
061900*  EXIT - END OF 2065-SUM-ONE-ITEM RANGE.                                 
062000       2065-EXIT.                                                         
062100           EXIT.                                                          
062200                                                                          
062300*    MONTHLY DASHBOARD MODE (U7 MONTHLY).                                 
062400       2000-MONTHLY-MODE.                                                 
062500           PERFORM 2010-FIND-MONTH-DAYS THRU 2010-EXIT.                   
062600           MOVE ZERO TO WA-MON-INCOME WA-MON-EXPENSE.                     
062700           MOVE ZERO TO WA-MON-COUNT.                                     
062800           MOVE ZERO TO WA-PAID-INCOME WA-PAID-EXPENSE.                   
062900           PERFORM 2020-ACCUM-ONE-TRAN THRU 2020-EXIT                     
063000               VARYING TRAN-IDX FROM 1 BY 1                               
063100               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
063200           COMPUTE WA-MON-DAILY-AVG ROUNDED =                             
063300               WA-MON-EXPENSE / WA-DAYS-IN-MONTH.                         
063400           MOVE ZERO TO WA-MON-INC-BUD WA-MON-EXP-BUD.                    
063500           PERFORM 2030-ACCUM-SUBCAT-BUD THRU 2030-EXIT                   
063600               VARYING SC-IDX FROM 1 BY 1                                 
063700               UNTIL SC-IDX > WA-SUBCAT-COUNT.                            
063800           MOVE ZERO TO WA-MON-INC-PCT WA-MON-EXP-PCT.                    
063900           IF WA-MON-INC-BUD > ZERO                                       
064000               COMPUTE WA-MON-INC-PCT ROUNDED =                           
064100                   WA-MON-INCOME / WA-MON-INC-BUD * 100                   
064200           END-IF.                                                        
064300           IF WA-MON-EXP-BUD > ZERO                                       
064400               COMPUTE WA-MON-EXP-PCT ROUNDED =                           
064500                   WA-MON-EXPENSE / WA-MON-EXP-BUD * 100                  
064600           END-IF.                                                        
064700           COMPUTE WA-MON-BALANCE =                                       
064800               WA-MON-INCOME - WA-MON-EXPENSE.                            
064900           COMPUTE WA-MON-PROJECTED =                                     
065000               WA-TOTAL-ACCT-BAL + WA-PAID-INCOME                         
065100                   - WA-PAID-EXPENSE                                      
065200                   + (WA-MON-INC-BUD - WA-MON-EXP-BUD).                   
065300           PERFORM 2040-PRINT-MONTH-BLOCK THRU 2040-EXIT.                 
065400           PERFORM 2100-PRINT-CARD-LINES  THRU 2100-EXIT.                 
065500           PERFORM 2200-PRINT-SUBCAT-LIST THRU 2200-EXIT.                 
065600*  EXIT - END OF 2000-MONTHLY-MODE RANGE.                                 
065700       2000-EXIT.                                                         
065800           EXIT.                                                          
065900                                                                          
066000*  FIND MONTH DAYS.                                                       
066100       2010-FIND-MONTH-DAYS.                                              
066200           MOVE "N" TO WA-LEAP-FLAG.                                      
066300           IF WA-TARGET-MONTH = 2                                         
066400               DIVIDE WA-TARGET-YEAR BY 4                                 
066500                   GIVING WA-LY-QUOT REMAINDER WA-LY-REM4                 
066600               DIVIDE WA-TARGET-YEAR BY 100                               
066700                   GIVING WA-LY-QUOT REMAINDER WA-LY-REM100               
066800               DIVIDE WA-TARGET-YEAR BY 400                               
066900                   GIVING WA-LY-QUOT REMAINDER WA-LY-REM400               
067000               IF WA-LY-REM4 = 0                                          
067100                   IF WA-LY-REM100 NOT = 0 OR WA-LY-REM400 = 0            
067200                       MOVE "Y" TO WA-LEAP-FLAG                           
067300                   END-IF                                                 
067400               END-IF                                                     
067500           END-IF.                                                        
067600           MOVE WA-MD-ENTRY(WA-TARGET-MONTH)                              
067700               TO WA-DAYS-IN-MONTH.                                       
067800           IF WA-IS-LEAP-YEAR                                             
067900               MOVE 29 TO WA-DAYS-IN-MONTH                                
068000           END-IF.                                                        
068100*  EXIT - END OF 2010-FIND-MONTH-DAYS RANGE.                              
068200       2010-EXIT.                                                         
068300           EXIT.                                                          
068400                                                                          
068500*  ACCUM ONE TRAN.                                                        
068600       2020-ACCUM-ONE-TRAN.                                               
068700           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
068800           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
068900               GO TO 2020-EXIT                                            
069000           END-IF.                                                        
069100           IF WA-CK-MONTH NOT = WA-TARGET-MONTH                           
069200               GO TO 2020-EXIT                                            
069300           END-IF.                                                        
069400           ADD 1 TO WA-MON-COUNT.                                         
069500           IF WA-TR-TYPE(TRAN-IDX) = "IN"                                 
069600               ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-MON-INCOME                
069700               IF WA-TR-IS-PAID(TRAN-IDX) = "Y"                           
069800                   ADD WA-TR-AMOUNT(TRAN-IDX)                             
069900                       TO WA-PAID-INCOME                                  
070000               END-IF                                                     
070100           ELSE                                                           
070200               ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-MON-EXPENSE               
070300               IF WA-TR-IS-PAID(TRAN-IDX) = "Y"                           
070400                   ADD WA-TR-AMOUNT(TRAN-IDX)                             
070500                       TO WA-PAID-EXPENSE                                 
070600               END-IF                                                     
070700           END-IF.                                                        
070800*  EXIT - END OF 2020-ACCUM-ONE-TRAN RANGE.                               
070900       2020-EXIT.                                                         
071000           EXIT.                                                          
071100                                                                          
071200*  ACCUM SUBCAT BUD.                                                      
071300       2030-ACCUM-SUBCAT-BUD.                                             
071400           MOVE WA-SC-ID(SC-IDX)  TO WA-GB-SUB-ID.                        
071500           MOVE WA-TARGET-YEAR     TO WA-GB-YEAR.                         
071600           MOVE WA-TARGET-MONTH      TO WA-GB-MONTH.                      
071700           PERFORM 2050-GET-BUDGET-AMOUNT THRU 2050-EXIT.                 
071800           SET CAT-IDX TO 1.                                              
071900           SEARCH ALL WA-CAT-ENTRY                                        
072000               AT END CONTINUE                                            
072100               WHEN WA-CAT-ID(CAT-IDX) =                                  
072200                       WA-SC-CAT-ID(SC-IDX)                               
072300                   IF WA-CAT-IS-INCOME(CAT-IDX) = "Y"                     
072400                       ADD WA-GB-AMOUNT TO WA-MON-INC-BUD                 
072500                   ELSE                                                   
072600                       ADD WA-GB-AMOUNT TO WA-MON-EXP-BUD                 
072700                   END-IF                                                 
072800           END-SEARCH.                                                    
072900*  EXIT - END OF 2030-ACCUM-SUBCAT-BUD RANGE.                             
073000       2030-EXIT.                                                         
073100           EXIT.                                                          
073200                                                                          
073300*  PRINT MONTH BLOCK.                                                     
073400       2040-PRINT-MONTH-BLOCK.                                            
073500           MOVE SPACES TO RPT-LINE.                                       
073600           MOVE "MONTHLY SUMMARY"      TO RM-LABEL.                       
073700           WRITE RPT-LINE.                                                
073800           MOVE SPACES TO RPT-LINE.                                       
073900           MOVE "  CURRENT BALANCE"    TO RM-LABEL.                       
074000           MOVE WA-TOTAL-ACCT-BAL       TO RM-VALUE.                      
074100           WRITE RPT-LINE.                                                
074200           MOVE SPACES TO RPT-LINE.                                       
074300           MOVE "  MONTH INCOME"       TO RM-LABEL.                       
074400           MOVE WA-MON-INCOME            TO RM-VALUE.                     
074500           WRITE RPT-LINE.                                                
074600           MOVE SPACES TO RPT-LINE.                                       
074700           MOVE "  MONTH EXPENSE"      TO RM-LABEL.                       
074800           MOVE WA-MON-EXPENSE           TO RM-VALUE.                     
074900           WRITE RPT-LINE.                                                
075000           MOVE SPACES TO RPT-LINE.                                       
075100           MOVE "  MONTH BALANCE"      TO RM-LABEL.                       
075200           MOVE WA-MON-BALANCE           TO RM-VALUE.                     
075300           WRITE RPT-LINE.                                                
075400           MOVE SPACES TO RPT-LINE.                                       
075500           MOVE "  TRANSACTION COUNT"  TO RM-LABEL.                       
075600           MOVE WA-MON-COUNT             TO RM-VALUE.                     
075700           WRITE RPT-LINE.                                                
075800           MOVE SPACES TO RPT-LINE.                                       
075900           MOVE "  DAILY AVERAGE"      TO RM-LABEL.                       
076000           MOVE WA-MON-DAILY-AVG         TO RM-VALUE.                     
076100           WRITE RPT-LINE.                                                
076200           MOVE SPACES TO RPT-LINE.                                       
076300           MOVE "  PROJECTED BALANCE"  TO RM-LABEL.                       
076400           MOVE WA-MON-PROJECTED         TO RM-VALUE.                     
076500           WRITE RPT-LINE.                                                
076600           MOVE SPACES TO RPT-LINE.                                       
076700           MOVE "  INCOME PLANNED PCT" TO RM-LABEL.                       
076800           MOVE WA-MON-INC-PCT           TO RM-VALUE.                     
076900           WRITE RPT-LINE.                                                
077000           MOVE SPACES TO RPT-LINE.                                       
077100           MOVE "  EXPENSE PLANNED PCT" TO RM-LABEL.                      
077200           MOVE WA-MON-EXP-PCT            TO RM-VALUE.                    
077300           WRITE RPT-LINE.                                                
077400           MOVE SPACES TO RPT-LINE.                                       
077500           WRITE RPT-LINE.                                                
077600*  EXIT - END OF 2040-PRINT-MONTH-BLOCK RANGE.                            
077700       2040-EXIT.                                                         
077800           EXIT.                                                          
077900                                                                          
078000*  PRINT CARD LINES.                                                      
078100       2100-PRINT-CARD-LINES.                                             
078200           MOVE SPACES TO RPT-LINE.                                       
078300           MOVE "PER-CARD INVOICE LINES" TO RM-LABEL.                     
078400           WRITE RPT-LINE.                                                
078500           PERFORM 2110-PRINT-ONE-CARD THRU 2110-EXIT                     
078600               VARYING CD-IDX FROM 1 BY 1                                 
078700               UNTIL CD-IDX > WA-CARD-COUNT.                              
078800           MOVE SPACES TO RPT-LINE.                                       
078900           WRITE RPT-LINE.                                                
079000*  EXIT - END OF 2100-PRINT-CARD-LINES RANGE.                             
079100       2100-EXIT.                                                         
079200           EXIT.                                                          
079300                                                                          
079400*  PRINT ONE CARD.                                                        
079500       2110-PRINT-ONE-CARD.                                               
079600           MOVE ZERO TO WA-CARD-GROSS WA-CARD-TXCOUNT                     
079700               WA-CARD-UNPAID-CNT.                                        
079800           PERFORM 2120-ACCUM-ONE-CARD-TRAN THRU 2120-EXIT                
079900               VARYING TRAN-IDX FROM 1 BY 1                               
080000               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
080100           IF WA-CARD-TXCOUNT = ZERO                                      
080200               GO TO 2110-EXIT                                            
080300           END-IF.                                                        
080400           IF WA-CARD-UNPAID-CNT = ZERO                                   
080500               MOVE "PAID" TO WA-CARD-STATUS                              
080600           ELSE                                                           
080700               MOVE "OPEN" TO WA-CARD-STATUS                              
080800           END-IF.                                                        
080900           MOVE SPACES TO RPT-LINE.                                       
081000           MOVE WA-CD-NAME(CD-IDX)  TO RC-NAME.                           
081100           MOVE WA-CARD-GROSS        TO RC-GROSS.                         
081200           MOVE WA-CARD-TXCOUNT       TO RC-COUNT.                        
081300           MOVE WA-CARD-STATUS         TO RC-STATUS.                      
081400           WRITE RPT-LINE.                                                
081500*  EXIT - END OF 2110-PRINT-ONE-CARD RANGE.                               
081600       2110-EXIT.                                                         
081700           EXIT.                                                          
081800                                                                          
081900*  ACCUM ONE CARD TRAN.                                                   
082000       2120-ACCUM-ONE-CARD-TRAN.                                          
082100           IF WA-TR-CC-ID(TRAN-IDX) NOT = WA-CD-ID(CD-IDX)                
082200               GO TO 2120-EXIT                                            
082300           END-IF.                                                        
082400           IF WA-TR-TYPE(TRAN-IDX) NOT = "EX"                             
082500               GO TO 2120-EXIT                                            
082600           END-IF.                                                        
082700           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
082800           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
082900               GO TO 2120-EXIT                                            
083000           END-IF.                                                        
083100           IF WA-CK-MONTH NOT = WA-TARGET-MONTH                           
083200               GO TO 2120-EXIT                                            
083300           END-IF.                                                        
083400           ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-CARD-GROSS.                   
083500           ADD 1 TO WA-CARD-TXCOUNT.                                      
083600           IF WA-TR-IS-PAID(TRAN-IDX) NOT = "Y"                           
083700               ADD 1 TO WA-CARD-UNPAID-CNT                                
083800           END-IF.                                                        
083900*  EXIT - END OF 2120-ACCUM-ONE-CARD-TRAN RANGE.                          
084000       2120-EXIT.                                                         
084100           EXIT.                                                          
084200                                                                          
084300*  PRINT SUBCAT LIST.                                                     
084400       2200-PRINT-SUBCAT-LIST.                                            
084500           MOVE SPACES TO RPT-LINE.                                       
084600           MOVE "EXPENSE SUBCATEGORY SPENT-VS-BUDGET"                     
084700               TO RM-LABEL.                                               
084800           WRITE RPT-LINE.                                                
084900           PERFORM 2210-PRINT-ONE-SUBCAT THRU 2210-EXIT                   
085000               VARYING SC-IDX FROM 1 BY 1                                 
085100               UNTIL SC-IDX > WA-SUBCAT-COUNT.                            
085200           MOVE SPACES TO RPT-LINE.                                       
085300           WRITE RPT-LINE.                                                
085400*  EXIT - END OF 2200-PRINT-SUBCAT-LIST RANGE.                            
085500       2200-EXIT.                                                         
085600           EXIT.                                                          
085700                                                                          
085800*  PRINT ONE SUBCAT.                                                      
085900       2210-PRINT-ONE-SUBCAT.                                             
086000           SET CAT-IDX TO 1.                                              
086100           MOVE "N" TO WA-SWAP-FLAG.                                      
086200           SEARCH ALL WA-CAT-ENTRY                                        
086300               AT END GO TO 2210-EXIT                                     
086400               WHEN WA-CAT-ID(CAT-IDX) =                                  
086500                       WA-SC-CAT-ID(SC-IDX)                               
086600                   IF WA-CAT-IS-INCOME(CAT-IDX) = "Y"                     
086700                       GO TO 2210-EXIT                                    
086800                   END-IF                                                 
086900           END-SEARCH.                                                    
087000           MOVE WA-SC-ID(SC-IDX) TO WA-SP-SUB-ID-H.                       
087100           PERFORM 2060X-CALC-SPENT THRU 2060X-EXIT.                      
087200           MOVE WA-SC-ID(SC-IDX)   TO WA-GB-SUB-ID.                       
087300           MOVE WA-TARGET-YEAR      TO WA-GB-YEAR.                        
087400           MOVE WA-TARGET-MONTH      TO WA-GB-MONTH.                      
087500           PERFORM 2050-GET-BUDGET-AMOUNT THRU 2050-EXIT.                 
087600           IF WA-SUB-SPENT = ZERO AND WA-GB-AMOUNT = ZERO                 
087700               GO TO 2210-EXIT                                            
087800           END-IF.                                                        
087900           MOVE SPACES TO RPT-LINE.                                       
088000           MOVE WA-SC-NAME(SC-IDX)  TO RD-SUB-NAME                        
088100               OF RPT-DETAIL.                                             
088200           MOVE WA-GB-AMOUNT          TO RD-BUDGET                        
088300               OF RPT-DETAIL.                                             
088400           MOVE WA-SUB-SPENT           TO RD-SPENT                        
088500               OF RPT-DETAIL.                                             
088600           WRITE RPT-LINE.                                                
088700*  EXIT - END OF 2210-PRINT-ONE-SUBCAT RANGE.                             
088800       2210-EXIT.                                                         
088900           EXIT.                                                          
089000                                                                          
089100       2060X-CALC-SPENT.                                                  
089200           MOVE ZERO TO WA-SUB-SPENT.                                     
089300           PERFORM 2065X-CALC-SPENT-ONE THRU 2065X-EXIT                   
089400               VARYING TRAN-IDX FROM 1 BY 1                               
089500               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
089600       2060X-EXIT.                                                        
089700           EXIT.                                                          
089800                                                                          
089900       2065X-CALC-SPENT-ONE.                                              
090000           IF WA-TR-SUB-ID(TRAN-IDX) NOT = WA-SP-SUB-ID-H                 
090100               GO TO 2065X-EXIT                                           
090200           END-IF.                                                        
090300           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
090400           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
090500               GO TO 2065X-EXIT                                           
090600           END-IF.                                                        
090700           IF WA-CK-MONTH NOT = WA-TARGET-MONTH                           
090800               GO TO 2065X-EXIT                                           
090900           END-IF.                                                        
091000           ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-SUB-SPENT.                    
091100       2065X-EXIT.                                                        
091200           EXIT.                                                          
091300                                                                          
091400*    ANNUAL DASHBOARD MODE (U7 ANNUAL).                                   
091500       2500-ANNUAL-MODE.                                                  
091600           MOVE ZERO TO WA-YR-INCOME WA-YR-EXPENSE.                       
091700           PERFORM 2510-ACCUM-ONE-YEAR-TRAN THRU 2510-EXIT                
091800               VARYING TRAN-IDX FROM 1 BY 1                               
091900               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
092000           COMPUTE WA-YR-INC-AVG ROUNDED =                                
092100               WA-YR-INCOME / 12.                                         
092200           COMPUTE WA-YR-EXP-AVG ROUNDED =                                
092300               WA-YR-EXPENSE / 12.                                        
092400           PERFORM 2520-PRINT-ANNUAL-HEADER THRU 2520-EXIT.               
092500           PERFORM 2530-PRINT-ONE-MONTH THRU 2530-EXIT                    
092600               VARYING WA-YR-MONTH FROM 1 BY 1                            
092700               UNTIL WA-YR-MONTH > 12.                                    
092800           MOVE SPACES TO RPT-LINE.                                       
092900           WRITE RPT-LINE.                                                
093000           PERFORM 2700-BUILD-RANK-TABLE THRU 2700-EXIT.                  
093100           PERFORM 2750-SORT-RANK-TABLE  THRU 2750-EXIT.                  
093200           PERFORM 2800-PRINT-RANK-TABLE THRU 2800-EXIT.                  
093300*  EXIT - END OF 2500-ANNUAL-MODE RANGE.                                  
093400       2500-EXIT.                                                         
093500           EXIT.                                                          
093600                                                                          
093700*  ACCUM ONE YEAR TRAN.                                                   
093800       2510-ACCUM-ONE-YEAR-TRAN.                                          
093900           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
094000           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
094100               GO TO 2510-EXIT                                            
094200           END-IF.                                                        
094300           IF WA-TR-TYPE(TRAN-IDX) = "IN"                                 
094400               ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-YR-INCOME                 
094500           ELSE                                                           
094600               ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-YR-EXPENSE                
094700           END-IF.                                                        
094800*  EXIT - END OF 2510-ACCUM-ONE-YEAR-TRAN RANGE.                          
094900       2510-EXIT.                                                         
095000           EXIT.                                                          
095100                                                                          
095200*  PRINT ANNUAL HEADER.                                                   
095300       2520-PRINT-ANNUAL-HEADER.                                          
095400           MOVE SPACES TO RPT-LINE.                                       
095500           MOVE "ANNUAL SUMMARY"       TO RM-LABEL.                       
095600           WRITE RPT-LINE.                                                
095700           MOVE SPACES TO RPT-LINE.                                       
095800           MOVE "  CURRENT BALANCE"    TO RM-LABEL.                       
095900           MOVE WA-TOTAL-ACCT-BAL       TO RM-VALUE.                      
096000           WRITE RPT-LINE.                                                
096100           MOVE SPACES TO RPT-LINE.                                       
096200           MOVE "  YEAR INCOME"        TO RM-LABEL.                       
096300           MOVE WA-YR-INCOME             TO RM-VALUE.                     
096400           WRITE RPT-LINE.                                                
096500           MOVE SPACES TO RPT-LINE.                                       
096600           MOVE "  YEAR EXPENSE"       TO RM-LABEL.                       
096700           MOVE WA-YR-EXPENSE            TO RM-VALUE.                     
096800           WRITE RPT-LINE.                                                
096900           MOVE SPACES TO RPT-LINE.                                       
097000           MOVE "  MONTHLY INCOME AVG" TO RM-LABEL.                       
097100           MOVE WA-YR-INC-AVG            TO RM-VALUE.                     
097200           WRITE RPT-LINE.                                                
097300           MOVE SPACES TO RPT-LINE.                                       
097400           MOVE "  MONTHLY EXPENSE AVG" TO RM-LABEL.                      
097500           MOVE WA-YR-EXP-AVG             TO RM-VALUE.                    
097600           WRITE RPT-LINE.                                                
097700           MOVE SPACES TO RPT-LINE.                                       
097800           WRITE RPT-LINE.                                                
097900*  EXIT - END OF 2520-PRINT-ANNUAL-HEADER RANGE.                          
098000       2520-EXIT.                                                         
098100           EXIT.                                                          
098200                                                                          
098300*  PRINT ONE MONTH.                                                       
098400       2530-PRINT-ONE-MONTH.                                              
098500           MOVE ZERO TO WA-YR-MON-INCOME WA-YR-MON-EXPENSE.               
098600           PERFORM 2535-ACCUM-ONE-MONTH THRU 2535-EXIT                    
098700               VARYING TRAN-IDX FROM 1 BY 1                               
098800               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
098900           MOVE SPACES TO RPT-LINE.                                       
099000           MOVE WA-YR-MONTH TO WA-MON-NUM-ED.                             
099100           MOVE SPACES TO RM-LABEL.                                       
099200           STRING "  MONTH " DELIMITED BY SIZE                            
099300               WA-MON-NUM-ED DELIMITED BY SIZE                            
099400               INTO RM-LABEL                                              
099500           END-STRING.                                                    
099600           MOVE WA-YR-MON-INCOME         TO RM-VALUE.                     
099700           WRITE RPT-LINE.                                                
099800           MOVE SPACES TO RPT-LINE.                                       
099900           MOVE "    EXPENSE"          TO RM-LABEL.                       
100000           MOVE WA-YR-MON-EXPENSE        TO RM-VALUE.                     
100100           WRITE RPT-LINE.                                                
100200*  EXIT - END OF 2530-PRINT-ONE-MONTH RANGE.                              
100300       2530-EXIT.                                                         
100400           EXIT.                                                          
100500                                                                          
100600*  ACCUM ONE MONTH.                                                       
100700       2535-ACCUM-ONE-MONTH.                                              
100800           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
100900           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
101000               GO TO 2535-EXIT                                            
101100           END-IF.                                                        
101200           IF WA-CK-MONTH NOT = WA-YR-MONTH                               
101300               GO TO 2535-EXIT                                            
101400           END-IF.                                                        
101500           IF WA-TR-TYPE(TRAN-IDX) = "IN"                                 
101600               ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-YR-MON-INCOME             
101700           ELSE                                                           
101800               ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-YR-MON-EXPENSE            
101900           END-IF.                                                        
102000*  EXIT - END OF 2535-ACCUM-ONE-MONTH RANGE.                              
102100       2535-EXIT.                                                         
102200           EXIT.                                                          
102300                                                                          
102400*  BUILD RANK TABLE.                                                      
102500       2700-BUILD-RANK-TABLE.                                             
102600           MOVE ZERO TO WA-RANK-COUNT.                                    
102700           PERFORM 2710-BUILD-ONE-RANK-ROW THRU 2710-EXIT                 
102800               VARYING SC-IDX FROM 1 BY 1                                 
102900               UNTIL SC-IDX > WA-SUBCAT-COUNT.                            
103000*  EXIT - END OF 2700-BUILD-RANK-TABLE RANGE.                             
103100       2700-EXIT.                                                         
103200           EXIT.                                                          
103300                                                                          
103400*  BUILD ONE RANK ROW.                                                    
103500       2710-BUILD-ONE-RANK-ROW.                                           
103600           SET CAT-IDX TO 1.                                              
103700           SEARCH ALL WA-CAT-ENTRY                                        
103800               AT END GO TO 2710-EXIT                                     
103900               WHEN WA-CAT-ID(CAT-IDX) =                                  
104000                       WA-SC-CAT-ID(SC-IDX)                               
104100                   IF WA-CAT-IS-INCOME(CAT-IDX) = "Y"                     
104200                       GO TO 2710-EXIT                                    
104300                   END-IF                                                 
104400           END-SEARCH.                                                    
104500           MOVE ZERO TO WA-YR-MON-EXPENSE.                                
104600           PERFORM 2720-SUM-ANNUAL-SPENT THRU 2720-EXIT                   
104700               VARYING TRAN-IDX FROM 1 BY 1                               
104800               UNTIL TRAN-IDX > WA-TRAN-COUNT.                            
104900           MOVE ZERO TO WA-SUB-BUDGET.                                    
105000           PERFORM 2730-SUM-ANNUAL-BUDGET THRU 2730-EXIT                  
105100               VARYING WA-YR-MONTH FROM 1 BY 1                            
105200               UNTIL WA-YR-MONTH > 12.                                    
105300           IF WA-YR-MON-EXPENSE = ZERO                                    
105400              AND WA-SUB-BUDGET = ZERO                                    
105500               GO TO 2710-EXIT                                            
105600           END-IF.                                                        
105700           ADD 1 TO WA-RANK-COUNT.                                        
105800           SET RK-IDX TO WA-RANK-COUNT.                                   
105900           MOVE WA-SC-NAME(SC-IDX)   TO WA-RK-NAME(RK-IDX).               
106000           MOVE WA-YR-MON-EXPENSE     TO WA-RK-SPENT(RK-IDX).             
106100           MOVE WA-SUB-BUDGET          TO WA-RK-BUDGET(RK-IDX).           
106200*  EXIT - END OF 2710-BUILD-ONE-RANK-ROW RANGE.                           
106300       2710-EXIT.                                                         
106400           EXIT.                                                          
106500                                                                          
106600*  SUM ANNUAL SPENT.                                                      
106700       2720-SUM-ANNUAL-SPENT.                                             
106800           IF WA-TR-SUB-ID(TRAN-IDX) NOT = WA-SC-ID(SC-IDX)               
106900               GO TO 2720-EXIT                                            
107000           END-IF.                                                        
107100           MOVE WA-TR-PAY-DATE(TRAN-IDX) TO WA-CHECK-DATE.                
107200           IF WA-CK-YEAR NOT = WA-TARGET-YEAR                             
107300               GO TO 2720-EXIT                                            
107400           END-IF.                                                        
107500           ADD WA-TR-AMOUNT(TRAN-IDX) TO WA-YR-MON-EXPENSE.               
107600*  EXIT - END OF 2720-SUM-ANNUAL-SPENT RANGE.                             
107700       2720-EXIT.                                                         
107800           EXIT.                                                          
107900                                                                          
108000*  SUM ANNUAL BUDGET.                                                     
108100       2730-SUM-ANNUAL-BUDGET.                                            
108200           MOVE WA-SC-ID(SC-IDX)  TO WA-GB-SUB-ID.                        
108300           MOVE WA-TARGET-YEAR     TO WA-GB-YEAR.                         
108400           MOVE WA-YR-MONTH          TO WA-GB-MONTH.                      
108500           PERFORM 2050-GET-BUDGET-AMOUNT THRU 2050-EXIT.                 
108600           ADD WA-GB-AMOUNT TO WA-SUB-BUDGET.                             
108700*  EXIT - END OF 2730-SUM-ANNUAL-BUDGET RANGE.                            
108800       2730-EXIT.                                                         
108900           EXIT.                                                          
109000                                                                          
109100*    BUBBLE-SORT THE RANKING TABLE DESCENDING BY                          
109200*    SPENT, TOP TO BOTTOM.                                                
109300       2750-SORT-RANK-TABLE.                                              
109400           IF WA-RANK-COUNT < 2                                           
109500               GO TO 2750-EXIT                                            
109600           END-IF.                                                        
109700           MOVE "Y" TO WA-SWAP-FLAG.                                      
109800*  PASS LOOP.                                                             
109900       2751-PASS-LOOP.                                                    
110000           IF WA-TABLE-SWAPPED = "N"                                      
110100               GO TO 2750-EXIT                                            
110200           END-IF.                                                        
110300           MOVE "N" TO WA-SWAP-FLAG.                                      
110400           PERFORM 2760-COMPARE-PAIR THRU 2760-EXIT                       
110500               VARYING RK-IDX FROM 1 BY 1                                 
110600               UNTIL RK-IDX >= WA-RANK-COUNT.                             
110700           GO TO 2751-PASS-LOOP.                                          
110800*  EXIT - END OF 2750-SORT-RANK-TABLE RANGE.                              
110900       2750-EXIT.                                                         
111000           EXIT.                                                          
111100                                                                          
111200*  COMPARE PAIR.                                                          
111300       2760-COMPARE-PAIR.                                                 
111400           IF WA-RK-SPENT(RK-IDX) <                                       
111500                   WA-RK-SPENT(RK-IDX + 1)                                
111600               MOVE WA-RK-ENTRY(RK-IDX) TO WA-TEMP-RANK-ROW               
111700               MOVE WA-RK-ENTRY(RK-IDX + 1)                               
111800                   TO WA-RK-ENTRY(RK-IDX)                                 
111900               MOVE WA-TEMP-RANK-ROW                                      
112000                   TO WA-RK-ENTRY(RK-IDX + 1)                             
112100               MOVE "Y" TO WA-SWAP-FLAG                                   
112200           END-IF.                                                        
112300*  EXIT - END OF 2760-COMPARE-PAIR RANGE.                                 
112400       2760-EXIT.                                                         
112500           EXIT.                                                          
112600                                                                          
112700*  PRINT RANK TABLE.                                                      
112800       2800-PRINT-RANK-TABLE.                                             
112900           MOVE SPACES TO RPT-LINE.                                       
113000           MOVE "TOP 20 SUBCATEGORIES BY SPEND" TO RM-LABEL.              
113100           WRITE RPT-LINE.                                                
113200           MOVE 20 TO WA-RANK-LIMIT.                                      
113300           IF WA-RANK-COUNT < 20                                          
113400               MOVE WA-RANK-COUNT TO WA-RANK-LIMIT                        
113500           END-IF.                                                        
113600           IF WA-RANK-LIMIT = ZERO                                        
113700               GO TO 2800-EXIT                                            
113800           END-IF.                                                        
113900           PERFORM 2810-PRINT-ONE-RANK THRU 2810-EXIT                     
114000               VARYING RK-IDX FROM 1 BY 1                                 
114100               UNTIL RK-IDX > WA-RANK-LIMIT.                              
114200*  EXIT - END OF 2800-PRINT-RANK-TABLE RANGE.                             
114300       2800-EXIT.                                                         
114400           EXIT.                                                          
114500                                                                          
114600*  PRINT ONE RANK.                                                        
114700       2810-PRINT-ONE-RANK.                                               
114800           MOVE SPACES TO RPT-LINE.                                       
114900           MOVE WA-RK-NAME(RK-IDX)   TO RD-SUB-NAME                       
115000               OF RPT-DETAIL.                                             
115100           MOVE WA-RK-BUDGET(RK-IDX)  TO RD-BUDGET                        
115200               OF RPT-DETAIL.                                             
115300           MOVE WA-RK-SPENT(RK-IDX)    TO RD-SPENT                        
115400               OF RPT-DETAIL.                                             
115500           WRITE RPT-LINE.                                                
115600*  EXIT - END OF 2810-PRINT-ONE-RANK RANGE.                               
115700       2810-EXIT.                                                         
115800           EXIT.                                                          
115900                                                                          
116000*  WRAP UP.                                                               
116100       9000-WRAP-UP.                                                      
116200           CONTINUE.                                                      
116300*  EXIT - END OF 9000-WRAP-UP RANGE.                                      
116400       9000-EXIT.                                                         
116500           EXIT.                                                          
116600                                                                          
116700                                                                          
116800*    FATAL I-O ERROR TRAP.  ANY OPEN THAT FAILS ABOVE                     
116900*    FALLS THROUGH TO HERE INSTEAD OF CONTINUING THE                      
117000*    RUN AGAINST A FILE THAT NEVER GOT OPENED.                            
117100       9900-FILE-ERROR.                                                   
117200           DISPLAY "PFIN04 - FILE OPEN ERROR - RUN ABORTED".              
117300           STOP RUN.                                                      
