000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    PFIN06.                                             
000300       AUTHOR.        W J HALVORSEN.                                      
000400       INSTALLATION.  MIDSTATE TRUST CO - INFO SYSTEMS DIV.               
000500       DATE-WRITTEN.  01/18/1989.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.                  
000800*                                                                         
000900***************************************************                       
001000*  PFIN06 - PERSONAL FINANCE - INVESTMENT ENGINE.  *                      
001100*  PROCESSES A REQUEST FILE OF ALLOCATE/CONTRIB/   *                      
001200*  UPDATEBAL/REDEEM/SETSTATUS ACTIONS AGAINST THE  *                      
001300*  INVESTMENT AND PENDING-FUNDS MASTERS, CREDITS   *                      
001400*  REDEMPTIONS BACK TO THE OWNING ACCOUNT, AND     *                      
001500*  PRINTS A PORTFOLIO SUMMARY REPORT.              *                      
001600***************************************************                       
001700*                                                                         
001800*    CHANGE LOG                                                           
001900*    ----------                                                           
002000*    01/18/89  WJH  0601  ORIGINAL CODING AND TEST.                       
002100*    08/22/90  WJH  0614  FIFO PENDING-ALLOCATION                         
002200*              LOGIC REWRITTEN TO STOP EXACTLY ON                         
002300*              THE REQUESTED AMOUNT, NOT THE FIRST                        
002400*              PENDING RECORD THAT COVERS IT.                             
002500*    05/03/93  DPK  0635  AUTO-REDEEMED STATUS SET                        
002600*              WHEN A REDEMPTION ZEROES THE BALANCE.                      
002700*    09/14/95  LTW  0651  PORTFOLIO RETURN PERCENT                        
002800*              NOW ZERO, NOT BLANK, WHEN NOTHING HAS                      
002900*              BEEN CONTRIBUTED.                                          
003000*    02/17/98  CGB  0660  YEAR 2000 REVIEW - ALL                          
003100*              DATE FIELDS CONFIRMED 4-DIGIT YEAR.                        
003200*    09/09/99  WJH  0664  Y2K FINAL SIGN-OFF.                             
003300*                                                                         
003400*    04/19/04  DPK  0229  ADDED 9900-FILE-ERROR TRAP AND A                
003500*              STATUS CHECK AFTER EVERY OPEN PER                          
003600*              THE SAME AUDIT FINDING COVERED IN                          
003700*              PFIN01/PFIN02.                                             
003800       ENVIRONMENT DIVISION.                                              
003900       CONFIGURATION SECTION.                                             
004000       SPECIAL-NAMES.                                                     
004100           C01 IS TOP-OF-FORM                                             
004200           UPSI-0 ON STATUS IS RERUN-REQUESTED                            
004300                  OFF STATUS IS NORMAL-RUN.                               
004400       INPUT-OUTPUT SECTION.                                              
004500       FILE-CONTROL.                                                      
004600           SELECT INVREQ-FILE  ASSIGN TO "INVREQ"                         
004700               ORGANIZATION IS LINE SEQUENTIAL                            
004800               FILE STATUS IS FS-IR.                                      
004900           SELECT INVEST-FILE  ASSIGN TO "INVEST"                         
005000               ORGANIZATION IS LINE SEQUENTIAL                            
005100               FILE STATUS IS FS-IV.                                      
005200           SELECT INVNEW-FILE  ASSIGN TO "INVESNEW"                       
005300               ORGANIZATION IS LINE SEQUENTIAL                            
005400               FILE STATUS IS FS-IN.                                      
005500           SELECT PENDING-FILE ASSIGN TO "PENDING"                        
005600               ORGANIZATION IS LINE SEQUENTIAL                            
005700               FILE STATUS IS FS-PD.                                      
005800           SELECT PENDNEW-FILE ASSIGN TO "PENDGNEW"                       
005900               ORGANIZATION IS LINE SEQUENTIAL                            
006000               FILE STATUS IS FS-PN.                                      
006100           SELECT ACCOUNT-FILE ASSIGN TO "ACCOUNT"                        
006200               ORGANIZATION IS LINE SEQUENTIAL                            
006300               FILE STATUS IS FS-ACC.                                     
006400           SELECT ACCOUT-FILE  ASSIGN TO "ACCOUNEW"                       
006500               ORGANIZATION IS LINE SEQUENTIAL                            
006600               FILE STATUS IS FS-ACO.                                     
006700           SELECT RPTOUT-FILE  ASSIGN TO "RPTOUT"                         
006800               ORGANIZATION IS LINE SEQUENTIAL                            
006900               FILE STATUS IS FS-RPT.                                     
007000           SELECT LOG-FILE     ASSIGN TO "RUNLOG"                         
007100               ORGANIZATION IS LINE SEQUENTIAL                            
007200               FILE STATUS IS FS-LOG.                                     
007300                                                                          
007400       DATA DIVISION.                                                     
007500       FILE SECTION.                                                      
007600       FD  INVREQ-FILE                                                    
007700           LABEL RECORD STANDARD.                                         
007800       01  IR-RECORD.                                                     
007900           05 IR-ACTION               PIC X(10).                          
008000           05 IR-IV-ID                 PIC 9(5).                          
008100           05 IR-AMOUNT                  PIC S9(12)V99.                   
008200           05 IR-ACC-ID                   PIC 9(5).                       
008300           05 IR-NEW-STATUS                 PIC X(10).                    
008400           05 FILLER                          PIC X(8).                   
008500                                                                          
008600       FD  INVEST-FILE                                                    
008700           LABEL RECORD STANDARD.                                         
008800       01  IV-RECORD.                                                     
008900           05 IV-ID                  PIC 9(5).                            
009000           05 IV-BROKER                PIC X(20).                         
009100           05 IV-TYPE                    PIC X(20).                       
009200           05 IV-NAME                      PIC X(30).                     
009300           05 IV-STATUS                      PIC X(10).                   
009400           05 IV-CUR-BALANCE                   PIC                        
009500                                          S9(12)V99.                      
009600           05 IV-CONTRIBUTED                     PIC                      
009700                                          S9(12)V99.                      
009800           05 FILLER                               PIC                    
009900                                          X(10).                          
010000                                                                          
010100       FD  INVNEW-FILE                                                    
010200           LABEL RECORD STANDARD.                                         
010300       01  IN-RECORD                  PIC X(123).                         
010400                                                                          
010500       FD  PENDING-FILE                                                   
010600           LABEL RECORD STANDARD.                                         
010700       01  PD-RECORD.                                                     
010800           05 PD-ID                  PIC 9(5).                            
010900           05 PD-AMOUNT                PIC S9(12)V99.                     
011000           05 PD-ALLOCATED               PIC S9(12)V99.                   
011100                                                                          
011200       FD  PENDNEW-FILE                                                   
011300           LABEL RECORD STANDARD.                                         
011400       01  PN-RECORD                  PIC X(33).                          
011500                                                                          
011600       FD  ACCOUNT-FILE                                                   
011700           LABEL RECORD STANDARD.                                         
011800       01  ACC-RECORD.                                                    
011900           05 ACC-ID                 PIC 9(5).                            
012000           05 ACC-NAME                PIC X(30).                          
012100           05 ACC-BALANCE              PIC S9(12)V99.                     
012200           05 FILLER                     PIC X(2).                        
012300                                                                          
012400       FD  ACCOUT-FILE                                                    
012500           LABEL RECORD STANDARD.                                         
012600       01  ACO-RECORD                 PIC X(51).                          
012700                                                                          
012800       FD  RPTOUT-FILE                                                    
012900           LABEL RECORD STANDARD.                                         
013000       01  RPT-LINE.                                                      
013100           05 RPT-TEXT                 PIC X(130).                        
013200           05 FILLER                   PIC X(2).                          
013300                                                                          
013400       FD  LOG-FILE                                                       
013500           LABEL RECORD STANDARD.                                         
013600       01  LOG-LINE.                                                      
013700           05 LOG-TEXT                PIC X(78).                          
013800           05 FILLER                  PIC X(2).                           
013900                                                                          
014000       WORKING-STORAGE SECTION.                                           
014100       77  FS-IR                    PIC X(2).                             
014200       77  FS-IV                    PIC X(2).                             
014300       77  FS-IN                    PIC X(2).                             
014400       77  FS-PD                    PIC X(2).                             
014500       77  FS-PN                    PIC X(2).                             
014600       77  FS-ACC                   PIC X(2).                             
014700       77  FS-ACO                   PIC X(2).                             
014800       77  FS-RPT                   PIC X(2).                             
014900       77  FS-LOG                   PIC X(2).                             
015000                                                                          
015100       01  WA-INVEST-TABLE.                                               
015200           05 WA-IV-ENTRY OCCURS 2000 TIMES                               
015300              ASCENDING KEY IS WA-IV-ID                                   
015400              INDEXED BY IV-IDX.                                          
015500              10 WA-IV-ID            PIC 9(5).                            
015600              10 WA-IV-BROKER         PIC X(20).                          
015700              10 WA-IV-TYPE             PIC X(20).                        
015800              10 WA-IV-NAME               PIC X(30).                      
015900              10 WA-IV-STATUS               PIC X(10).                    
016000                 88 WA-IV-IS-ACTIVE            VALUE                      
016100                                         "ACTIVE".                        
016200              10 WA-IV-CUR-BALANCE            PIC                         
016300                                         S9(12)V99.                       
016400                                                                          
016500              10 WA-IV-CONTRIBUTED              PIC                       
016600                                         S9(12)V99.                       
016700                                                                          
016800              10 FILLER                    PIC X(1).                      
016900       01  WA-INVEST-COUNT           PIC 9(4) COMP VALUE ZERO.            
017000                                                                          
017100       01  WA-PENDING-TABLE.                                              
017200           05 WA-PD-ENTRY OCCURS 5000 TIMES                               
017300              INDEXED BY PD-IDX.                                          
017400              10 WA-PD-ID            PIC 9(5).                            
017500              10 WA-PD-AMOUNT         PIC S9(12)V99.                      
017600                                                                          
017700              10 WA-PD-ALLOCATED       PIC S9(12)V99.                     
017800                                                                          
017900              10 FILLER                PIC X(1).                          
018000       01  WA-PENDING-COUNT          PIC 9(4) COMP VALUE ZERO.            
018100                                                                          
018200       01  WA-ACCOUNT-TABLE.                                              
018300           05 WA-ACC-ENTRY OCCURS 2000 TIMES                              
018400              ASCENDING KEY IS WA-ACC-ID                                  
018500              INDEXED BY ACCT-IDX.                                        
018600              10 WA-ACC-ID           PIC 9(5).                            
018700              10 WA-ACC-NAME          PIC X(30).                          
018800              10 WA-ACC-BALANCE        PIC S9(12)V99.                     
018900                                                                          
019000              10 FILLER                PIC X(1).                          
019100       01  WA-ACCOUNT-COUNT          PIC 9(4) COMP VALUE ZERO.            
019200                                                                          
019300       01  WA-REQ-REMAINING          PIC S9(12)V99.                       
019400       01  WA-REQ-AVAILABLE          PIC S9(12)V99.                       
019500       01  WA-DRAW-AMOUNT            PIC S9(12)V99.                       
019600       01  WA-NOT-FOUND-FLAG         PIC X.                               
019700           88 WA-IV-NOT-FOUND                   VALUE "Y".                
019800                                                                          
019900       01  WA-ALLOC-CTR              PIC 9(5) COMP VALUE ZERO.            
020000       01  WA-CONTRIB-CTR            PIC 9(5) COMP VALUE ZERO.            
020100       01  WA-UPDBAL-CTR             PIC 9(5) COMP VALUE ZERO.            
020200       01  WA-REDEEM-CTR             PIC 9(5) COMP VALUE ZERO.            
020300       01  WA-REJECT-CTR             PIC 9(5) COMP VALUE ZERO.            
020400                                                                          
020500       01  WA-PORT-INVESTED          PIC S9(12)V99.                       
020600       01  WA-PORT-CONTRIBUTED       PIC S9(12)V99.                       
020700       01  WA-PORT-RETURN            PIC S9(12)V99.                       
020800       01  WA-PORT-PCT               PIC S9(5)V99.                        
020900       01  WA-ONE-RETURN             PIC S9(12)V99.                       
021000       01  WA-ONE-PCT                PIC S9(5)V99.                        
021100                                                                          
021200       01  RPT-DETAIL REDEFINES RPT-LINE.                                 
021300           05 FILLER                 PIC X(2).                            
021400           05 RD-BROKER              PIC X(20).                           
021500           05 FILLER                 PIC X(2).                            
021600           05 RD-NAME                PIC X(30).                           
021700           05 FILLER                 PIC X(2).                            
021800           05 RD-STATUS              PIC X(10).                           
021900           05 FILLER                 PIC X(2).                            
022000           05 RD-CONTRIB             PIC Z(10)9.99-.                      
022100           05 FILLER                 PIC X(2).                            
022200           05 RD-BALANCE             PIC Z(10)9.99-.                      
022300           05 FILLER                 PIC X(2).                            
022400           05 RD-RETURN              PIC Z(10)9.99-.                      
022500           05 FILLER                 PIC X(2).                            
022600           05 RD-PCT                 PIC Z(3)9.99-.                       
022700           05 FILLER                 PIC X(16).                           
022800                                                                          
022900       01  RPT-HEADER REDEFINES RPT-LINE.                                 
023000           05 FILLER                 PIC X(2).                            
023100           05 RH-BROKER              PIC X(20).                           
023200           05 FILLER                 PIC X(2).                            
023300           05 RH-NAME                PIC X(30).                           
023400           05 FILLER                 PIC X(2).                            
023500           05 RH-STATUS              PIC X(10).                           
023600           05 FILLER                 PIC X(2).                            
023700           05 RH-CONTRIB             PIC X(11).                           
023800           05 FILLER                 PIC X(3).                            
023900           05 RH-BALANCE             PIC X(11).                           
024000           05 FILLER                 PIC X(3).                            
024100           05 RH-RETURN              PIC X(11).                           
024200           05 FILLER                 PIC X(3).                            
024300           05 RH-PCT                 PIC X(6).                            
024400           05 FILLER                 PIC X(14).                           
024500                                                                          
024600       01  RPT-TOTAL REDEFINES RPT-LINE.                                  
024700           05 FILLER                 PIC X(2).                            
024800           05 RT-LABEL               PIC X(30).                           
024900           05 FILLER                 PIC X(4).                            
025000           05 RT-CONTRIB             PIC Z(10)9.99-.                      
025100           05 FILLER                 PIC X(2).                            
025200           05 RT-BALANCE             PIC Z(10)9.99-.                      
025300           05 FILLER                 PIC X(2).                            
025400           05 RT-RETURN              PIC Z(10)9.99-.                      
025500           05 FILLER                 PIC X(2).                            
025600           05 RT-PCT                 PIC Z(3)9.99-.                       
025700           05 FILLER                 PIC X(64).                           
025800                                                                          
025900       PROCEDURE DIVISION.                                                
026000                                                                          
026100*  MAINLINE.                                                              
026200       0000-MAINLINE.                                                     
026300           PERFORM 0100-INITIALIZE   THRU 0100-EXIT.                      
026400           PERFORM 1000-LOAD-TABLES  THRU 1000-EXIT.                      
026500           PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT.                  
026600           PERFORM 8000-REWRITE-INVEST   THRU 8000-EXIT.                  
026700           PERFORM 8100-REWRITE-PENDING  THRU 8100-EXIT.                  
026800           PERFORM 8200-REWRITE-ACCOUNTS THRU 8200-EXIT.                  
026900           PERFORM 3000-PORTFOLIO-REPORT THRU 3000-EXIT.                  
027000           PERFORM 9000-WRAP-UP THRU 9000-EXIT.                           
027100           STOP RUN.                                                      
027200                                                                          
027300*  INITIALIZE.                                                            
027400       0100-INITIALIZE.                                                   
027500           OPEN OUTPUT LOG-FILE.                                          
027600           IF FS-LOG NOT = "00"                                           
027700               GO TO 9900-FILE-ERROR                                      
027800           END-IF.                                                        
027900*  EXIT - END OF 0100-INITIALIZE RANGE.                                   
028000       0100-EXIT.                                                         
028100           EXIT.                                                          
028200                                                                          
028300*  LOAD TABLES.                                                           
028400       1000-LOAD-TABLES.                                                  
028500           PERFORM 1100-LOAD-INVEST   THRU 1100-EXIT.                     
028600           PERFORM 1200-LOAD-PENDING  THRU 1200-EXIT.                     
028700           PERFORM 1300-LOAD-ACCOUNTS THRU 1300-EXIT.                     
028800*  EXIT - END OF 1000-LOAD-TABLES RANGE.                                  
028900       1000-EXIT.                                                         
029000           EXIT.                                                          
029100                                                                          
029200*  LOAD INVEST.                                                           
029300       1100-LOAD-INVEST.                                                  
029400           OPEN INPUT INVEST-FILE.                                        
029500           IF FS-IV NOT = "00"                                            
029600               GO TO 9900-FILE-ERROR                                      
029700           END-IF.                                                        
029800*  IV LOOP.                                                               
029900       1110-IV-LOOP.                                                      
030000           READ INVEST-FILE AT END GO TO 1190-IV-DONE.                    
030100           ADD 1 TO WA-INVEST-COUNT.                                      
030200           SET IV-IDX TO WA-INVEST-COUNT.                                 
030300           MOVE IV-ID           TO WA-IV-ID(IV-IDX).                      
030400           MOVE IV-BROKER       TO WA-IV-BROKER(IV-IDX).                  
030500           MOVE IV-TYPE         TO WA-IV-TYPE(IV-IDX).                    
030600           MOVE IV-NAME         TO WA-IV-NAME(IV-IDX).                    
030700           MOVE IV-STATUS       TO WA-IV-STATUS(IV-IDX).                  
030800           MOVE IV-CUR-BALANCE  TO                                        
030900               WA-IV-CUR-BALANCE(IV-IDX).                                 
031000           MOVE IV-CONTRIBUTED  TO                                        
031100               WA-IV-CONTRIBUTED(IV-IDX).                                 
031200           GO TO 1110-IV-LOOP.                                            
031300*  IV DONE.                                                               
031400       1190-IV-DONE.                                                      
031500           CLOSE INVEST-FILE.                                             
031600*  EXIT - END OF 1100-LOAD-INVEST RANGE.                                  
031700       1100-EXIT.                                                         
031800           EXIT.                                                          
031900                                                                          
032000*  LOAD PENDING.                                                          
032100       1200-LOAD-PENDING.                                                 
032200           OPEN INPUT PENDING-FILE.                                       
032300           IF FS-PD NOT = "00"                                            
032400               GO TO 9900-FILE-ERROR                                      
032500           END-IF.                                                        
032600*  PD LOOP.                                                               
032700       1210-PD-LOOP.                                                      
032800           READ PENDING-FILE AT END GO TO 1290-PD-DONE.                   
032900           ADD 1 TO WA-PENDING-COUNT.                                     
033000           SET PD-IDX TO WA-PENDING-COUNT.                                
033100           MOVE PD-ID          TO WA-PD-ID(PD-IDX).                       
033200           MOVE PD-AMOUNT      TO WA-PD-AMOUNT(PD-IDX).                   
033300           MOVE PD-ALLOCATED   TO WA-PD-ALLOCATED(PD-IDX).                
033400           GO TO 1210-PD-LOOP.                                            
033500*  PD DONE.                                                               
033600       1290-PD-DONE.                                                      
033700           CLOSE PENDING-FILE.                                            
033800*  EXIT - END OF 1200-LOAD-PENDING RANGE.                                 
033900       1200-EXIT.                                                         
034000           EXIT.                                                          
034100                                                                          
034200*  LOAD ACCOUNTS.                                                         
034300       1300-LOAD-ACCOUNTS.                                                
034400           OPEN INPUT ACCOUNT-FILE.                                       
034500           IF FS-ACC NOT = "00"                                           
034600               GO TO 9900-FILE-ERROR                                      
034700           END-IF.                                                        
034800*  ACCT LOOP.                                                             
034900       1310-ACCT-LOOP.                                                    
035000           READ ACCOUNT-FILE AT END GO TO 1390-ACCT-DONE.                 
035100           ADD 1 TO WA-ACCOUNT-COUNT.                                     
035200           SET ACCT-IDX TO WA-ACCOUNT-COUNT.                              
035300           MOVE ACC-ID       TO WA-ACC-ID(ACCT-IDX).                      
035400           MOVE ACC-NAME     TO WA-ACC-NAME(ACCT-IDX).                    
035500           MOVE ACC-BALANCE  TO WA-ACC-BALANCE(ACCT-IDX).                 
035600           GO TO 1310-ACCT-LOOP.                                          
035700*  ACCT DONE.                                                             
035800       1390-ACCT-DONE.                                                    
035900           CLOSE ACCOUNT-FILE.                                            
036000*  EXIT - END OF 1300-LOAD-ACCOUNTS RANGE.                                
036100       1300-EXIT.                                                         
036200           EXIT.                                                          
036300                                                                          
036400*  PROCESS REQUESTS.                                                      
036500       2000-PROCESS-REQUESTS.                                             
036600           OPEN INPUT INVREQ-FILE.                                        
036700           IF FS-IR NOT = "00"                                            
036800               GO TO 9900-FILE-ERROR                                      
036900           END-IF.                                                        
037000*  REQ LOOP.                                                              
037100       2010-REQ-LOOP.                                                     
037200           READ INVREQ-FILE AT END GO TO 2090-REQ-DONE.                   
037300           PERFORM 2020-FIND-INVEST THRU 2020-EXIT.                       
037400           IF WA-IV-NOT-FOUND                                             
037500               ADD 1 TO WA-REJECT-CTR                                     
037600               GO TO 2010-REQ-LOOP                                        
037700           END-IF.                                                        
037800           IF IR-ACTION = "ALLOCATE"                                      
037900               PERFORM 2100-DO-ALLOCATE THRU 2100-EXIT                    
038000           END-IF.                                                        
038100           IF IR-ACTION = "CONTRIB"                                       
038200               PERFORM 2200-DO-CONTRIBUTE THRU 2200-EXIT                  
038300           END-IF.                                                        
038400           IF IR-ACTION = "UPDATEBAL"                                     
038500               PERFORM 2300-DO-REVALUE THRU 2300-EXIT                     
038600           END-IF.                                                        
038700           IF IR-ACTION = "REDEEM"                                        
038800               PERFORM 2400-DO-REDEEM THRU 2400-EXIT                      
038900           END-IF.                                                        
039000           IF IR-ACTION = "SETSTATUS"                                     
039100               PERFORM 2450-DO-SET-STATUS THRU 2450-EXIT                  
039200           END-IF.                                                        
039300           GO TO 2010-REQ-LOOP.                                           
039400*  REQ DONE.                                                              
039500       2090-REQ-DONE.                                                     
039600           CLOSE INVREQ-FILE.                                             
039700*  EXIT - END OF 2000-PROCESS-REQUESTS RANGE.                             
039800       2000-EXIT.                                                         
039900           EXIT.                                                          
040000                                                                          
040100*  FIND INVEST.                                                           
040200       2020-FIND-INVEST.                                                  
040300           MOVE "N" TO WA-NOT-FOUND-FLAG.                                 
040400           SET IV-IDX TO 1.                                               
040500           SEARCH ALL WA-IV-ENTRY                                         
040600               AT END MOVE "Y" TO WA-NOT-FOUND-FLAG                       
040700               WHEN WA-IV-ID(IV-IDX) = IR-IV-ID                           
040800                   CONTINUE                                               
040900           END-SEARCH.                                                    
041000*  EXIT - END OF 2020-FIND-INVEST RANGE.                                  
041100       2020-EXIT.                                                         
041200           EXIT.                                                          
041300                                                                          
041400*    U9-R1 - FIFO ALLOCATION FROM THE PENDING POOL,                       
041500*    FOLLOWED BY U9-R2 CREDIT TO THE INVESTMENT.                          
041600*    A REQUEST THAT EXCEEDS THE AVAILABLE PENDING                         
041700*    TOTAL IS REJECTED ENTIRELY (NO PARTIAL DRAW).                        
041800       2100-DO-ALLOCATE.                                                  
041900           IF IR-AMOUNT NOT > ZERO                                        
042000               ADD 1 TO WA-REJECT-CTR                                     
042100               GO TO 2100-EXIT                                            
042200           END-IF.                                                        
042300           MOVE ZERO TO WA-REQ-AVAILABLE.                                 
042400           PERFORM 2110-SUM-AVAILABLE THRU 2110-EXIT                      
042500               VARYING PD-IDX FROM 1 BY 1                                 
042600               UNTIL PD-IDX > WA-PENDING-COUNT.                           
042700           IF IR-AMOUNT > WA-REQ-AVAILABLE                                
042800               ADD 1 TO WA-REJECT-CTR                                     
042900               GO TO 2100-EXIT                                            
043000           END-IF.                                                        
043100           MOVE IR-AMOUNT TO WA-REQ-REMAINING.                            
043200           PERFORM 2120-DRAW-ONE-PENDING THRU 2120-EXIT                   
043300               VARYING PD-IDX FROM 1 BY 1                                 
043400               UNTIL PD-IDX > WA-PENDING-COUNT                            
043500                   OR WA-REQ-REMAINING = ZERO.                            
043600           ADD IR-AMOUNT TO WA-IV-CONTRIBUTED(IV-IDX).                    
043700           ADD IR-AMOUNT TO WA-IV-CUR-BALANCE(IV-IDX).                    
043800           ADD 1 TO WA-ALLOC-CTR.                                         
043900*  EXIT - END OF 2100-DO-ALLOCATE RANGE.                                  
044000       2100-EXIT.                                                         
044100           EXIT.                                                          
044200                                                                          
044300*  SUM AVAILABLE.                                                         
044400       2110-SUM-AVAILABLE.                                                
044500           COMPUTE WA-REQ-AVAILABLE = WA-REQ-AVAILABLE +                  
044600               WA-PD-AMOUNT(PD-IDX) -                                     
044700               WA-PD-ALLOCATED(PD-IDX).                                   
044800*  EXIT - END OF 2110-SUM-AVAILABLE RANGE.                                
044900       2110-EXIT.                                                         
045000           EXIT.                                                          
045100                                                                          
045200*  DRAW ONE PENDING.                                                      
045300       2120-DRAW-ONE-PENDING.                                             
045400           COMPUTE WA-DRAW-AMOUNT =                                       
045500               WA-PD-AMOUNT(PD-IDX) -                                     
045600               WA-PD-ALLOCATED(PD-IDX).                                   
045700           IF WA-DRAW-AMOUNT <= ZERO                                      
045800               GO TO 2120-EXIT                                            
045900           END-IF.                                                        
046000           IF WA-DRAW-AMOUNT > WA-REQ-REMAINING                           
046100               MOVE WA-REQ-REMAINING TO WA-DRAW-AMOUNT                    
046200           END-IF.                                                        
046300           ADD WA-DRAW-AMOUNT TO WA-PD-ALLOCATED(PD-IDX).                 
046400           SUBTRACT WA-DRAW-AMOUNT FROM WA-REQ-REMAINING.                 
046500*  EXIT - END OF 2120-DRAW-ONE-PENDING RANGE.                             
046600       2120-EXIT.                                                         
046700           EXIT.                                                          
046800                                                                          
046900*    U9-R2 - DIRECT CONTRIBUTION (NOT SOURCED FROM                        
047000*    THE PENDING POOL).                                                   
047100       2200-DO-CONTRIBUTE.                                                
047200           IF IR-AMOUNT NOT > ZERO                                        
047300               ADD 1 TO WA-REJECT-CTR                                     
047400               GO TO 2200-EXIT                                            
047500           END-IF.                                                        
047600           ADD IR-AMOUNT TO WA-IV-CONTRIBUTED(IV-IDX).                    
047700           ADD IR-AMOUNT TO WA-IV-CUR-BALANCE(IV-IDX).                    
047800           ADD 1 TO WA-CONTRIB-CTR.                                       
047900*  EXIT - END OF 2200-DO-CONTRIBUTE RANGE.                                
048000       2200-EXIT.                                                         
048100           EXIT.                                                          
048200                                                                          
048300*    U9-R3 - BALANCE REVALUATION.  IR-AMOUNT CARRIES                      
048400*    THE NEW BALANCE B, NOT A DELTA.                                      
048500       2300-DO-REVALUE.                                                   
048600           IF IR-AMOUNT < ZERO                                            
048700               ADD 1 TO WA-REJECT-CTR                                     
048800               GO TO 2300-EXIT                                            
048900           END-IF.                                                        
049000           MOVE IR-AMOUNT TO WA-IV-CUR-BALANCE(IV-IDX).                   
049100           ADD 1 TO WA-UPDBAL-CTR.                                        
049200*  EXIT - END OF 2300-DO-REVALUE RANGE.                                   
049300       2300-EXIT.                                                         
049400           EXIT.                                                          
049500                                                                          
049600*    U9-R4 - REDEMPTION, CREDITED TO THE RECEIVING                        
049700*    ACCOUNT, WITH AUTO-REDEEMED STATUS AT ZERO.                          
049800       2400-DO-REDEEM.                                                    
049900           IF IR-AMOUNT NOT > ZERO                                        
050000               ADD 1 TO WA-REJECT-CTR                                     
050100               GO TO 2400-EXIT                                            
050200           END-IF.                                                        
050300           IF IR-AMOUNT > WA-IV-CUR-BALANCE(IV-IDX)                       
050400               ADD 1 TO WA-REJECT-CTR                                     
050500               GO TO 2400-EXIT                                            
050600           END-IF.                                                        
050700           SUBTRACT IR-AMOUNT FROM                                        
050800               WA-IV-CUR-BALANCE(IV-IDX).                                 
050900           IF WA-IV-CUR-BALANCE(IV-IDX) = ZERO                            
051000               MOVE "REDEEMED" TO WA-IV-STATUS(IV-IDX)                    
051100           END-IF.                                                        
051200           SET ACCT-IDX TO 1.                                             
051300           SEARCH ALL WA-ACC-ENTRY                                        
051400               AT END CONTINUE                                            
051500               WHEN WA-ACC-ID(ACCT-IDX) = IR-ACC-ID                       
051600                   ADD IR-AMOUNT TO                                       
051700                       WA-ACC-BALANCE(ACCT-IDX)                           
051800           END-SEARCH.                                                    
051900           ADD 1 TO WA-REDEEM-CTR.                                        
052000*  EXIT - END OF 2400-DO-REDEEM RANGE.                                    
052100       2400-EXIT.                                                         
052200           EXIT.                                                          
052300                                                                          
052400*  DO SET STATUS.                                                         
052500       2450-DO-SET-STATUS.                                                
052600           MOVE IR-NEW-STATUS TO WA-IV-STATUS(IV-IDX).                    
052700*  EXIT - END OF 2450-DO-SET-STATUS RANGE.                                
052800       2450-EXIT.                                                         
052900           EXIT.                                                          
053000                                                                          
053100*  REWRITE INVEST.                                                        
053200       8000-REWRITE-INVEST.                                               
053300           OPEN OUTPUT INVNEW-FILE.                                       
053400           IF FS-IN NOT = "00"                                            
053500               GO TO 9900-FILE-ERROR                                      
053600           END-IF.                                                        
053700           PERFORM 8010-WRITE-ONE-IV THRU 8010-EXIT                       
053800               VARYING IV-IDX FROM 1 BY 1                                 
053900               UNTIL IV-IDX > WA-INVEST-COUNT.                            
054000           CLOSE INVNEW-FILE.                                             
054100*  EXIT - END OF 8000-REWRITE-INVEST RANGE.                               
054200       8000-EXIT.                                                         
054300           EXIT.                                                          
054400                                                                          
054500*  WRITE ONE IV.                                                          
054600       8010-WRITE-ONE-IV.                                                 
054700           MOVE SPACES          TO IV-RECORD.                             
054800           MOVE WA-IV-ID(IV-IDX) TO IV-ID.                                
054900           MOVE WA-IV-BROKER(IV-IDX) TO IV-BROKER.                        
055000           MOVE WA-IV-TYPE(IV-IDX)    TO IV-TYPE.                         
055100           MOVE WA-IV-NAME(IV-IDX)     TO IV-NAME.                        
055200           MOVE WA-IV-STATUS(IV-IDX)    TO IV-STATUS.                     
055300           MOVE WA-IV-CUR-BALANCE(IV-IDX)                                 
055400               TO IV-CUR-BALANCE.                                         
055500           MOVE WA-IV-CONTRIBUTED(IV-IDX)                                 
055600               TO IV-CONTRIBUTED.                                         
055700           MOVE IV-RECORD TO IN-RECORD.                                   
055800           WRITE IN-RECORD.                                               
055900*  EXIT - END OF 8010-WRITE-ONE-IV RANGE.                                 
056000       8010-EXIT.                                                         
056100           EXIT.                                                          
056200                                                                          
056300*  REWRITE PENDING.                                                       
056400       8100-REWRITE-PENDING.                                              
056500           OPEN OUTPUT PENDNEW-FILE.                                      
056600           IF FS-PN NOT = "00"                                            
056700               GO TO 9900-FILE-ERROR                                      
056800           END-IF.                                                        
056900           PERFORM 8110-WRITE-ONE-PD THRU 8110-EXIT                       
057000               VARYING PD-IDX FROM 1 BY 1                                 
057100               UNTIL PD-IDX > WA-PENDING-COUNT.                           
057200           CLOSE PENDNEW-FILE.                                            
057300*  EXIT - END OF 8100-REWRITE-PENDING RANGE.                              
057400       8100-EXIT.                                                         
057500           EXIT.                                                          
057600                                                                          
057700*  WRITE ONE PD.                                                          
057800       8110-WRITE-ONE-PD.                                                 
057900           MOVE WA-PD-ID(PD-IDX)        TO PD-ID.                         
058000           MOVE WA-PD-AMOUNT(PD-IDX)     TO PD-AMOUNT.                    
058100           MOVE WA-PD-ALLOCATED(PD-IDX)   TO PD-ALLOCATED.                
058200           MOVE PD-RECORD TO PN-RECORD.                                   
058300           WRITE PN-RECORD.                                               
058400*  EXIT - END OF 8110-WRITE-ONE-PD RANGE.                                 
058500       8110-EXIT.                                                         
058600           EXIT.                                                          
058700                                                                          
058800*  REWRITE ACCOUNTS.                                                      
058900       8200-REWRITE-ACCOUNTS.                                             
059000           OPEN OUTPUT ACCOUT-FILE.                                       
059100           IF FS-ACO NOT = "00"                                           
059200               GO TO 9900-FILE-ERROR                                      
059300           END-IF.                                                        
059400           PERFORM 8210-WRITE-ONE-ACCT THRU 8210-EXIT                     
059500               VARYING ACCT-IDX FROM 1 BY 1                               
059600               UNTIL ACCT-IDX > WA-ACCOUNT-COUNT.                         
059700           CLOSE ACCOUT-FILE.                                             
059800*  EXIT - END OF 8200-REWRITE-ACCOUNTS RANGE.                             
059900       8200-EXIT.                                                         
060000           EXIT.                                                          
060100                                                                          
060200*  WRITE ONE ACCT.                                                        
060300       8210-WRITE-ONE-ACCT.                                               
060400           MOVE SPACES                   TO ACC-RECORD.                   
060500           MOVE WA-ACC-ID(ACCT-IDX)       TO ACC-ID.                      
060600           MOVE WA-ACC-NAME(ACCT-IDX)      TO ACC-NAME.                   
060700           MOVE WA-ACC-BALANCE(ACCT-IDX)    TO ACC-BALANCE.               
060800           MOVE ACC-RECORD TO ACO-RECORD.                                 
060900           WRITE ACO-RECORD.                                              
061000*  EXIT - END OF 8210-WRITE-ONE-ACCT RANGE.                               
061100       8210-EXIT.                                                         
061200           EXIT.                                                          
061300                                                                          
061400*    U9-R5 - PORTFOLIO RETURNS AND TOTALS.                                
061500       3000-PORTFOLIO-REPORT.                                             
061600           OPEN OUTPUT RPTOUT-FILE.                                       
061700           IF FS-RPT NOT = "00"                                           
061800               GO TO 9900-FILE-ERROR                                      
061900           END-IF.                                                        
062000           MOVE SPACES TO RPT-LINE.                                       
062100           MOVE "PFIN06 - INVESTMENT PORTFOLIO REPORT"                    
062200               TO RPT-TEXT.                                               
062300           WRITE RPT-LINE.                                                
062400           MOVE SPACES TO RPT-LINE.                                       
062500           MOVE "BROKER"   TO RH-BROKER OF RPT-HEADER.                    
062600           MOVE "NAME"     TO RH-NAME OF RPT-HEADER.                      
062700           MOVE "STATUS"   TO RH-STATUS OF RPT-HEADER.                    
062800           MOVE "CONTRIB"  TO RH-CONTRIB OF RPT-HEADER.                   
062900           MOVE "BALANCE"  TO RH-BALANCE OF RPT-HEADER.                   
063000           MOVE "RETURN"   TO RH-RETURN OF RPT-HEADER.                    
063100           MOVE "PCT"      TO RH-PCT OF RPT-HEADER.                       
063200           WRITE RPT-LINE.                                                
063300           MOVE SPACES TO RPT-LINE.                                       
063400           WRITE RPT-LINE.                                                
063500           MOVE ZERO TO WA-PORT-INVESTED WA-PORT-CONTRIBUTED.             
063600           PERFORM 3010-PRINT-ONE-INVEST THRU 3010-EXIT                   
063700               VARYING IV-IDX FROM 1 BY 1                                 
063800               UNTIL IV-IDX > WA-INVEST-COUNT.                            
063900           COMPUTE WA-PORT-RETURN =                                       
064000               WA-PORT-INVESTED - WA-PORT-CONTRIBUTED.                    
064100           MOVE ZERO TO WA-PORT-PCT.                                      
064200           IF WA-PORT-CONTRIBUTED > ZERO                                  
064300               COMPUTE WA-PORT-PCT ROUNDED =                              
064400                   (WA-PORT-INVESTED / WA-PORT-CONTRIBUTED                
064500                       - 1) * 100                                         
064600           END-IF.                                                        
064700           MOVE SPACES TO RPT-LINE.                                       
064800           MOVE "PORTFOLIO TOTALS"    TO RT-LABEL.                        
064900           MOVE WA-PORT-CONTRIBUTED    TO RT-CONTRIB.                     
065000           MOVE WA-PORT-INVESTED        TO RT-BALANCE.                    
065100           MOVE WA-PORT-RETURN           TO RT-RETURN.                    
065200           MOVE WA-PORT-PCT                TO RT-PCT.                     
065300           WRITE RPT-LINE.                                                
065400           CLOSE RPTOUT-FILE.                                             
065500*  EXIT - END OF 3000-PORTFOLIO-REPORT RANGE.                             
065600       3000-EXIT.                                                         
065700           EXIT.                                                          
065800                                                                          
065900*  PRINT ONE INVEST.                                                      
066000       3010-PRINT-ONE-INVEST.                                             
066100           COMPUTE WA-ONE-RETURN =                                        
066200               WA-IV-CUR-BALANCE(IV-IDX) -                                
066300               WA-IV-CONTRIBUTED(IV-IDX).                                 
066400           MOVE ZERO TO WA-ONE-PCT.                                       
066500           IF WA-IV-CONTRIBUTED(IV-IDX) > ZERO                            
066600               COMPUTE WA-ONE-PCT ROUNDED =                               
066700                   (WA-IV-CUR-BALANCE(IV-IDX) /                           
066800                    WA-IV-CONTRIBUTED(IV-IDX) - 1) * 100                  
066900           END-IF.                                                        
067000           MOVE SPACES TO RPT-LINE.                                       
067100           MOVE WA-IV-BROKER(IV-IDX)    TO RD-BROKER.                     
067200           MOVE WA-IV-NAME(IV-IDX)       TO RD-NAME.                      
067300           MOVE WA-IV-STATUS(IV-IDX)      TO RD-STATUS.                   
067400           MOVE WA-IV-CONTRIBUTED(IV-IDX)  TO RD-CONTRIB.                 
067500           MOVE WA-IV-CUR-BALANCE(IV-IDX)   TO RD-BALANCE.                
067600           MOVE WA-ONE-RETURN                TO RD-RETURN.                
067700           MOVE WA-ONE-PCT                     TO RD-PCT.                 
067800           WRITE RPT-LINE.                                                
067900           IF WA-IV-IS-ACTIVE(IV-IDX)                                     
068000               ADD WA-IV-CUR-BALANCE(IV-IDX)                              
068100                   TO WA-PORT-INVESTED                                    
068200           END-IF.                                                        
068300           ADD WA-IV-CONTRIBUTED(IV-IDX)                                  
068400               TO WA-PORT-CONTRIBUTED.                                    
068500*  EXIT - END OF 3010-PRINT-ONE-INVEST RANGE.                             
068600       3010-EXIT.                                                         
068700           EXIT.                                                          
068800                                                                          
068900*  WRAP UP.                                                               
069000       9000-WRAP-UP.                                                      
069100           MOVE SPACES TO LOG-LINE.                                       
069200           STRING "PFIN06 ALLOC=" DELIMITED BY SIZE                       
069300               WA-ALLOC-CTR DELIMITED BY SIZE                             
069400               " CONTRIB=" DELIMITED BY SIZE                              
069500               WA-CONTRIB-CTR DELIMITED BY SIZE                           
069600               " UPDBAL=" DELIMITED BY SIZE                               
069700               WA-UPDBAL-CTR DELIMITED BY SIZE                            
069800               " REDEEM=" DELIMITED BY SIZE                               
069900               WA-REDEEM-CTR DELIMITED BY SIZE                            
070000               " REJECT=" DELIMITED BY SIZE                               
070100               WA-REJECT-CTR DELIMITED BY SIZE                            
070200               INTO LOG-TEXT                                              
070300           END-STRING.                                                    
070400           WRITE LOG-LINE.                                                
070500           CLOSE LOG-FILE.                                                
070600*  EXIT - END OF 9000-WRAP-UP RANGE.                                      
070700       9000-EXIT.                                                         
070800           EXIT.                                                          
070900                                                                          
071000                                                                          
071100*    FATAL I-O ERROR TRAP.  ANY OPEN THAT FAILS ABOVE                     
071200*    FALLS THROUGH TO HERE INSTEAD OF CONTINUING THE                      
071300*    RUN AGAINST A FILE THAT NEVER GOT OPENED.                            
071400       9900-FILE-ERROR.                                                   
071500           DISPLAY "PFIN06 - FILE OPEN ERROR - RUN ABORTED".              
071600           STOP RUN.                                                      
