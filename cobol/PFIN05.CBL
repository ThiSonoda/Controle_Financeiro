000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    PFIN05.                                             
000300       AUTHOR.        R J MCINTYRE.                                       
000400       INSTALLATION.  MIDSTATE TRUST CO - INFO SYSTEMS DIV.               
000500       DATE-WRITTEN.  09/12/1988.                                         
000600       DATE-COMPILED.                                                     
000700       SECURITY.      COMPANY CONFIDENTIAL - BATCH ONLY.                  
000800*                                                                         
000900***************************************************                       
001000*  PFIN05 - PERSONAL FINANCE - BUDGET TEMPLATE     *                      
001100*  APPLICATION.  COPIES A NAMED TEMPLATE'S LINE    *                      
001200*  ITEMS INTO A TARGET MONTH'S BUDGET, EITHER      *                      
001300*  REPLACING EVERY EXISTING BUDGET OR FILLING IN   *                      
001400*  ONLY THE SUBCATEGORIES WITH NO BUDGET YET.      *                      
001500***************************************************                       
001600*                                                                         
001700*    CHANGE LOG                                                           
001800*    ----------                                                           
001900*    09/12/88  RJM  0502  ORIGINAL CODING AND TEST.                       
002000*    03/04/89  RJM  0509  FILL-EMPTY MODE ADDED PER                       
002100*              CONTROLLER REQUEST 89-011.                                 
002200*    11/30/92  DPK  0528  APPLIED/SKIPPED COUNTS NOW                      
002300*              WRITTEN TO THE RUN LOG.                                    
002400*    02/17/98  CGB  0540  YEAR 2000 REVIEW - ALL                          
002500*              DATE FIELDS CONFIRMED 4-DIGIT YEAR.                        
002600*    09/09/99  WJH  0544  Y2K FINAL SIGN-OFF.                             
002700*                                                                         
002800*    04/19/04  CGB  0146  ADDED 9900-FILE-ERROR TRAP AND A                
002900*              STATUS CHECK AFTER EVERY OPEN PER                          
003000*              THE SAME AUDIT FINDING COVERED IN                          
003100*              PFIN01/PFIN02.                                             
003200       ENVIRONMENT DIVISION.                                              
003300       CONFIGURATION SECTION.                                             
003400       SPECIAL-NAMES.                                                     
003500           C01 IS TOP-OF-FORM                                             
003600           UPSI-0 ON STATUS IS RERUN-REQUESTED                            
003700                  OFF STATUS IS NORMAL-RUN.                               
003800       INPUT-OUTPUT SECTION.                                              
003900       FILE-CONTROL.                                                      
004000           SELECT TMPLCTL-FILE ASSIGN TO "TMPLCTL"                        
004100               ORGANIZATION IS LINE SEQUENTIAL                            
004200               FILE STATUS IS FS-TC.                                      
004300           SELECT TMPLITEM-FILE ASSIGN TO "TMPLITEM"                      
004400               ORGANIZATION IS LINE SEQUENTIAL                            
004500               FILE STATUS IS FS-TP.                                      
004600           SELECT BUDGET-FILE   ASSIGN TO "BUDGET"                        
004700               ORGANIZATION IS LINE SEQUENTIAL                            
004800               FILE STATUS IS FS-BG.                                      
004900           SELECT BUDNEW-FILE   ASSIGN TO "BUDGNEW"                       
005000               ORGANIZATION IS LINE SEQUENTIAL                            
005100               FILE STATUS IS FS-BN.                                      
005200           SELECT LOG-FILE      ASSIGN TO "RUNLOG"                        
005300               ORGANIZATION IS LINE SEQUENTIAL                            
005400               FILE STATUS IS FS-LOG.                                     
005500                                                                          
005600       DATA DIVISION.                                                     
005700       FILE SECTION.                                                      
005800       FD  TMPLCTL-FILE                                                   
005900           LABEL RECORD STANDARD.                                         
006000       01  TC-RECORD.                                                     
006100           05 TC-TEMPLATE-ID          PIC 9(5).                           
006200           05 TC-YEAR                  PIC 9(4).                          
006300           05 TC-MONTH                  PIC 9(2).                         
006400           05 TC-REPLACE-MODE            PIC X.                           
006500           05 FILLER                      PIC X(3).                       
006600                                                                          
006700       FD  TMPLITEM-FILE                                                  
006800           LABEL RECORD STANDARD.                                         
006900       01  TP-RECORD.                                                     
007000           05 TP-TEMPLATE-ID        PIC 9(5).                             
007100           05 TP-SUB-ID              PIC 9(5).                            
007200           05 TP-AMOUNT               PIC S9(12)V99.                      
007300                                                                          
007400       FD  BUDGET-FILE                                                    
007500           LABEL RECORD STANDARD.                                         
007600       01  BG-RECORD.                                                     
007700           05 BG-SUB-ID              PIC 9(5).                            
007800           05 BG-PERIOD.                                                  
007900              10 BG-YEAR               PIC 9(4).                          
008000              10 BG-MONTH               PIC 9(2).                         
008100           05 BG-PERIOD-KEY REDEFINES BG-PERIOD                           
008200                                         PIC 9(6).                        
008300           05 BG-AMOUNT                 PIC S9(12)V99.                    
008400           05 BG-USE-ITEMS               PIC X.                           
008500                                                                          
008600       FD  BUDNEW-FILE                                                    
008700           LABEL RECORD STANDARD.                                         
008800       01  BN-RECORD.                                                     
008900           05 BN-SUB-ID              PIC 9(5).                            
009000           05 BN-YEAR                 PIC 9(4).                           
009100           05 BN-MONTH                 PIC 9(2).                          
009200           05 BN-AMOUNT                 PIC S9(12)V99.                    
009300           05 BN-USE-ITEMS               PIC X.                           
009400                                                                          
009500       FD  LOG-FILE                                                       
009600           LABEL RECORD STANDARD.                                         
009700       01  LOG-LINE.                                                      
009800           05 LOG-TEXT                PIC X(78).                          
009900           05 FILLER                  PIC X(2).                           
010000                                                                          
010100       WORKING-STORAGE SECTION.                                           
010200       77  FS-TC                    PIC X(2).                             
010300       77  FS-TP                    PIC X(2).                             
010400       77  FS-BG                    PIC X(2).                             
010500       77  FS-BN                    PIC X(2).                             
010600       77  FS-LOG                   PIC X(2).                             
010700                                                                          
010800       01  WA-TEMPLATE-ID            PIC 9(5).                            
010900       01  WA-TARGET-PERIOD.                                              
011000           05 WA-TARGET-YEAR          PIC 9(4).                           
011100           05 WA-TARGET-MONTH          PIC 9(2).                          
011200       01  WA-TARGET-PERIOD-KEY REDEFINES                                 
011300               WA-TARGET-PERIOD          PIC 9(6).                        
011400       01  WA-REPLACE-FLAG           PIC X.                               
011500           88 WA-REPLACE-ALL                    VALUE "Y".                
011600           88 WA-FILL-EMPTY-ONLY                VALUE "N".                
011700                                                                          
011800*    EXISTING-BUDGET TABLE LOADED FOR THE TARGET                          
011900*    MONTH ONLY, KEYED BY SUBCATEGORY, SO WE CAN                          
012000*    TELL WHICH SUBCATEGORIES ALREADY HAVE A                              
012100*    BUDGET LINE (FILL-EMPTY MODE, U8-R1).                                
012200       01  WA-EXIST-TABLE.                                                
012300           05 WA-EX-ENTRY OCCURS 5000 TIMES                               
012400              ASCENDING KEY IS WA-EX-SUB-ID                               
012500              INDEXED BY EX-IDX.                                          
012600              10 WA-EX-SUB-ID        PIC 9(5).                            
012700              10 WA-EX-AMOUNT         PIC S9(12)V99.                      
012800                                                                          
012900              10 WA-EX-USE-ITEMS       PIC X.                             
013000              10 WA-EX-TOUCHED          PIC X.                            
013100              10 FILLER                 PIC X(1).                         
013200       01  WA-EXIST-COUNT            PIC 9(4) COMP VALUE ZERO.            
013300                                                                          
013400*    OTHER-MONTHS PASSTHROUGH TABLE - EVERY BUDGET                        
013500*    RECORD NOT FOR THE TARGET PERIOD IS CARRIED                          
013600*    OVER TO BUDGNEW UNCHANGED.                                           
013700       01  WA-OTHER-TABLE.                                                
013800           05 WA-OT-ENTRY OCCURS 10000 TIMES                              
013900              INDEXED BY OT-IDX.                                          
014000              10 WA-OT-SUB-ID        PIC 9(5).                            
014100              10 WA-OT-YEAR           PIC 9(4).                           
014200              10 WA-OT-MONTH           PIC 9(2).                          
014300              10 WA-OT-AMOUNT           PIC S9(12)V99.                    
014400                                                                          
014500              10 WA-OT-USE-ITEMS         PIC X.                           
014600              10 FILLER                  PIC X(1).                        
014700       01  WA-OTHER-COUNT           PIC 9(5) COMP VALUE ZERO.             
014800                                                                          
014900       01  WA-APPLIED-CTR            PIC 9(5) COMP VALUE ZERO.            
015000       01  WA-SKIPPED-CTR            PIC 9(5) COMP VALUE ZERO.            
015100       01  WA-FOUND-FLAG             PIC X.                               
015200           88 WA-EXIST-FOUND                     VALUE "Y".               
015300                                                                          
015400*    WHOLE-UNIT/CENTS SPLIT FOR THE RUN-LOG TOTAL,                        
015500*    SHOP CONVENTION FOR DISPLAYING MONEY IN A LOG                        
015600*    LINE WITHOUT AN EDITED PICTURE.                                      
015700       01  WA-TOTAL-APPLIED-AMT      PIC S9(12)V99.                       
015800       01  WA-CENTS-SPLIT.                                                
015900           05 WA-CENTS-WHOLE          PIC S9(12).                         
016000           05 WA-CENTS-DECIMAL         PIC 9(2).                          
016100       01  WA-CENTS-AMOUNT REDEFINES WA-CENTS-SPLIT                       
016200                                        PIC S9(12)V99.                    
016300                                                                          
016400       PROCEDURE DIVISION.                                                
016500                                                                          
016600*  MAINLINE.                                                              
016700       0000-MAINLINE.                                                     
016800           PERFORM 0100-INITIALIZE    THRU 0100-EXIT.                     
016900           PERFORM 1000-LOAD-EXISTING THRU 1000-EXIT.                     
017000           OPEN OUTPUT BUDNEW-FILE.                                       
017100           IF FS-BN NOT = "00"                                            
017200               GO TO 9900-FILE-ERROR                                      
017300           END-IF.                                                        
017400           PERFORM 2000-CARRY-OTHER-MONTHS                                
017500               THRU 2000-EXIT.                                            
017600           OPEN INPUT TMPLITEM-FILE.                                      
017700           IF FS-TP NOT = "00"                                            
017800               GO TO 9900-FILE-ERROR                                      
017900           END-IF.                                                        
018000           PERFORM 2500-APPLY-TEMPLATE THRU 2500-EXIT.                    
018100           CLOSE TMPLITEM-FILE.                                           
018200           CLOSE BUDNEW-FILE.                                             
018300           PERFORM 9000-WRAP-UP THRU 9000-EXIT.                           
018400           STOP RUN.                                                      
018500                                                                          
018600*  INITIALIZE.                                                            
018700       0100-INITIALIZE.                                                   
018800           OPEN INPUT TMPLCTL-FILE.                                       
018900           IF FS-TC NOT = "00"                                            
019000               GO TO 9900-FILE-ERROR                                      
019100           END-IF.                                                        
019200           READ TMPLCTL-FILE.                                             
019300           MOVE TC-TEMPLATE-ID   TO WA-TEMPLATE-ID.                       
019400           MOVE TC-YEAR          TO WA-TARGET-YEAR.                       
019500           MOVE TC-MONTH         TO WA-TARGET-MONTH.                      
019600           MOVE TC-REPLACE-MODE  TO WA-REPLACE-FLAG.                      
019700           CLOSE TMPLCTL-FILE.                                            
019800           OPEN OUTPUT LOG-FILE.                                          
019900           IF FS-LOG NOT = "00"                                           
020000               GO TO 9900-FILE-ERROR                                      
020100           END-IF.                                                        
020200*  EXIT - END OF 0100-INITIALIZE RANGE.                                   
020300       0100-EXIT.                                                         
020400           EXIT.                                                          
020500                                                                          
020600*    LOAD EXISTING BUDGET RECORDS - THOSE FOR THE                         
020700*    TARGET PERIOD GO TO WA-EXIST-TABLE, EVERYTHING                       
020800*    ELSE IS CARRIED OVER UNCHANGED IN WA-OTHER-                          
020900*    TABLE.                                                               
021000       1000-LOAD-EXISTING.                                                
021100           OPEN INPUT BUDGET-FILE.                                        
021200           IF FS-BG NOT = "00"                                            
021300               GO TO 9900-FILE-ERROR                                      
021400           END-IF.                                                        
021500*  BG LOOP.                                                               
021600       1010-BG-LOOP.                                                      
021700           READ BUDGET-FILE AT END GO TO 1090-BG-DONE.                    
021800           IF BG-PERIOD-KEY = WA-TARGET-PERIOD-KEY                        
021900               ADD 1 TO WA-EXIST-COUNT                                    
022000               SET EX-IDX TO WA-EXIST-COUNT                               
022100               MOVE BG-SUB-ID    TO WA-EX-SUB-ID(EX-IDX)                  
022200               MOVE BG-AMOUNT    TO WA-EX-AMOUNT(EX-IDX)                  
022300               MOVE BG-USE-ITEMS TO WA-EX-USE-ITEMS(EX-IDX)               
022400               MOVE "N"          TO WA-EX-TOUCHED(EX-IDX)                 
022500           ELSE                                                           
022600               ADD 1 TO WA-OTHER-COUNT                                    
022700               SET OT-IDX TO WA-OTHER-COUNT                               
022800               MOVE BG-SUB-ID    TO WA-OT-SUB-ID(OT-IDX)                  
022900               MOVE BG-YEAR      TO WA-OT-YEAR(OT-IDX)                    
023000               MOVE BG-MONTH     TO WA-OT-MONTH(OT-IDX)                   
023100               MOVE BG-AMOUNT    TO WA-OT-AMOUNT(OT-IDX)                  
023200               MOVE BG-USE-ITEMS TO WA-OT-USE-ITEMS(OT-IDX)               
023300           END-IF.                                                        
023400           GO TO 1010-BG-LOOP.                                            
023500*  BG DONE.                                                               
023600       1090-BG-DONE.                                                      
023700           CLOSE BUDGET-FILE.                                             
023800*  EXIT - END OF 1000-LOAD-EXISTING RANGE.                                
023900       1000-EXIT.                                                         
024000           EXIT.                                                          
024100                                                                          
024200*  CARRY OTHER MONTHS.                                                    
024300       2000-CARRY-OTHER-MONTHS.                                           
024400           IF WA-OTHER-COUNT = ZERO                                       
024500               GO TO 2000-EXIT                                            
024600           END-IF.                                                        
024700           PERFORM 2010-WRITE-ONE-OTHER THRU 2010-EXIT                    
024800               VARYING OT-IDX FROM 1 BY 1                                 
024900               UNTIL OT-IDX > WA-OTHER-COUNT.                             
025000*  EXIT - END OF 2000-CARRY-OTHER-MONTHS RANGE.                           
025100       2000-EXIT.                                                         
025200           EXIT.                                                          
025300                                                                          
025400*  WRITE ONE OTHER.                                                       
025500       2010-WRITE-ONE-OTHER.                                              
025600           MOVE WA-OT-SUB-ID(OT-IDX)     TO BN-SUB-ID.                    
025700           MOVE WA-OT-YEAR(OT-IDX)        TO BN-YEAR.                     
025800           MOVE WA-OT-MONTH(OT-IDX)        TO BN-MONTH.                   
025900           MOVE WA-OT-AMOUNT(OT-IDX)        TO BN-AMOUNT.                 
026000           MOVE WA-OT-USE-ITEMS(OT-IDX)      TO                           
026100               BN-USE-ITEMS.                                              
026200           WRITE BN-RECORD.                                               
026300*    IF REPLACE-ALL MODE, THE TARGET-PERIOD BUDGETS                       
026400*    IN WA-EXIST-TABLE ARE SIMPLY NOT CARRIED FORWARD                     
026500*    HERE - THE TEMPLATE PASS BELOW WRITES THEM ALL                       
026600*    FRESH.  IN FILL-EMPTY MODE WE STILL MUST CARRY                       
026700*    FORWARD EXISTING TARGET-PERIOD BUDGETS THAT THE                      
026800*    TEMPLATE DOES NOT TOUCH; THAT IS HANDLED AT                          
026900*    2500-APPLY-TEMPLATE TIME INSTEAD, SINCE ONLY                         
027000*    SUBCATEGORIES ABSENT FROM THE TEMPLATE NEED IT.                      
027100       2010-EXIT.                                                         
027200           EXIT.                                                          
027300                                                                          
027400*    U8 - APPLY EACH TEMPLATE ITEM TO THE TARGET                          
027500*    MONTH'S BUDGET.                                                      
027600       2500-APPLY-TEMPLATE.                                               
027700           MOVE ZERO TO WA-APPLIED-CTR WA-SKIPPED-CTR.                    
027800           MOVE ZERO TO WA-TOTAL-APPLIED-AMT.                             
027900*  TP LOOP.                                                               
028000       2510-TP-LOOP.                                                      
028100           READ TMPLITEM-FILE AT END GO TO 2590-TP-DONE.                  
028200           IF TP-TEMPLATE-ID NOT = WA-TEMPLATE-ID                         
028300               GO TO 2510-TP-LOOP                                         
028400           END-IF.                                                        
028500           PERFORM 2520-FIND-EXISTING THRU 2520-EXIT.                     
028600           IF WA-FILL-EMPTY-ONLY AND WA-EXIST-FOUND                       
028700               ADD 1 TO WA-SKIPPED-CTR                                    
028800               GO TO 2510-TP-LOOP                                         
028900           END-IF.                                                        
029000           MOVE TP-SUB-ID  TO BN-SUB-ID.                                  
029100           MOVE WA-TARGET-YEAR  TO BN-YEAR.                               
029200           MOVE WA-TARGET-MONTH  TO BN-MONTH.                             
029300           MOVE TP-AMOUNT  TO BN-AMOUNT.                                  
029400           MOVE "N"         TO BN-USE-ITEMS.                              
029500           WRITE BN-RECORD.                                               
029600           ADD 1 TO WA-APPLIED-CTR.                                       
029700           ADD TP-AMOUNT TO WA-TOTAL-APPLIED-AMT.                         
029800           GO TO 2510-TP-LOOP.                                            
029900*  TP DONE.                                                               
030000       2590-TP-DONE.                                                      
030100           IF WA-FILL-EMPTY-ONLY                                          
030200               PERFORM 2550-CARRY-UNTOUCHED THRU 2550-EXIT                
030300                   VARYING EX-IDX FROM 1 BY 1                             
030400                   UNTIL EX-IDX > WA-EXIST-COUNT                          
030500           END-IF.                                                        
030600*  EXIT - END OF 2500-APPLY-TEMPLATE RANGE.                               
030700       2500-EXIT.                                                         
030800           EXIT.                                                          
030900                                                                          
031000*  FIND EXISTING.                                                         
031100       2520-FIND-EXISTING.                                                
031200           MOVE "N" TO WA-FOUND-FLAG.                                     
031300           SET EX-IDX TO 1.                                               
031400           SEARCH ALL WA-EX-ENTRY                                         
031500               AT END CONTINUE                                            
031600               WHEN WA-EX-SUB-ID(EX-IDX) = TP-SUB-ID                      
031700                   MOVE "Y" TO WA-FOUND-FLAG                              
031800                   MOVE "Y" TO WA-EX-TOUCHED(EX-IDX)                      
031900           END-SEARCH.                                                    
032000*  EXIT - END OF 2520-FIND-EXISTING RANGE.                                
032100       2520-EXIT.                                                         
032200           EXIT.                                                          
032300                                                                          
032400*    FILL-EMPTY MODE ALSO NEEDS TO CARRY FORWARD THE                      
032500*    TARGET PERIOD'S PRE-EXISTING BUDGETS WHOSE                           
032600*    SUBCATEGORY DID NOT APPEAR ON THE TEMPLATE AT                        
032700*    ALL (THEY WERE NOT TOUCHED BY THE LOOP ABOVE).                       
032800       2550-CARRY-UNTOUCHED.                                              
032900           IF WA-EX-TOUCHED(EX-IDX) = "Y"                                 
033000               GO TO 2550-EXIT                                            
033100           END-IF.                                                        
033200           MOVE WA-EX-SUB-ID(EX-IDX)     TO BN-SUB-ID.                    
033300           MOVE WA-TARGET-YEAR            TO BN-YEAR.                     
033400           MOVE WA-TARGET-MONTH            TO BN-MONTH.                   
033500           MOVE WA-EX-AMOUNT(EX-IDX)        TO BN-AMOUNT.                 
033600           MOVE WA-EX-USE-ITEMS(EX-IDX)      TO                           
033700               BN-USE-ITEMS.                                              
033800           WRITE BN-RECORD.                                               
033900*  EXIT - END OF 2550-CARRY-UNTOUCHED RANGE.                              
034000       2550-EXIT.                                                         
034100           EXIT.                                                          
034200                                                                          
034300*  WRAP UP.                                                               
034400       9000-WRAP-UP.                                                      
034500           MOVE WA-TOTAL-APPLIED-AMT TO WA-CENTS-AMOUNT.                  
034600           MOVE SPACES TO LOG-LINE.                                       
034700           STRING "PFIN05 APPLIED=" DELIMITED BY SIZE                     
034800               WA-APPLIED-CTR DELIMITED BY SIZE                           
034900               " SKIPPED=" DELIMITED BY SIZE                              
035000               WA-SKIPPED-CTR DELIMITED BY SIZE                           
035100               " TOTAL-WHOLE=" DELIMITED BY SIZE                          
035200               WA-CENTS-WHOLE DELIMITED BY SIZE                           
035300               " TOTAL-CENTS=" DELIMITED BY SIZE                          
035400               WA-CENTS-DECIMAL DELIMITED BY SIZE                         
035500               INTO LOG-TEXT                                              
035600           END-STRING.                                                    
035700           WRITE LOG-LINE.                                                
035800           CLOSE LOG-FILE.                                                
035900*  EXIT - END OF 9000-WRAP-UP RANGE.                                      
036000       9000-EXIT.                                                         
036100           EXIT.                                                          
036200                                                                          
036300                                                                          
036400*    FATAL I-O ERROR TRAP.  ANY OPEN THAT FAILS ABOVE                     
036500*    FALLS THROUGH TO HERE INSTEAD OF CONTINUING THE                      
036600*    RUN AGAINST A FILE THAT NEVER GOT OPENED.                            
036700       9900-FILE-ERROR.                                                   
036800           DISPLAY "PFIN05 - FILE OPEN ERROR - RUN ABORTED".              
036900           STOP RUN.                                                      
